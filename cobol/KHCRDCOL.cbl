000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHCRDCOL.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  JULY 1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHCRDCOL - NIGHTLY CARD COLLECTION VALUATION AND SUMMARY      *
001100*                                                                *
001200*  CARD-FILE ARRIVES SORTED PLAYER-ID MAJOR, ONE ROW PER (PLAYER,*
001300*  CARD) HOLDING WITH QUANTITY ALREADY JOINED IN.  EACH ROW'S    *
001400*  RARITY TEXT IS CLASSIFIED INTO AN ORDINAL RARITY-VALUE (1-5)  *
001500*  AND A RARE/NOT-RARE FLAG (RARE, EPIC, AND LEGENDARY COUNT AS  *
001600*  RARE).  AT EVERY PLAYER-ID BREAK THE PLAYER-COLLECTION-       *
001700*  SUMMARY-FILE RECEIVES ONE LINE CARRYING TOTAL-CARDS (SUM OF   *
001800*  QUANTITY) AND RARE-CARDS (SUM OF QUANTITY WHERE RARE-FLAG).   *
001900*                                                                *
002000*  CHANGE LOG                                                    *
002100*  ---------------------------------------------------------    *
002200*  07/18/89  CAC  0000  INITIAL VERSION.                         *
002300*  03/05/91  CAC  0038  RARITY CLASSIFICATION PULLED OUT INTO    *
002400*                       ITS OWN PARAGRAPH, WAS INLINE BEFORE.    *
002500*  11/02/94  RMT  0058  EPIC AND LEGENDARY ADDED TO THE ISRARE   *
002600*                       SET (WERE RARE-ONLY UNTIL THIS RELEASE). *
002700*  05/05/98  CAC  0096  Y2K REVIEW - NO DATE FIELDS ON RECORD.   *
002800*  01/04/99  CAC  0097  Y2K SIGN-OFF RECORDED, NO CHANGE MADE.   *
002900*  08/22/02  RMT  0113  FINAL-BREAK LOGIC ADDED - LAST PLAYER ON *
003000*                       THE FILE WAS BEING DROPPED BEFORE THIS.  *
003100*  06/30/21  CAC  KH-101 REBUILT AROUND KH-CARD-REC.             *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS KH-FIRST-CARD-SW.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CARD-FILE ASSIGN TO CARDIN
004100         ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT PLAYER-COLLECTION-SUMMARY-FILE ASSIGN TO PCSOUT
004400         ORGANIZATION IS SEQUENTIAL.
004500*
004600* //KHCRDCOL JOB 1,NOTIFY=&SYSUID
004700* //***************************************************/
004800* //COBRUN  EXEC IGYWCL
004900* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHCRDCOL),DISP=SHR
005000* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHCRDCOL),DISP=SHR
005100* //***************************************************/
005200* //RUN     EXEC PGM=KHCRDCOL
005300* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
005400* //CARDIN    DD DSN=KHPROD.CARD.COLLECTION,DISP=SHR
005500* //PCSOUT    DD DSN=&SYSUID..OUTPUT(PCSOUT),DISP=SHR
005600* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
005700* //CEEDUMP   DD DUMMY
005800* //SYSUDUMP  DD DUMMY
005900* //***************************************************/
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CARD-FILE
006400     RECORD CONTAINS 85 CHARACTERS
006500     RECORDING MODE IS F.
006600 01  FD-CARD-REC                     PIC X(85).
006700*
006800 FD  PLAYER-COLLECTION-SUMMARY-FILE
006900     RECORD CONTAINS 48 CHARACTERS
007000     RECORDING MODE IS F.
007100 01  FD-COLLECTION-SUMMARY-REC       PIC X(48).
007200*
007300 WORKING-STORAGE SECTION.
007400 COPY KHCARDC.
007500*
007600 01  WS-SWITCHES.
007700     05  WS-CARD-EOF-FLAG            PIC X(01) VALUE "N".
007800         88  WS-CARD-EOF                         VALUE "Y".
007900     05  KH-FIRST-CARD-SW            PIC X(01) VALUE "Y".
008000         88  KH-FIRST-CARD                       VALUE "Y".
008100     05  WS-RARE-FLAG                PIC X(01) VALUE "N".
008200         88  WS-CARD-IS-RARE                     VALUE "Y".
008300*
008400 01  WS-COUNTERS COMP.
008500     05  WS-CARDS-READ               PIC 9(07) VALUE ZERO.
008600     05  WS-PLAYERS-SUMMARIZED       PIC 9(07) VALUE ZERO.
008700*
008800 01  WS-BREAK-WORK COMP.
008900     05  WS-BREAK-PLAYER-ID          PIC 9(09).
009000     05  WS-RUNNING-TOTAL-CARDS      PIC 9(07).
009100     05  WS-RUNNING-RARE-CARDS       PIC 9(07).
009200     05  WS-RARITY-VALUE             PIC 9(01).
009300 01  WS-BREAK-PLAYER-ID-ALPHA REDEFINES WS-BREAK-WORK.
009400     05  WS-BRK-PLAYER-ID-X          PIC X(09).
009500     05  FILLER                      PIC X(15).
009600*
009700******************************************************************
009800*  RARITY ORDINAL TABLE - INDEXED 1-5 SO 210-CLASSIFY-RARITY CAN  *
009900*  SET WS-RARITY-VALUE BY TABLE POSITION INSTEAD OF A SEPARATE   *
010000*  MOVE PER 88-LEVEL.  WS-RARITY-ALPHA-VIEW IS THE PRINTABLE     *
010100*  REDEFINE OPERATIONS USES WHEN DUMPING THE TABLE AT STARTUP.   *
010200******************************************************************
010300 01  WS-RARITY-ORDINAL-TABLE COMP.
010400     05  WS-RARITY-ORD-ENTRY         PIC 9(01) OCCURS 6 TIMES
010500                                     VALUE ZERO.
010600 01  WS-RARITY-ALPHA-VIEW REDEFINES WS-RARITY-ORDINAL-TABLE.
010700     05  WS-RARITY-ORD-DISPLAY       PIC 9(01) OCCURS 6 TIMES.
010800*
010900******************************************************************
011000*  ALTERNATE BYTE VIEW OF THE SUMMARY RECORD, KEPT FOR THE SAME  *
011100*  HEX-DUMP REASON AS THE SCORE-OUT RECORDS IN KHQZSCOR/KHPZSCOR.*
011200******************************************************************
011300 01  WS-SUMMARY-OUT-BYTES REDEFINES KH-COLLECTION-SUMMARY-REC.
011400     05  FILLER                      PIC X(09).
011500     05  WS-SOB-COUNT-BYTE           PIC X(01) OCCURS 14 TIMES.
011600     05  FILLER                      PIC X(25).
011700*
011800******************************************************************
011900*                  PROCEDURE DIVISION                           *
012000******************************************************************
012100 PROCEDURE DIVISION.
012200 100-MAIN-LINE.
012300     PERFORM 100-OPEN-FILES
012400     PERFORM 150-READ-CARD THRU 150-EXIT
012500     PERFORM 200-PROCESS-ONE-CARD THRU 200-EXIT
012600         UNTIL WS-CARD-EOF
012700     IF NOT KH-FIRST-CARD
012800         PERFORM 300-WRITE-SUMMARY THRU 300-EXIT
012900     END-IF
013000     PERFORM 190-CLOSE-FILES
013100     DISPLAY "KHCRDCOL CARDS READ:         " WS-CARDS-READ
013200     DISPLAY "KHCRDCOL PLAYERS SUMMARIZED: " WS-PLAYERS-SUMMARIZED
013300     STOP RUN.
013400*
013500 100-OPEN-FILES.
013600     OPEN INPUT CARD-FILE
013700     OPEN OUTPUT PLAYER-COLLECTION-SUMMARY-FILE.
013800*
013900 150-READ-CARD.
014000     READ CARD-FILE INTO KH-CARD-REC
014100         AT END
014200             MOVE "Y" TO WS-CARD-EOF-FLAG
014300         NOT AT END
014400             ADD 1 TO WS-CARDS-READ
014500     END-READ.
014600 150-EXIT.
014700     EXIT.
014800*
014900******************************************************************
015000*  200-PROCESS-ONE-CARD - CHECKS FOR A PLAYER-ID BREAK BEFORE    *
015100*  ADDING THE CURRENT CARD INTO THE RUNNING TOTALS, SINCE THE    *
015200*  BREAK MUST BE WRITTEN WITH THE PRIOR PLAYER'S ACCUMULATORS,   *
015300*  NOT THE NEW PLAYER'S.                                         *
015400******************************************************************
015500 200-PROCESS-ONE-CARD.
015600     IF KH-FIRST-CARD
015700         PERFORM 250-START-NEW-PLAYER THRU 250-EXIT
015800     ELSE
015900         IF KH-CRD-PLAYER-ID NOT = WS-BREAK-PLAYER-ID
016000             PERFORM 300-WRITE-SUMMARY THRU 300-EXIT
016100             PERFORM 250-START-NEW-PLAYER THRU 250-EXIT
016200         END-IF
016300     END-IF
016400*
016500     PERFORM 210-CLASSIFY-RARITY THRU 210-EXIT
016600     ADD KH-CRD-QUANTITY TO WS-RUNNING-TOTAL-CARDS
016700     IF WS-CARD-IS-RARE
016800         ADD KH-CRD-QUANTITY TO WS-RUNNING-RARE-CARDS
016900     END-IF
017000*
017100     PERFORM 150-READ-CARD THRU 150-EXIT.
017200 200-EXIT.
017300     EXIT.
017400*
017500 250-START-NEW-PLAYER.
017600     MOVE "N" TO KH-FIRST-CARD-SW
017700     MOVE KH-CRD-PLAYER-ID TO WS-BREAK-PLAYER-ID
017800     MOVE ZERO TO WS-RUNNING-TOTAL-CARDS
017900     MOVE ZERO TO WS-RUNNING-RARE-CARDS.
018000 250-EXIT.
018100     EXIT.
018200*
018300******************************************************************
018400*  210-CLASSIFY-RARITY - RARE, EPIC AND LEGENDARY SET THE RARE   *
018500*  FLAG; COMMON AND UNCOMMON DO NOT; AN UNRECOGNIZED RARITY      *
018600*  STRING GETS ORDINAL ZERO AND IS TREATED AS NOT RARE.          *
018700******************************************************************
018800 210-CLASSIFY-RARITY.
018900     MOVE KH-CRD-RARITY TO KH-RARITY-UC
019000     INSPECT KH-RARITY-UC
019100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
019200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019300     MOVE "N" TO WS-RARE-FLAG
019400*
019500     IF KH-RARITY-IS-COMMON
019600         MOVE 1 TO WS-RARITY-VALUE
019700     ELSE
019800         IF KH-RARITY-IS-UNCOMMON
019900             MOVE 2 TO WS-RARITY-VALUE
020000         ELSE
020100             IF KH-RARITY-IS-RARE
020200                 MOVE 3 TO WS-RARITY-VALUE
020300                 MOVE "Y" TO WS-RARE-FLAG
020400             ELSE
020500                 IF KH-RARITY-IS-EPIC
020600                     MOVE 4 TO WS-RARITY-VALUE
020700                     MOVE "Y" TO WS-RARE-FLAG
020800                 ELSE
020900                     IF KH-RARITY-IS-LEGENDARY
021000                         MOVE 5 TO WS-RARITY-VALUE
021100                         MOVE "Y" TO WS-RARE-FLAG
021200                     ELSE
021300                         MOVE ZERO TO WS-RARITY-VALUE
021400                     END-IF
021500                 END-IF
021600             END-IF
021700         END-IF
021800     END-IF
021900     ADD 1 TO WS-RARITY-ORD-ENTRY(WS-RARITY-VALUE + 1).
022000 210-EXIT.
022100     EXIT.
022200*
022300 300-WRITE-SUMMARY.
022400     MOVE WS-BREAK-PLAYER-ID       TO KH-PCS-PLAYER-ID
022500     MOVE WS-RUNNING-TOTAL-CARDS   TO KH-PCS-TOTAL-CARDS
022600     MOVE WS-RUNNING-RARE-CARDS    TO KH-PCS-RARE-CARDS
022700     WRITE FD-COLLECTION-SUMMARY-REC FROM KH-COLLECTION-SUMMARY-REC
022800     ADD 1 TO WS-PLAYERS-SUMMARIZED.
022900 300-EXIT.
023000     EXIT.
023100*
023200 190-CLOSE-FILES.
023300     CLOSE CARD-FILE
023400           PLAYER-COLLECTION-SUMMARY-FILE.
