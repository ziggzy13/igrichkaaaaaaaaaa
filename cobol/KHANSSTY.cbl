000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHANSSTY.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  APRIL 1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHANSSTY - NIGHTLY ANSWER CORRECTNESS-STYLE CLASSIFICATION    *
001100*                                                                *
001200*  READS ANSWER-FILE (ONE ROW PER ANSWER CHOICE IN THE QUESTION  *
001300*  BANK) AND CLASSIFIES THE DISPLAY STYLE BRANCH THE REVIEW      *
001400*  SCREEN USES WHEN SHOWING A PLAYER WHICH CHOICES WERE RIGHT -  *
001500*  STYLE-FLAG "C" (CORRECT-MARKER) WHEN CORRECT-FLAG IS "Y",     *
001600*  "W" (WRONG-MARKER) OTHERWISE.  THE MARKER GLYPH ITSELF IS     *
001700*  COSMETIC AND IS NOT CARRIED PAST THE SCREEN LAYER - ONLY THE  *
001800*  BRANCH SELECTION IS WRITTEN TO ANSWER-STYLE-OUT-FILE.         *
001900*                                                                *
002000*  CHANGE LOG                                                    *
002100*  ---------------------------------------------------------    *
002200*  04/02/88  CAC  0000  INITIAL VERSION.                         *
002300*  05/05/98  CAC  0009  Y2K REVIEW - NO DATE FIELDS ON RECORD.   *
002400*  01/04/99  CAC  0010  Y2K SIGN-OFF RECORDED, NO CHANGE MADE.   *
002500*  06/30/21  CAC  KH-101 REBUILT AROUND KH-ANSWER-REC; STYLE-OUT *
002600*                 WRITE DROPPED FROM THE REBUILD BY MISTAKE,     *
002700*                 LEFT 200-CLASSIFY-STYLE UNCALLED.              *
002800*  03/04/24  JBT  KH-447 200-CLASSIFY-STYLE WIRED BACK INTO      *
002900*                 120-PROCESS-ONE-ANSWER AND THE STYLE-OUT       *
003000*                 RECORD RESTORED - HAD SAT UNCALLED SINCE 0000. *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS KH-EMPTY-INPUT-SW.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ANSWER-FILE ASSIGN TO ANSWRREF
004000         ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT ANSWER-STYLE-OUT-FILE ASSIGN TO ANSWRSTY
004300         ORGANIZATION IS SEQUENTIAL.
004400*
004500* //KHANSSTY JOB 1,NOTIFY=&SYSUID
004600* //***************************************************/
004700* //COBRUN  EXEC IGYWCL
004800* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHANSSTY),DISP=SHR
004900* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHANSSTY),DISP=SHR
005000* //***************************************************/
005100* //RUN     EXEC PGM=KHANSSTY
005200* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
005300* //ANSWRREF  DD DSN=KHPROD.ANSWER.REFERENCE,DISP=SHR
005400* //ANSWRSTY  DD DSN=&SYSUID..OUTPUT(ANSWRSTY),DISP=SHR
005500* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
005600* //CEEDUMP   DD DUMMY
005700* //SYSUDUMP  DD DUMMY
005800* //***************************************************/
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ANSWER-FILE
006300     RECORD CONTAINS 109 CHARACTERS
006400     RECORDING MODE IS F.
006500 01  FD-ANSWER-REC                   PIC X(109).
006600*
006700 FD  ANSWER-STYLE-OUT-FILE
006800     RECORD CONTAINS 26 CHARACTERS
006900     RECORDING MODE IS F.
007000 01  FD-ANS-STYLE-OUT-REC            PIC X(26).
007100*
007200 WORKING-STORAGE SECTION.
007300 COPY KHANSRC.
007400*
007500 01  WS-SWITCHES.
007600     05  WS-EOF-FLAG                 PIC X(01) VALUE "N".
007700         88  WS-EOF                             VALUE "Y".
007800     05  KH-EMPTY-INPUT-SW           PIC X(01) VALUE "N".
007900*
008000 01  WS-COUNTERS COMP.
008100     05  WS-RECS-READ                PIC 9(07) VALUE ZERO.
008200     05  WS-RECS-CORRECT             PIC 9(07) VALUE ZERO.
008300     05  WS-RECS-WRONG               PIC 9(07) VALUE ZERO.
008400 01  WS-COUNTERS-ALPHA REDEFINES WS-COUNTERS.
008500     05  FILLER                      PIC X(21).
008600*
008700 01  WS-ANSWER-ID-WORK.
008800     05  WS-ANSWER-ID                PIC 9(09) COMP.
008900 01  WS-ANSWER-ID-ALPHA REDEFINES WS-ANSWER-ID-WORK.
009000     05  FILLER                      PIC X(09).
009100*
009200 01  WS-STYLE-WORK.
009300     05  WS-STYLE-FLAG               PIC X(01).
009400 01  WS-STYLE-ALPHA REDEFINES WS-STYLE-WORK.
009500     05  FILLER                      PIC X(01).
009600*
009700******************************************************************
009800*                  PROCEDURE DIVISION                           *
009900******************************************************************
010000 PROCEDURE DIVISION.
010100 100-MAIN-LINE.
010200     PERFORM 100-OPEN-FILES
010300     PERFORM 120-PROCESS-ONE-ANSWER THRU 120-EXIT
010400         UNTIL WS-EOF
010500     PERFORM 190-CLOSE-FILES
010600     DISPLAY "KHANSSTY RECORDS READ:       " WS-RECS-READ
010700     DISPLAY "KHANSSTY RECORDS CORRECT:    " WS-RECS-CORRECT
010800     DISPLAY "KHANSSTY RECORDS WRONG:      " WS-RECS-WRONG
010900     STOP RUN.
011000*
011100 100-OPEN-FILES.
011200     OPEN INPUT ANSWER-FILE
011300     OPEN OUTPUT ANSWER-STYLE-OUT-FILE
011400     PERFORM 110-READ-ANSWER THRU 110-EXIT.
011500*
011600 110-READ-ANSWER.
011700     READ ANSWER-FILE INTO KH-ANSWER-REC
011800         AT END
011900             MOVE "Y" TO WS-EOF-FLAG
012000         NOT AT END
012100             ADD 1 TO WS-RECS-READ
012200     END-READ.
012300 110-EXIT.
012400     EXIT.
012500*
012600 120-PROCESS-ONE-ANSWER.
012700     PERFORM 200-CLASSIFY-STYLE THRU 200-EXIT
012800*
012900     MOVE KH-ANS-ANSWER-ID    TO KH-ASO-ANSWER-ID
013000     MOVE KH-ANS-CORRECT-FLAG TO KH-ASO-CORRECT-FLAG
013100     MOVE WS-STYLE-FLAG       TO KH-ASO-STYLE-FLAG
013200     WRITE FD-ANS-STYLE-OUT-REC FROM KH-ANS-STYLE-OUT-REC
013300*
013400     PERFORM 110-READ-ANSWER THRU 110-EXIT.
013500 120-EXIT.
013600     EXIT.
013700*
013800******************************************************************
013900*  200-CLASSIFY-STYLE - THE ONLY LOAD-BEARING BRANCH BEHIND      *
014000*  getStyledText() ON THE REVIEW SCREEN: CORRECT-FLAG "Y" GETS   *
014100*  THE CORRECT-MARKER STYLE, ANYTHING ELSE GETS THE WRONG-       *
014200*  MARKER STYLE.  THE GLYPH ITSELF IS COSMETIC, SEE BANNER.      *
014300******************************************************************
014400 200-CLASSIFY-STYLE.
014500     IF KH-ANS-CORRECT
014600         MOVE "C" TO WS-STYLE-FLAG
014700         ADD 1 TO WS-RECS-CORRECT
014800     ELSE
014900         MOVE "W" TO WS-STYLE-FLAG
015000         ADD 1 TO WS-RECS-WRONG
015100     END-IF.
015200 200-EXIT.
015300     EXIT.
015400*
015500 190-CLOSE-FILES.
015600     CLOSE ANSWER-FILE
015700           ANSWER-STYLE-OUT-FILE.
