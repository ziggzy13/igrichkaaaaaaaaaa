000100******************************************************************
000200*                                                                *
000300*  KHQSTRC  --  QUESTION AND QUESTION-POINTS-OUT LAYOUTS          *
000400*                                                                *
000500*  QUESTION-FILE CARRIES THE QUESTION BANK'S DIFFICULTY RATING - *
000600*  THE SAME EASY/MEDIUM/HARD/EXPERT SCALE LEVEL USES (SEE         *
000700*  KHLVLRC).  KHQSTPTS CLASSIFIES EACH QUESTION'S DIFFICULTY AND *
000800*  LOOKS UP THE POINT VALUE AWARDED FOR ANSWERING IT CORRECTLY.  *
000900*                                                                *
001000*  MAINTENANCE HISTORY                                          *
001100*  ---------------------------------------------------------    *
001200*  1988-04-02  CAC  INITIAL QUESTION BANK LAYOUT.                *
001300*  1999-02-18  CAC  Y2K - NO DATE FIELDS IN THIS COPYBOOK.       *
001400*  2021-06-30  CAC  KH-101 REBUILT AROUND KH-QUESTION-REC.       *
001500*  2024-03-04  JBT  KH-447 POINTS-OUT LAYOUT ADDED - POINTS      *
001600*               LOOKUP WAS NEVER CARRIED THROUGH THE KH-101      *
001700*               REBUILD, LEFT THE RULE UNIMPLEMENTED.            *
001800******************************************************************
001900 01  KH-QUESTION-REC.
002000     05  KH-QST-QUESTION-ID          PIC 9(09).
002100     05  KH-QST-CATEGORY-ID          PIC 9(09).
002200     05  KH-QST-DIFFICULTY           PIC X(10).
002300     05  FILLER                      PIC X(10).
002400*
002500 01  KH-QST-POINTS-OUT-REC.
002600     05  KH-QPO-QUESTION-ID          PIC 9(09).
002700     05  KH-QPO-DIFFICULTY-VALUE     PIC 9(01).
002800     05  KH-QPO-POINTS-VALUE         PIC 9(03).
002900     05  FILLER                      PIC X(20).
