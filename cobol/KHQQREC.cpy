000100******************************************************************
000200*                                                                *
000300*  KHQQREC  --  QUIZ REFERENCE RECORD, QUIZ-RESULT TRANSACTION,  *
000400*               AND QUIZ-SCORE-OUT LAYOUTS                       *
000500*                                                                *
000600*  QUIZ-FILE IS SMALL REFERENCE DATA (ONE ROW PER QUIZ IN THE    *
000700*  GAME) LOADED ENTIRELY INTO KH-QUIZ-TABLE AT START-UP AND      *
000800*  SEARCHED BY QUIZ-ID.  QUIZ-RESULT-FILE IS THE NIGHTLY BATCH   *
000900*  OF COMPLETED-QUIZ ATTEMPTS, ANY ORDER.                        *
001000*                                                                *
001100*  MAINTENANCE HISTORY                                          *
001200*  ---------------------------------------------------------    *
001300*  2021-04-20  CAC  INITIAL QUIZ REFERENCE + RESULT LAYOUT.      *
001400*  2022-01-11  RMT  ADDED QUESTION-COUNT FOR FUTURE USE, KH-241. *
001500*  1999-02-08  CAC  Y2K - NO DATE FIELDS ON THIS RECORD.         *
001600******************************************************************
001700 01  KH-QUIZ-REC.
001800     05  KH-QZ-QUIZ-ID               PIC 9(09).
001900     05  KH-QZ-LEVEL-ID              PIC 9(09).
002000     05  KH-QZ-TIME-LIMIT            PIC 9(05).
002100     05  KH-QZ-QUESTION-COUNT        PIC 9(04).
002200     05  FILLER                      PIC X(10).
002300*
002400******************************************************************
002500*  IN-MEMORY REFERENCE TABLE - QUIZ-FILE IS SMALL ENOUGH FOR A   *
002600*  TRIVIA GAME TO LOAD WHOLE AND SEARCH ALL ON QUIZ-ID.          *
002700******************************************************************
002800 01  KH-QUIZ-TABLE.
002900     05  KH-QZT-ROW OCCURS 1 TO 500 TIMES
003000                    DEPENDING ON KH-QZT-COUNT
003100                    ASCENDING KEY IS KH-QZT-QUIZ-ID
003200                    INDEXED BY KH-QZT-IDX.
003300         10  KH-QZT-QUIZ-ID          PIC 9(09).
003400         10  KH-QZT-TIME-LIMIT       PIC 9(05).
003500 01  KH-QZT-COUNT                    PIC 9(04) COMP VALUE ZERO.
003600*
003700 01  KH-QUIZ-RESULT-REC.
003800     05  KH-QZR-QUIZ-ID              PIC 9(09).
003900     05  KH-QZR-PLAYER-ID            PIC 9(09).
004000     05  KH-QZR-CORRECT-ANSWERS      PIC 9(04).
004100     05  KH-QZR-TOTAL-ANSWERS        PIC 9(04).
004200     05  KH-QZR-SOLVE-TIME           PIC 9(05).
004300     05  FILLER                      PIC X(05).
004400*
004500 01  KH-QUIZ-SCORE-OUT-REC.
004600     05  KH-QSO-PLAYER-ID            PIC 9(09).
004700     05  KH-QSO-QUIZ-ID              PIC 9(09).
004800     05  KH-QSO-SCORE                PIC 9(05).
004900     05  FILLER                      PIC X(20).
