000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHVALPLR.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  MARCH 1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHVALPLR - PLAYER REGISTRATION/UPDATE FIELD VALIDATION        *
001100*                                                                *
001200*  READS PLAYER-FILE (ONE ROW PER NEW OR CHANGED PLAYER RECORD   *
001300*  COLLECTED SINCE THE LAST RUN) AND APPLIES THE THREE FIELD     *
001400*  VALIDATION RULES USED BY THE REGISTRATION SCREEN:             *
001500*     - USERNAME MUST BE 3+ CHARACTERS OF A-Z a-z 0-9 _ -        *
001600*     - EMAIL MUST MATCH LOCAL@DOMAIN SHAPE                      *
001700*     - PASSWORD (ALREADY HASHED) MUST BE 6+ CHARACTERS          *
001800*                                                                *
001900*  WRITES PLAYER-VALID-OUT-FILE (PASS/FAIL FLAGS PER FIELD,      *
002000*  ALL THREE FLAGS CARRIED EVEN WHEN ONE FAILS, SO DOWNSTREAM    *
002100*  CAN REPORT EVERY PROBLEM IN ONE PASS) AND PLAYER-REJECT-FILE  *
002200*  (ONE LINE PER FIELD THAT FAILED, FOR THE OVERNIGHT EXCEPTION  *
002300*  REPORT THE REGISTRATION DESK PICKS UP IN THE MORNING).        *
002400*                                                                *
002500*  CHANGE LOG                                                    *
002600*  ---------------------------------------------------------    *
002700*  03/02/88  CAC  0000  INITIAL VERSION - USERNAME/PASSWORD ONLY.*
002800*  07/14/88  CAC  0012  ADDED EMAIL PATTERN CHECK.               *
002900*  11/30/89  CAC  0031  USERNAME NOW ALLOWS UNDERSCORE & HYPHEN. *
003000*  02/19/90  CAC  0044  FIXED OFF-BY-ONE IN MINIMUM LENGTH SCAN. *
003100*  08/08/91  CAC  0058  REJECT FILE NOW CARRIES PLAYER-ID.       *
003200*  04/02/93  CAC  0077  EMAIL DOMAIN PORTION NOW ALLOWS DASH.    *
003300*  01/17/95  CAC  0091  PERFORMANCE - STOP SCAN ONCE RULE FAILS. *
003400*  10/22/96  RMT  0103  ADDED HEADER/TRAILER COUNTS TO SYSOUT.   *
003500*  06/05/98  CAC  0118  Y2K REVIEW - NO DATE FIELDS HANDLED.     *
003600*  01/04/99  CAC  0119  Y2K SIGN-OFF RECORDED, NO CHANGE MADE.   *
003700*  09/13/01  RMT  0134  REJECT REASON TEXT NOW NAMES THE FIELD.  *
003800*  05/29/04  CAC  0151  MINIMUM PASSWORD LENGTH CONFIRMED AT 6.  *
003900*  03/11/08  JBT  0178  PLAYER-ID NOW ECHOED ON VALID-OUT TOO.   *
004000*  07/19/12  JBT  0205  MINOR - TIGHTENED EMAIL LOCAL-PART SCAN. *
004100*  02/02/17  CAC  0233  ADDED UPSI-0 QUICK-EXIT FOR EMPTY INPUT. *
004200*  06/30/21  CAC  KH-098 REBUILT AROUND KH-PLAYER-REC COPYBOOK.  *
004300*  08/09/26  JBT  KH-452 MULTI-RULE REJECT COUNT ADDED FOR THE    *
004400*               OPERATOR DUMP.                                   *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS KH-EMPTY-INPUT-SW
005100     CLASS KH-LOWER-ALPHA IS "a" THRU "z"
005200     CLASS KH-UPPER-ALPHA IS "A" THRU "Z"
005300     CLASS KH-NUMERIC-DIGIT IS "0" THRU "9".
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PLAYER-FILE ASSIGN TO PLAYERIN
005700         ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT PLAYER-VALID-OUT-FILE ASSIGN TO PLRVALID
006000         ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT PLAYER-REJECT-OUT-FILE ASSIGN TO PLRREJCT
006300         ORGANIZATION IS SEQUENTIAL.
006400*
006500* KHVALPLJ
006600* //KHVALPLR JOB 1,NOTIFY=&SYSUID
006700* //***************************************************/
006800* //COBRUN  EXEC IGYWCL
006900* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHVALPLR),DISP=SHR
007000* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHVALPLR),DISP=SHR
007100* //***************************************************/
007200* //RUN     EXEC PGM=KHVALPLR
007300* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007400* //PLAYERIN  DD DSN=KHPROD.PLAYER.REGQUEUE,DISP=SHR
007500* //PLRVALID  DD DSN=&SYSUID..OUTPUT(PLRVALID),DISP=SHR
007600* //PLRREJCT  DD DSN=&SYSUID..OUTPUT(PLRREJCT),DISP=SHR
007700* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
007800* //CEEDUMP   DD DUMMY
007900* //SYSUDUMP  DD DUMMY
008000* //***************************************************/
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  PLAYER-FILE
008500     RECORD CONTAINS 170 CHARACTERS
008600     RECORDING MODE IS F.
008700 01  FD-PLAYER-REC                   PIC X(170).
008800*
008900 FD  PLAYER-VALID-OUT-FILE
009000     RECORD CONTAINS 75 CHARACTERS
009100     RECORDING MODE IS F.
009200 01  FD-PLAYER-VALID-OUT-REC         PIC X(75).
009300*
009400 FD  PLAYER-REJECT-OUT-FILE
009500     RECORD CONTAINS 60 CHARACTERS
009600     RECORDING MODE IS F.
009700 01  FD-PLAYER-REJECT-OUT-REC        PIC X(60).
009800*
009900 WORKING-STORAGE SECTION.
010000 COPY KHPLAYC.
010100*
010200 01  WS-SWITCHES.
010300     05  WS-EOF-FLAG                 PIC X(01) VALUE "N".
010400         88  WS-EOF                             VALUE "Y".
010500     05  KH-EMPTY-INPUT-SW           PIC X(01) VALUE "N".
010600*
010700 01  WS-COUNTERS COMP.
010800     05  WS-RECS-READ                PIC 9(07) VALUE ZERO.
010900     05  WS-RECS-VALID               PIC 9(07) VALUE ZERO.
011000     05  WS-RECS-REJECTED            PIC 9(07) VALUE ZERO.
011100     05  WS-RECS-MULTI-REJECT        PIC 9(07) VALUE ZERO.
011200 01  WS-COUNTERS-ALPHA REDEFINES WS-COUNTERS.
011300     05  FILLER                      PIC X(28).
011400*
011500 01  WS-SCAN-WORK.
011600     05  WS-SCAN-IDX                 PIC 9(02) COMP.
011700     05  WS-NONBLANK-LEN             PIC 9(02) COMP.
011800 01  WS-SCAN-WORK-ALPHA REDEFINES WS-SCAN-WORK.
011900     05  FILLER                      PIC X(04).
012000 01  WS-RULE-BROKEN-SW               PIC X(01).
012100     88  WS-RULE-BROKEN                         VALUE "Y".
012200*
012300 01  WS-EMAIL-POS-WORK.
012400     05  WS-EMAIL-AT-POS             PIC 9(02) COMP VALUE ZERO.
012500     05  WS-EMAIL-DOMAIN-LEN         PIC 9(02) COMP.
012600 01  WS-EMAIL-POS-ALPHA REDEFINES WS-EMAIL-POS-WORK.
012700     05  FILLER                      PIC X(04).
012800*
012900 01  WS-REJECT-REASON                PIC X(40).
013000 77  WS-RULE-FAIL-COUNT              PIC 9(01) COMP VALUE ZERO.
013100*
013200******************************************************************
013300*                  PROCEDURE DIVISION                           *
013400******************************************************************
013500 PROCEDURE DIVISION.
013600 100-MAIN-LINE.
013700     PERFORM 100-OPEN-FILES
013800     PERFORM 120-PROCESS-ONE-PLAYER THRU 120-EXIT
013900         UNTIL WS-EOF
014000     PERFORM 190-CLOSE-FILES
014100     DISPLAY "KHVALPLR RECORDS READ:     " WS-RECS-READ
014200     DISPLAY "KHVALPLR RECORDS VALID:    " WS-RECS-VALID
014300     DISPLAY "KHVALPLR RECORDS REJECTED: " WS-RECS-REJECTED
014400     DISPLAY "KHVALPLR MULTI-RULE FAILS: " WS-RECS-MULTI-REJECT
014500     STOP RUN.
014600*
014700 100-OPEN-FILES.
014800     OPEN INPUT PLAYER-FILE
014900     OPEN OUTPUT PLAYER-VALID-OUT-FILE
015000     OPEN OUTPUT PLAYER-REJECT-OUT-FILE
015100     PERFORM 110-READ-PLAYER THRU 110-EXIT.
015200*
015300 110-READ-PLAYER.
015400     READ PLAYER-FILE
015500         AT END
015600             MOVE "Y" TO WS-EOF-FLAG
015700     END-READ.
015800 110-EXIT.
015900     EXIT.
016000*
016100 120-PROCESS-ONE-PLAYER.
016200     MOVE FD-PLAYER-REC TO KH-PLAYER-REC
016300     ADD 1 TO WS-RECS-READ
016400*
016500     MOVE KH-PLR-PLAYER-ID  TO KH-PVO-PLAYER-ID
016600     MOVE KH-PLR-USERNAME   TO KH-PVO-USERNAME
016700     MOVE "N" TO KH-PVO-VALID-USER-FLAG
016800                 KH-PVO-VALID-EMAIL-FLAG
016900                 KH-PVO-VALID-PASSWORD-FLAG
017000     MOVE ZERO TO WS-RULE-FAIL-COUNT
017100*
017200     PERFORM 200-VALIDATE-USERNAME THRU 200-EXIT
017300     PERFORM 210-VALIDATE-EMAIL THRU 210-EXIT
017400     PERFORM 220-VALIDATE-PASSWORD THRU 220-EXIT
017500*
017600     IF KH-PVO-USER-OK AND KH-PVO-EMAIL-OK AND KH-PVO-PASSWORD-OK
017700         ADD 1 TO WS-RECS-VALID
017800     ELSE
017900         ADD 1 TO WS-RECS-REJECTED
018000         IF WS-RULE-FAIL-COUNT > 1
018100             ADD 1 TO WS-RECS-MULTI-REJECT
018200         END-IF
018300     END-IF
018400*
018500     WRITE FD-PLAYER-VALID-OUT-REC FROM KH-PLAYER-VALID-OUT-REC
018600     PERFORM 110-READ-PLAYER THRU 110-EXIT.
018700 120-EXIT.
018800     EXIT.
018900*
019000******************************************************************
019100*  200-VALIDATE-USERNAME                                        *
019200*  ^[A-Za-z0-9_-]{3,}$ - AT LEAST 3 CHARACTERS, EACH A LETTER,   *
019300*  DIGIT, UNDERSCORE OR HYPHEN.  KH-PLR-USERNAME IS SPACE-       *
019400*  PADDED, SO THE NON-BLANK LENGTH IS THE TRIMMED LENGTH.        *
019500******************************************************************
019600 200-VALIDATE-USERNAME.
019700     MOVE ZERO TO WS-NONBLANK-LEN
019800     MOVE "N" TO WS-RULE-BROKEN-SW
019900     INSPECT KH-PLR-USERNAME TALLYING WS-NONBLANK-LEN
020000         FOR CHARACTERS BEFORE INITIAL SPACE
020100*
020200     IF WS-NONBLANK-LEN < 3
020300         MOVE "Y" TO WS-RULE-BROKEN-SW
020400         GO TO 200-REPORT
020500     END-IF
020600*
020700     PERFORM 202-CHECK-ONE-USER-CHAR THRU 202-EXIT
020800         VARYING WS-SCAN-IDX FROM 1 BY 1
020900         UNTIL WS-SCAN-IDX > WS-NONBLANK-LEN
021000            OR WS-RULE-BROKEN.
021100 200-REPORT.
021200     IF WS-RULE-BROKEN
021300         MOVE "USERNAME MUST BE 3+ CHARS OF [A-Za-z0-9_-]"
021400             TO WS-REJECT-REASON
021500         PERFORM 230-WRITE-REJECT THRU 230-EXIT
021600     ELSE
021700         SET KH-PVO-USER-OK TO TRUE
021800     END-IF.
021900 200-EXIT.
022000     EXIT.
022100*
022200 202-CHECK-ONE-USER-CHAR.
022300     IF KH-PLR-UNAME-CHAR(WS-SCAN-IDX) NOT NUMERIC
022400        AND KH-PLR-UNAME-CHAR(WS-SCAN-IDX) NOT ALPHABETIC
022500        AND KH-PLR-UNAME-CHAR(WS-SCAN-IDX) NOT = "_"
022600        AND KH-PLR-UNAME-CHAR(WS-SCAN-IDX) NOT = "-"
022700         MOVE "Y" TO WS-RULE-BROKEN-SW
022800     END-IF.
022900 202-EXIT.
023000     EXIT.
023100*
023200******************************************************************
023300*  210-VALIDATE-EMAIL                                            *
023400*  ^[A-Za-z0-9+_.-]+@[A-Za-z0-9.-]+$ - ONE OR MORE LOCAL-PART     *
023500*  CHARACTERS, A SINGLE "@", THEN ONE OR MORE DOMAIN CHARACTERS.  *
023600******************************************************************
023700 210-VALIDATE-EMAIL.
023800     MOVE ZERO TO WS-EMAIL-AT-POS
023900     MOVE "N" TO WS-RULE-BROKEN-SW
024000     INSPECT KH-PLR-EMAIL TALLYING WS-EMAIL-AT-POS
024100         FOR CHARACTERS BEFORE "@"
024200*
024300     IF WS-EMAIL-AT-POS = ZERO
024400         MOVE "Y" TO WS-RULE-BROKEN-SW
024500         GO TO 210-REPORT
024600     END-IF
024700     IF KH-PLR-EMAIL-CHAR(WS-EMAIL-AT-POS + 1) NOT = "@"
024800         MOVE "Y" TO WS-RULE-BROKEN-SW
024900         GO TO 210-REPORT
025000     END-IF
025100*
025200     PERFORM 212-CHECK-ONE-LOCAL-CHAR THRU 212-EXIT
025300         VARYING WS-SCAN-IDX FROM 1 BY 1
025400         UNTIL WS-SCAN-IDX > WS-EMAIL-AT-POS
025500            OR WS-RULE-BROKEN
025600     IF WS-RULE-BROKEN
025700         GO TO 210-REPORT
025800     END-IF
025900*
026000     MOVE ZERO TO WS-EMAIL-DOMAIN-LEN
026100     INSPECT KH-PLR-EMAIL TALLYING WS-EMAIL-DOMAIN-LEN
026200         FOR CHARACTERS BEFORE INITIAL SPACE
026300     SUBTRACT WS-EMAIL-AT-POS FROM WS-EMAIL-DOMAIN-LEN
026400     SUBTRACT 1 FROM WS-EMAIL-DOMAIN-LEN
026500*
026600     IF WS-EMAIL-DOMAIN-LEN < 1
026700         MOVE "Y" TO WS-RULE-BROKEN-SW
026800         GO TO 210-REPORT
026900     END-IF
027000*
027100     PERFORM 214-CHECK-ONE-DOMAIN-CHAR THRU 214-EXIT
027200         VARYING WS-SCAN-IDX FROM WS-EMAIL-AT-POS + 2 BY 1
027300         UNTIL WS-SCAN-IDX > WS-EMAIL-AT-POS + 1
027400                            + WS-EMAIL-DOMAIN-LEN
027500            OR WS-RULE-BROKEN.
027600 210-REPORT.
027700     MOVE KH-PLR-EMAIL TO KH-PVO-EMAIL
027800     IF WS-RULE-BROKEN
027900         MOVE "EMAIL MUST MATCH LOCAL-PART@DOMAIN SHAPE"
028000             TO WS-REJECT-REASON
028100         PERFORM 230-WRITE-REJECT THRU 230-EXIT
028200     ELSE
028300         SET KH-PVO-EMAIL-OK TO TRUE
028400     END-IF.
028500 210-EXIT.
028600     EXIT.
028700*
028800 212-CHECK-ONE-LOCAL-CHAR.
028900     IF KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT NUMERIC
029000        AND KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT ALPHABETIC
029100        AND KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT = "+"
029200        AND KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT = "_"
029300        AND KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT = "."
029400        AND KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT = "-"
029500         MOVE "Y" TO WS-RULE-BROKEN-SW
029600     END-IF.
029700 212-EXIT.
029800     EXIT.
029900*
030000 214-CHECK-ONE-DOMAIN-CHAR.
030100     IF KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT NUMERIC
030200        AND KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT ALPHABETIC
030300        AND KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT = "."
030400        AND KH-PLR-EMAIL-CHAR(WS-SCAN-IDX) NOT = "-"
030500         MOVE "Y" TO WS-RULE-BROKEN-SW
030600     END-IF.
030700 214-EXIT.
030800     EXIT.
030900*
031000******************************************************************
031100*  220-VALIDATE-PASSWORD                                         *
031200*  HASHED PASSWORD MUST BE 6 OR MORE CHARACTERS.                 *
031300******************************************************************
031400 220-VALIDATE-PASSWORD.
031500     MOVE ZERO TO WS-NONBLANK-LEN
031600     INSPECT KH-PLR-PASSWORD TALLYING WS-NONBLANK-LEN
031700         FOR CHARACTERS BEFORE INITIAL SPACE
031800     IF WS-NONBLANK-LEN >= 6
031900         SET KH-PVO-PASSWORD-OK TO TRUE
032000     ELSE
032100         MOVE "PASSWORD MUST BE 6 OR MORE CHARACTERS"
032200             TO WS-REJECT-REASON
032300         PERFORM 230-WRITE-REJECT THRU 230-EXIT
032400     END-IF.
032500 220-EXIT.
032600     EXIT.
032700*
032800 230-WRITE-REJECT.
032900     MOVE KH-PLR-PLAYER-ID  TO KH-PRO-PLAYER-ID
033000     MOVE KH-PLR-USERNAME   TO KH-PRO-USERNAME
033100     MOVE WS-REJECT-REASON  TO KH-PRO-REJECT-REASON
033200     ADD 1 TO WS-RULE-FAIL-COUNT
033300     WRITE FD-PLAYER-REJECT-OUT-REC FROM KH-PLAYER-REJECT-OUT-REC.
033400 230-EXIT.
033500     EXIT.
033600*
033700 190-CLOSE-FILES.
033800     CLOSE PLAYER-FILE
033900           PLAYER-VALID-OUT-FILE
034000           PLAYER-REJECT-OUT-FILE.
