000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHABLEFV.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  JUNE 1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHABLEFV - NIGHTLY ABILITY EFFECTIVE-VALUE RECALCULATION      *
001100*                                                                *
001200*  CHARACTER-FILE IS READ ONCE, WHOLE, INTO KH-CHARACTER-TABLE   *
001300*  SO EVERY ABILITY-CALC-FILE ROW (ONE PER ABILITY X CHARACTER   *
001400*  PAIR PRESENTED FOR RECALCULATION) CAN FIND ITS OWNING         *
001500*  CHARACTER'S ATTRIBUTES WITHOUT RE-READING THE MASTER FOR      *
001600*  EVERY ROW.  THE EFFECT-TYPE TEXT IS FOLDED TO UPPER CASE AND  *
001700*  CLASSIFIED INTO ATTACK/HEALING/BUFF/DEBUFF; THE MATCHING      *
001800*  ATTRIBUTE'S BONUS (VALUE / 5, TRUNCATED) IS ADDED TO THE      *
001900*  ABILITY'S BASE EFFECT VALUE.  AN UNRECOGNIZED EFFECT-TYPE     *
002000*  GETS NO BONUS AT ALL - THE BASE VALUE PASSES THROUGH AS-IS.   *
002100*                                                                *
002200*  CHANGE LOG                                                    *
002300*  ---------------------------------------------------------    *
002400*  06/12/89  CAC  0000  INITIAL VERSION - ATTACK/HEAL ONLY.      *
002500*  02/14/90  CAC  0013  BUFF AND DEBUFF CLASSES ADDED.           *
002600*  08/30/93  CAC  0046  CHARACTER LOOKUP CHANGED FROM LINEAR     *
002700*                       SCAN TO SEARCH ALL (CHARACTER-ID SORT    *
002800*                       ENFORCED ON LOAD).                       *
002900*  04/11/96  RMT  0073  EFFECT-TYPE FOLD CHANGED FROM A 26-PAIR  *
003000*                       IF LADDER TO INSPECT CONVERTING.         *
003100*  05/05/98  CAC  0096  Y2K REVIEW - NO DATE FIELDS ON RECORD.   *
003200*  01/04/99  CAC  0097  Y2K SIGN-OFF RECORDED, NO CHANGE MADE.   *
003300*  09/21/04  RMT  0126  UNMATCHED CHARACTER-ID NOW COUNTED AND   *
003400*                       SKIPPED RATHER THAN ABENDING THE RUN.    *
003500*  06/30/21  CAC  KH-101 REBUILT AROUND KH-ABILITY-CALC-REC.     *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS KH-CHARACTER-NOT-FOUND-SW
004200     CLASS KH-ALPHA-LOWER IS "a" THRU "z".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CHARACTER-FILE ASSIGN TO CHARMSTR
004600         ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT ABILITY-CALC-FILE ASSIGN TO ABLCALC
004900         ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT ABILITY-EFFECTIVE-OUT-FILE ASSIGN TO ABLEFOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300*
005400* //KHABLEFV JOB 1,NOTIFY=&SYSUID
005500* //***************************************************/
005600* //COBRUN  EXEC IGYWCL
005700* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHABLEFV),DISP=SHR
005800* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHABLEFV),DISP=SHR
005900* //***************************************************/
006000* //RUN     EXEC PGM=KHABLEFV
006100* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
006200* //CHARMSTR  DD DSN=KHPROD.CHARACTER.MASTER,DISP=SHR
006300* //ABLCALC   DD DSN=KHPROD.ABILITY.CALC.NIGHTLY,DISP=SHR
006400* //ABLEFOUT  DD DSN=&SYSUID..OUTPUT(ABLEFOUT),DISP=SHR
006500* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
006600* //CEEDUMP   DD DUMMY
006700* //SYSUDUMP  DD DUMMY
006800* //***************************************************/
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  CHARACTER-FILE
007300     RECORD CONTAINS 85 CHARACTERS
007400     RECORDING MODE IS F.
007500 01  FD-CHARACTER-REC                PIC X(85).
007600*
007700 FD  ABILITY-CALC-FILE
007800     RECORD CONTAINS 50 CHARACTERS
007900     RECORDING MODE IS F.
008000 01  FD-ABILITY-CALC-REC             PIC X(50).
008100*
008200 FD  ABILITY-EFFECTIVE-OUT-FILE
008300     RECORD CONTAINS 46 CHARACTERS
008400     RECORDING MODE IS F.
008500 01  FD-ABILITY-EFFECTIVE-OUT-REC    PIC X(46).
008600*
008700 WORKING-STORAGE SECTION.
008800 COPY KHCHARC.
008900 COPY KHABLRC.
009000*
009100 01  WS-SWITCHES.
009200     05  WS-CHARACTER-EOF-FLAG       PIC X(01) VALUE "N".
009300         88  WS-CHARACTER-EOF                    VALUE "Y".
009400     05  WS-CALC-EOF-FLAG            PIC X(01) VALUE "N".
009500         88  WS-CALC-EOF                         VALUE "Y".
009600     05  KH-CHARACTER-NOT-FOUND-SW   PIC X(01) VALUE "N".
009700*
009800 01  WS-COUNTERS COMP.
009900     05  WS-PAIRS-READ               PIC 9(07) VALUE ZERO.
010000     05  WS-PAIRS-CALCULATED         PIC 9(07) VALUE ZERO.
010100     05  WS-PAIRS-NO-CHARACTER       PIC 9(07) VALUE ZERO.
010200*
010300 01  WS-ATTR-BONUS                   PIC S9(04) COMP VALUE ZERO.
010400 01  WS-LOOKUP-ATTRS-WORK.
010500     05  WS-LOOKUP-INTELLIGENCE      PIC 9(04) COMP.
010600     05  WS-LOOKUP-STRENGTH          PIC 9(04) COMP.
010700     05  WS-LOOKUP-AGILITY           PIC 9(04) COMP.
010800     05  WS-LOOKUP-WISDOM            PIC 9(04) COMP.
010900 01  WS-LOOKUP-ATTRS-BYTES REDEFINES WS-LOOKUP-ATTRS-WORK.
011000     05  FILLER                      PIC X(16).
011100*
011200 01  WS-EFFECTIVE-VALUE-WORK.
011300     05  WS-EFFECTIVE-VALUE-BIN      PIC S9(07) COMP.
011400 01  WS-EFFECTIVE-VALUE-DISPLAY REDEFINES WS-EFFECTIVE-VALUE-WORK.
011500     05  WS-EFFECTIVE-VALUE-ZONED    PIC S9(07).
011600*
011700******************************************************************
011800*  ALTERNATE NUMERIC/ALPHA VIEW OF THE OUTPUT RECORD'S LABEL     *
011900*  FIELD - RETAINED SO OPERATIONS CAN SPOT-CHECK A RUN'S MIX OF  *
012000*  EFFECT LABELS WITHOUT WRITING A SEPARATE TALLY PROGRAM.       *
012100******************************************************************
012200 01  WS-LABEL-TALLY-WORK.
012300     05  WS-LABEL-SEEN-COUNT         PIC 9(05) COMP OCCURS 5 TIMES.
012400 01  WS-LABEL-TALLY-ALPHA REDEFINES WS-LABEL-TALLY-WORK.
012500     05  WS-LABEL-SEEN-DISPLAY       PIC 9(05) OCCURS 5 TIMES.
012600*
012700 01  WS-EFFECT-LABEL-IDX             PIC 9(01) COMP.
012800*
012900******************************************************************
013000*                  PROCEDURE DIVISION                           *
013100******************************************************************
013200 PROCEDURE DIVISION.
013300 100-MAIN-LINE.
013400     PERFORM 100-OPEN-FILES
013500     PERFORM 110-LOAD-CHARACTER-TABLE THRU 110-EXIT
013600     PERFORM 150-READ-ABILITY-CALC THRU 150-EXIT
013700     PERFORM 200-PROCESS-ONE-PAIR THRU 200-EXIT
013800         UNTIL WS-CALC-EOF
013900     PERFORM 190-CLOSE-FILES
014000     DISPLAY "KHABLEFV PAIRS READ:        " WS-PAIRS-READ
014100     DISPLAY "KHABLEFV PAIRS CALCULATED:  " WS-PAIRS-CALCULATED
014200     DISPLAY "KHABLEFV PAIRS NO CHARACTER:" WS-PAIRS-NO-CHARACTER
014300     STOP RUN.
014400*
014500 100-OPEN-FILES.
014600     OPEN INPUT CHARACTER-FILE
014700                ABILITY-CALC-FILE
014800     OPEN OUTPUT ABILITY-EFFECTIVE-OUT-FILE.
014900*
015000 110-LOAD-CHARACTER-TABLE.
015100     PERFORM 112-READ-CHARACTER THRU 112-EXIT
015200     PERFORM 114-LOAD-ONE-CHARACTER THRU 114-EXIT
015300         UNTIL WS-CHARACTER-EOF
015400     CLOSE CHARACTER-FILE.
015500 110-EXIT.
015600     EXIT.
015700*
015800 112-READ-CHARACTER.
015900     READ CHARACTER-FILE INTO KH-CHARACTER-REC
016000         AT END
016100             MOVE "Y" TO WS-CHARACTER-EOF-FLAG
016200         NOT AT END
016300             CONTINUE
016400     END-READ.
016500 112-EXIT.
016600     EXIT.
016700*
016800 114-LOAD-ONE-CHARACTER.
016900     ADD 1 TO KH-CHT-COUNT
017000     MOVE KH-CHR-CHARACTER-ID
017100         TO KH-CHT-CHARACTER-ID(KH-CHT-COUNT)
017200     MOVE KH-CHR-PLAYER-ID
017300         TO KH-CHT-PLAYER-ID(KH-CHT-COUNT)
017400     MOVE KH-CHR-LEVEL
017500         TO KH-CHT-LEVEL(KH-CHT-COUNT)
017600     MOVE KH-CHR-EXPERIENCE
017700         TO KH-CHT-EXPERIENCE(KH-CHT-COUNT)
017800     MOVE KH-CHR-INTELLIGENCE
017900         TO KH-CHT-INTELLIGENCE(KH-CHT-COUNT)
018000     MOVE KH-CHR-STRENGTH
018100         TO KH-CHT-STRENGTH(KH-CHT-COUNT)
018200     MOVE KH-CHR-AGILITY
018300         TO KH-CHT-AGILITY(KH-CHT-COUNT)
018400     MOVE KH-CHR-WISDOM
018500         TO KH-CHT-WISDOM(KH-CHT-COUNT)
018600     PERFORM 112-READ-CHARACTER THRU 112-EXIT.
018700 114-EXIT.
018800     EXIT.
018900*
019000 150-READ-ABILITY-CALC.
019100     READ ABILITY-CALC-FILE INTO KH-ABILITY-CALC-REC
019200         AT END
019300             MOVE "Y" TO WS-CALC-EOF-FLAG
019400         NOT AT END
019500             ADD 1 TO WS-PAIRS-READ
019600     END-READ.
019700 150-EXIT.
019800     EXIT.
019900*
020000 200-PROCESS-ONE-PAIR.
020100     MOVE "N" TO KH-CHARACTER-NOT-FOUND-SW
020200     MOVE ZERO TO WS-ATTR-BONUS
020300     PERFORM 210-FIND-CHARACTER-ATTRS THRU 210-EXIT
020400     PERFORM 220-CLASSIFY-EFFECT-TYPE THRU 220-EXIT
020500*
020600     IF KH-CHARACTER-NOT-FOUND-SW = "Y"
020700         ADD 1 TO WS-PAIRS-NO-CHARACTER
020800     ELSE
020900         IF KH-EFFECT-IS-DAMAGE
021000             DIVIDE WS-LOOKUP-STRENGTH BY 5 GIVING WS-ATTR-BONUS
021100         ELSE
021200             IF KH-EFFECT-IS-HEALING
021300                 DIVIDE WS-LOOKUP-WISDOM BY 5 GIVING WS-ATTR-BONUS
021400             ELSE
021500                 IF KH-EFFECT-IS-BUFF OR KH-EFFECT-IS-DEBUFF
021600                     DIVIDE WS-LOOKUP-INTELLIGENCE BY 5
021700                         GIVING WS-ATTR-BONUS
021800                 ELSE
021900                     MOVE ZERO TO WS-ATTR-BONUS
022000                 END-IF
022100             END-IF
022200         END-IF
022300     END-IF
022400*
022500     COMPUTE WS-EFFECTIVE-VALUE-BIN =
022600             KH-ABC-EFFECT-VALUE + WS-ATTR-BONUS
022700*
022800     MOVE KH-ABC-ABILITY-ID   TO KH-AEO-ABILITY-ID
022900     MOVE KH-ABC-CHARACTER-ID TO KH-AEO-CHARACTER-ID
023000     PERFORM 230-SET-EFFECT-LABEL THRU 230-EXIT
023100     MOVE WS-EFFECTIVE-VALUE-ZONED TO KH-AEO-EFFECTIVE-VALUE
023200     WRITE FD-ABILITY-EFFECTIVE-OUT-REC
023300         FROM KH-ABILITY-EFFECTIVE-OUT-REC
023400     ADD 1 TO WS-PAIRS-CALCULATED
023500*
023600     PERFORM 150-READ-ABILITY-CALC THRU 150-EXIT.
023700 200-EXIT.
023800     EXIT.
023900*
024000 210-FIND-CHARACTER-ATTRS.
024100     SET KH-CHT-IDX TO 1
024200     IF KH-CHT-COUNT = ZERO
024300         MOVE "Y" TO KH-CHARACTER-NOT-FOUND-SW
024400         GO TO 210-EXIT
024500     END-IF
024600     SEARCH ALL KH-CHT-ROW
024700         AT END
024800             MOVE "Y" TO KH-CHARACTER-NOT-FOUND-SW
024900         WHEN KH-CHT-CHARACTER-ID(KH-CHT-IDX) = KH-ABC-CHARACTER-ID
025000             MOVE KH-CHT-INTELLIGENCE(KH-CHT-IDX)
025100                 TO WS-LOOKUP-INTELLIGENCE
025200             MOVE KH-CHT-STRENGTH(KH-CHT-IDX)
025300                 TO WS-LOOKUP-STRENGTH
025400             MOVE KH-CHT-AGILITY(KH-CHT-IDX)
025500                 TO WS-LOOKUP-AGILITY
025600             MOVE KH-CHT-WISDOM(KH-CHT-IDX)
025700                 TO WS-LOOKUP-WISDOM
025800     END-SEARCH.
025900 210-EXIT.
026000     EXIT.
026100*
026200******************************************************************
026300*  220-CLASSIFY-EFFECT-TYPE - FOLDS THE INCOMING EFFECT-TYPE TO  *
026400*  UPPER CASE (NO INTRINSIC FUNCTION - A PLAIN INSPECT           *
026500*  CONVERTING DOES THE JOB THE SAME WAY THE SHOP HAS DONE IT     *
026600*  SINCE TICKET KH-073) AND LEAVES THE 88-LEVELS IN              *
026700*  KH-EFFECT-TYPE-UC READY FOR THE CALLER TO TEST.                *
026800******************************************************************
026900 220-CLASSIFY-EFFECT-TYPE.
027000     MOVE KH-ABC-EFFECT-TYPE TO KH-EFFECT-TYPE-UC
027100     INSPECT KH-EFFECT-TYPE-UC
027200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
027300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027400 220-EXIT.
027500     EXIT.
027600*
027700******************************************************************
027800*  230-SET-EFFECT-LABEL - getFormattedEffect, DOCUMENTED HERE    *
027900*  SINCE THE LABEL RIDES ALONG ON THE OUTPUT RECORD FOR THE      *
028000*  OPERATOR TALLY EVEN THOUGH IT IS NOT LOAD-BEARING FOR THE     *
028100*  EFFECTIVE-VALUE ARITHMETIC ITSELF.                            *
028200******************************************************************
028300 230-SET-EFFECT-LABEL.
028400     IF KH-EFFECT-IS-DAMAGE
028500         MOVE "DAMAGE" TO KH-AEO-EFFECT-LABEL
028600         MOVE 1 TO WS-EFFECT-LABEL-IDX
028700     ELSE
028800         IF KH-EFFECT-IS-HEALING
028900             MOVE "HEAL  " TO KH-AEO-EFFECT-LABEL
029000             MOVE 2 TO WS-EFFECT-LABEL-IDX
029100         ELSE
029200             IF KH-EFFECT-IS-BUFF
029300                 MOVE "BUFF  " TO KH-AEO-EFFECT-LABEL
029400                 MOVE 3 TO WS-EFFECT-LABEL-IDX
029500             ELSE
029600                 IF KH-EFFECT-IS-DEBUFF
029700                     MOVE "DEBUFF" TO KH-AEO-EFFECT-LABEL
029800                     MOVE 4 TO WS-EFFECT-LABEL-IDX
029900                 ELSE
030000                     MOVE KH-ABC-EFFECT-TYPE TO KH-AEO-EFFECT-LABEL
030100                     MOVE 5 TO WS-EFFECT-LABEL-IDX
030200                 END-IF
030300             END-IF
030400         END-IF
030500     END-IF
030600     ADD 1 TO WS-LABEL-SEEN-COUNT(WS-EFFECT-LABEL-IDX).
030700 230-EXIT.
030800     EXIT.
030900*
031000 190-CLOSE-FILES.
031100     CLOSE ABILITY-CALC-FILE
031200           ABILITY-EFFECTIVE-OUT-FILE.
