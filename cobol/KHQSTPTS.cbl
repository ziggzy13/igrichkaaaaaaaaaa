000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHQSTPTS.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  APRIL 1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHQSTPTS - NIGHTLY QUESTION DIFFICULTY/POINTS CLASSIFICATION  *
001100*                                                                *
001200*  READS QUESTION-FILE (ONE ROW PER QUESTION BANK ENTRY) AND     *
001300*  CLASSIFIES EACH QUESTION'S DIFFICULTY ON THE SAME EASY/       *
001400*  MEDIUM/HARD/EXPERT ORDINAL SCALE KHLVLSTA USES FOR LEVEL -    *
001500*  EASY=1, MEDIUM=2, HARD=3, EXPERT=4, ANYTHING ELSE=0 - THEN    *
001600*  LOOKS UP THE POINT VALUE A CORRECT ANSWER IS WORTH AT THAT    *
001700*  DIFFICULTY (EASY=10, MEDIUM=20, HARD=30, EXPERT=50,           *
001800*  UNRECOGNIZED FALLS BACK TO THE EASY VALUE OF 10).  WRITES     *
001900*  ONE QUESTION-POINTS-OUT RECORD PER INPUT QUESTION.            *
002000*                                                                *
002100*  CHANGE LOG                                                    *
002200*  ---------------------------------------------------------    *
002300*  04/02/88  CAC  0000  INITIAL VERSION - DIFFICULTY CLASS ONLY, *
002400*                       NO POINTS LOOKUP (QUIZ ENGINE AWARDED    *
002500*                       A FLAT 10 POINTS PER QUESTION THEN).     *
002600*  11/11/90  CAC  0014  POINTS LOOKUP ADDED - DIFFICULTY NOW     *
002700*                       DRIVES THE AWARD INSTEAD OF A FLAT RATE. *
002800*  05/05/98  CAC  0026  Y2K REVIEW - NO DATE FIELDS ON RECORD.   *
002900*  01/04/99  CAC  0027  Y2K SIGN-OFF RECORDED, NO CHANGE MADE.   *
003000*  06/30/21  CAC  KH-101 REBUILT AROUND KH-QUESTION-REC; POINTS  *
003100*                 LOOKUP PARAGRAPH DROPPED FROM THE REBUILD BY   *
003200*                 MISTAKE, LEFT 210-LOOKUP-POINTS UNCALLED.      *
003300*  03/04/24  JBT  KH-447 210-LOOKUP-POINTS WIRED BACK INTO       *
003400*                 120-PROCESS-ONE-QUESTION AND THE POINTS-OUT    *
003500*                 RECORD RESTORED - HAD SAT UNCALLED SINCE 0000. *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS KH-EMPTY-INPUT-SW.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT QUESTION-FILE ASSIGN TO QSTNREF
004500         ORGANIZATION IS SEQUENTIAL.
004600
004700     SELECT QUESTION-POINTS-OUT-FILE ASSIGN TO QSTNPTS
004800         ORGANIZATION IS SEQUENTIAL.
004900*
005000* //KHQSTPTS JOB 1,NOTIFY=&SYSUID
005100* //***************************************************/
005200* //COBRUN  EXEC IGYWCL
005300* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHQSTPTS),DISP=SHR
005400* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHQSTPTS),DISP=SHR
005500* //***************************************************/
005600* //RUN     EXEC PGM=KHQSTPTS
005700* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
005800* //QSTNREF   DD DSN=KHPROD.QUESTION.REFERENCE,DISP=SHR
005900* //QSTNPTS   DD DSN=&SYSUID..OUTPUT(QSTNPTS),DISP=SHR
006000* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
006100* //CEEDUMP   DD DUMMY
006200* //SYSUDUMP  DD DUMMY
006300* //***************************************************/
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  QUESTION-FILE
006800     RECORD CONTAINS 38 CHARACTERS
006900     RECORDING MODE IS F.
007000 01  FD-QUESTION-REC                 PIC X(38).
007100*
007200 FD  QUESTION-POINTS-OUT-FILE
007300     RECORD CONTAINS 33 CHARACTERS
007400     RECORDING MODE IS F.
007500 01  FD-QST-POINTS-OUT-REC           PIC X(33).
007600*
007700 WORKING-STORAGE SECTION.
007800 COPY KHQSTRC.
007900 COPY KHLVLRC.
008000*
008100 01  WS-SWITCHES.
008200     05  WS-EOF-FLAG                 PIC X(01) VALUE "N".
008300         88  WS-EOF                             VALUE "Y".
008400     05  KH-EMPTY-INPUT-SW           PIC X(01) VALUE "N".
008500*
008600 01  WS-COUNTERS COMP.
008700     05  WS-RECS-READ                PIC 9(07) VALUE ZERO.
008800     05  WS-RECS-CLASSIFIED          PIC 9(07) VALUE ZERO.
008900 01  WS-COUNTERS-ALPHA REDEFINES WS-COUNTERS.
009000     05  FILLER                      PIC X(14).
009100*
009200 01  WS-DIFFICULTY-WORK.
009300     05  WS-DIFFICULTY-VALUE         PIC 9(01) COMP.
009400 01  WS-DIFFICULTY-ALPHA REDEFINES WS-DIFFICULTY-WORK.
009500     05  FILLER                      PIC X(01).
009600*
009700 01  WS-POINTS-WORK.
009800     05  WS-POINTS-VALUE             PIC 9(03) COMP.
009900 01  WS-POINTS-ALPHA REDEFINES WS-POINTS-WORK.
010000     05  FILLER                      PIC X(03).
010100*
010200******************************************************************
010300*                  PROCEDURE DIVISION                           *
010400******************************************************************
010500 PROCEDURE DIVISION.
010600 100-MAIN-LINE.
010700     PERFORM 100-OPEN-FILES
010800     PERFORM 120-PROCESS-ONE-QUESTION THRU 120-EXIT
010900         UNTIL WS-EOF
011000     PERFORM 190-CLOSE-FILES
011100     DISPLAY "KHQSTPTS RECORDS READ:       " WS-RECS-READ
011200     DISPLAY "KHQSTPTS RECORDS CLASSIFIED:  " WS-RECS-CLASSIFIED
011300     STOP RUN.
011400*
011500 100-OPEN-FILES.
011600     OPEN INPUT QUESTION-FILE
011700     OPEN OUTPUT QUESTION-POINTS-OUT-FILE
011800     PERFORM 110-READ-QUESTION THRU 110-EXIT.
011900*
012000 110-READ-QUESTION.
012100     READ QUESTION-FILE INTO KH-QUESTION-REC
012200         AT END
012300             MOVE "Y" TO WS-EOF-FLAG
012400         NOT AT END
012500             ADD 1 TO WS-RECS-READ
012600     END-READ.
012700 110-EXIT.
012800     EXIT.
012900*
013000 120-PROCESS-ONE-QUESTION.
013100     PERFORM 200-CLASSIFY-DIFFICULTY THRU 200-EXIT
013200     PERFORM 210-LOOKUP-POINTS THRU 210-EXIT
013300*
013400     MOVE KH-QST-QUESTION-ID TO KH-QPO-QUESTION-ID
013500     MOVE WS-DIFFICULTY-VALUE TO KH-QPO-DIFFICULTY-VALUE
013600     MOVE WS-POINTS-VALUE TO KH-QPO-POINTS-VALUE
013700     WRITE FD-QST-POINTS-OUT-REC FROM KH-QST-POINTS-OUT-REC
013800     ADD 1 TO WS-RECS-CLASSIFIED
013900*
014000     PERFORM 110-READ-QUESTION THRU 110-EXIT.
014100 120-EXIT.
014200     EXIT.
014300*
014400******************************************************************
014500*  200-CLASSIFY-DIFFICULTY - SAME EASY/MEDIUM/HARD/EXPERT SCALE  *
014600*  AS LEVEL (SEE KHLVLSTA 220-CLASSIFY-DIFFICULTY) - THE 88-     *
014700*  LEVEL TABLE LIVES ON KH-DIFFICULTY-UC IN KHLVLRC SO BOTH      *
014800*  PROGRAMS CLASSIFY AGAINST THE SAME NAMES.                     *
014900******************************************************************
015000 200-CLASSIFY-DIFFICULTY.
015100     MOVE KH-QST-DIFFICULTY TO KH-DIFFICULTY-UC
015200     INSPECT KH-DIFFICULTY-UC
015300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
015400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015500     IF KH-DIFF-IS-EASY
015600         MOVE 1 TO WS-DIFFICULTY-VALUE
015700     ELSE
015800         IF KH-DIFF-IS-MEDIUM
015900             MOVE 2 TO WS-DIFFICULTY-VALUE
016000         ELSE
016100             IF KH-DIFF-IS-HARD
016200                 MOVE 3 TO WS-DIFFICULTY-VALUE
016300             ELSE
016400                 IF KH-DIFF-IS-EXPERT
016500                     MOVE 4 TO WS-DIFFICULTY-VALUE
016600                 ELSE
016700                     MOVE ZERO TO WS-DIFFICULTY-VALUE
016800                 END-IF
016900             END-IF
017000         END-IF
017100     END-IF.
017200 200-EXIT.
017300     EXIT.
017400*
017500******************************************************************
017600*  210-LOOKUP-POINTS - EASY=10, MEDIUM=20, HARD=30, EXPERT=50.   *
017700*  UNRECOGNIZED DIFFICULTY (WS-DIFFICULTY-VALUE = ZERO) FALLS    *
017800*  BACK TO THE EASY AWARD RATHER THAN ZERO POINTS.               *
017900******************************************************************
018000 210-LOOKUP-POINTS.
018100     IF WS-DIFFICULTY-VALUE = 1
018200         MOVE 10 TO WS-POINTS-VALUE
018300     ELSE
018400         IF WS-DIFFICULTY-VALUE = 2
018500             MOVE 20 TO WS-POINTS-VALUE
018600         ELSE
018700             IF WS-DIFFICULTY-VALUE = 3
018800                 MOVE 30 TO WS-POINTS-VALUE
018900             ELSE
019000                 IF WS-DIFFICULTY-VALUE = 4
019100                     MOVE 50 TO WS-POINTS-VALUE
019200                 ELSE
019300                     MOVE 10 TO WS-POINTS-VALUE
019400                 END-IF
019500             END-IF
019600         END-IF
019700     END-IF.
019800 210-EXIT.
019900     EXIT.
020000*
020100 190-CLOSE-FILES.
020200     CLOSE QUESTION-FILE
020300           QUESTION-POINTS-OUT-FILE.
