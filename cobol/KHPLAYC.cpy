000100******************************************************************
000200*                                                                *
000300*  KHPLAYC  --  PLAYER MASTER RECORD LAYOUT                      *
000400*                                                                *
000500*  KNOWLEDGEHEROES TRIVIA/CARD GAME - PLAYER REGISTRATION        *
000600*  AND ACCOUNT-FIELD VALIDATION                                  *
000700*                                                                *
000800*  ONE RECORD PER REGISTERED PLAYER.  PLAYER-FILE IS A FLAT      *
000900*  LINE-SEQUENTIAL FILE OF NEW/CHANGED PLAYER APPLICATIONS FED   *
001000*  TO KHVALPLR BY THE FRONT-END REGISTRATION SCREEN (OUT OF      *
001100*  SCOPE HERE - WE ONLY SEE THE RESULTING FLAT RECORDS).         *
001200*                                                                *
001300*  MAINTENANCE HISTORY                                          *
001400*  ---------------------------------------------------------    *
001500*  2021-03-02  CAC  INITIAL LAYOUT FOR PLAYER VALIDATION BATCH.  *
001600*  2021-11-18  CAC  WIDENED EMAIL FIELD, TICKET KH-114.          *
001700*  1999-01-04  CAC  Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED*
001800*                   AND SIGNED OFF, NO CHANGES REQUIRED.         *
001900******************************************************************
002000 01  KH-PLAYER-REC.
002100     05  KH-PLR-PLAYER-ID            PIC 9(09).
002150     05  KH-PLR-PLAYER-ID-X REDEFINES
002160         KH-PLR-PLAYER-ID            PIC X(09).
002200     05  KH-PLR-USERNAME             PIC X(30).
002300     05  KH-PLR-PASSWORD             PIC X(64).
002400     05  KH-PLR-EMAIL                PIC X(60).
002500     05  KH-PLR-STATUS-BYTE          PIC X(01).
002600         88  KH-PLR-ACTIVE                        VALUE "A".
002700         88  KH-PLR-SUSPENDED                      VALUE "S".
002800         88  KH-PLR-NEW                            VALUE "N".
002900     05  FILLER                      PIC X(06).
003000*
003100******************************************************************
003200*  ALTERNATE VIEW - USED BY 200/210/220-SERIES VALIDATION        *
003300*  PARAGRAPHS IN KHVALPLR TO WALK THE USERNAME ONE BYTE AT A     *
003400*  TIME WHEN CHECKING THE [A-Za-z0-9_-]{3,} PATTERN.             *
003500******************************************************************
003600 01  KH-PLR-USERNAME-BYTES REDEFINES KH-PLR-USERNAME.
003700     05  KH-PLR-UNAME-CHAR           PIC X(01) OCCURS 30 TIMES.
003800*
003900******************************************************************
004000*  ALTERNATE VIEW - SAME IDEA, FOR THE EMAIL PATTERN CHECK.      *
004100******************************************************************
004200 01  KH-PLR-EMAIL-BYTES REDEFINES KH-PLR-EMAIL.
004300     05  KH-PLR-EMAIL-CHAR           PIC X(01) OCCURS 60 TIMES.
004400*
004500 01  KH-PLAYER-VALID-OUT-REC.
004600     05  KH-PVO-PLAYER-ID            PIC 9(09).
004700     05  KH-PVO-USERNAME             PIC X(30).
004800     05  KH-PVO-EMAIL                PIC X(60).
004900     05  KH-PVO-VALID-USER-FLAG      PIC X(01).
005000         88  KH-PVO-USER-OK                       VALUE "Y".
005100     05  KH-PVO-VALID-EMAIL-FLAG     PIC X(01).
005200         88  KH-PVO-EMAIL-OK                      VALUE "Y".
005300     05  KH-PVO-VALID-PASSWORD-FLAG  PIC X(01).
005400         88  KH-PVO-PASSWORD-OK                   VALUE "Y".
005500     05  FILLER                      PIC X(37).
005600*
005700 01  KH-PLAYER-REJECT-OUT-REC.
005800     05  KH-PRO-PLAYER-ID            PIC 9(09).
005900     05  KH-PRO-USERNAME             PIC X(30).
006000     05  KH-PRO-REJECT-REASON        PIC X(40).
006100     05  FILLER                      PIC X(20).
