000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHLVLSTA.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  AUGUST 1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHLVLSTA - NIGHTLY LEVEL UNLOCK AND MAX-SCORE STATUS RUN      *
001100*                                                                *
001200*  LEVEL-FILE AND PLAYER-PROGRESS-FILE ARE BOTH SMALL REFERENCE  *
001300*  FILES LOADED WHOLE AT START-UP.  LEVEL-EVAL-FILE THEN DRIVES  *
001400*  THE RUN - ONE (PLAYER-ID, LEVEL-ID) PAIR PER RECORD, EACH     *
001500*  ONE NEEDING A FRESH UNLOCKED/LOCKED DETERMINATION AND A       *
001600*  MAX-SCORE ROLLUP (PUZZLE-MAX-TOTAL + QUIZ-MAX-TOTAL, BOTH     *
001700*  ALREADY PRE-SUMMED ON THE LEVEL RECORD BY THE UPSTREAM FEED). *
001800*                                                                *
001900*  A LEVEL WITH A BLANK UNLOCK-REQ IS ALWAYS UNLOCKED.  A        *
002000*  "LEVEL:NNN" UNLOCK-REQ IS UNLOCKED ONLY WHEN THE PLAYER HAS A *
002100*  COMPLETED PLAYER-PROGRESS ROW FOR THAT REQUIRED LEVEL.  ANY   *
002200*  OTHER NON-BLANK UNLOCK-REQ TEXT, OR ONE WHOSE DIGITS WON'T    *
002300*  PARSE, LOCKS THE LEVEL OUTRIGHT - THIS MATCHES THE FRONT      *
002400*  END'S FALL-THROUGH-TO-FALSE BEHAVIOR.                         *
002500*                                                                *
002600*  CHANGE LOG                                                    *
002700*  ---------------------------------------------------------    *
002800*  08/09/89  CAC  0000  INITIAL VERSION.                         *
002900*  04/17/92  CAC  0041  UNLOCK-REQ PARSE REWRITTEN TO A REDEFINE *
003000*                       SPLIT INSTEAD OF A CHARACTER-BY-CHARACTER*
003100*                       PERFORM VARYING SCAN - SIMPLER, SAME     *
003200*                       RESULT.                                  *
003300*  09/30/95  RMT  0067  NON-NUMERIC UNLOCK-REQ DIGITS NOW LOCK   *
003400*                       THE LEVEL RATHER THAN ABENDING ON A      *
003500*                       BAD COMPUTE.                             *
003600*  05/05/98  CAC  0096  Y2K REVIEW - NO DATE FIELDS ON RECORD.   *
003700*  01/04/99  CAC  0097  Y2K SIGN-OFF RECORDED, NO CHANGE MADE.   *
003800*  02/11/05  RMT  0129  MAX-STARS FIXED AT 3, DROPPED THE OLD    *
003900*                       DATA-DRIVEN STARS TABLE LOOKUP.          *
004000*  06/30/21  CAC  KH-101 REBUILT AROUND KH-LEVEL-REC.            *
004100*  03/04/24  JBT  KH-447 230-CHECK-UNLOCK NOW UPCASES UNLOCK-REQ *
004200*               BEFORE THE "LEVEL:" KEYWORD COMPARE - THE FEED   *
004300*               SENDS LOWERCASE "level:NNN" AND EVERY LEVEL WAS  *
004400*               LOCKING.  MATCHES 220'S CONVERTING IDIOM.        *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS KH-LEVEL-NOT-FOUND-SW
005100     CLASS KH-NUMERIC-DIGIT IS "0" THRU "9".
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LEVEL-FILE ASSIGN TO LVLREF
005500         ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT PLAYER-PROGRESS-FILE ASSIGN TO PROGRESS
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT LEVEL-EVAL-FILE ASSIGN TO LVLEVAL
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT LEVEL-STATUS-OUT-FILE ASSIGN TO LVLSTOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500*
006600* //KHLVLSTA JOB 1,NOTIFY=&SYSUID
006700* //***************************************************/
006800* //COBRUN  EXEC IGYWCL
006900* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHLVLSTA),DISP=SHR
007000* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHLVLSTA),DISP=SHR
007100* //***************************************************/
007200* //RUN     EXEC PGM=KHLVLSTA
007300* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007400* //LVLREF    DD DSN=KHPROD.LEVEL.REFERENCE,DISP=SHR
007500* //PROGRESS  DD DSN=KHPROD.PLAYER.PROGRESS,DISP=SHR
007600* //LVLEVAL   DD DSN=KHPROD.LEVEL.EVAL.NIGHTLY,DISP=SHR
007700* //LVLSTOUT  DD DSN=&SYSUID..OUTPUT(LVLSTOUT),DISP=SHR
007800* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
007900* //CEEDUMP   DD DUMMY
008000* //SYSUDUMP  DD DUMMY
008100* //***************************************************/
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  LEVEL-FILE
008600     RECORD CONTAINS 63 CHARACTERS
008700     RECORDING MODE IS F.
008800 01  FD-LEVEL-REC                    PIC X(63).
008900*
009000 FD  PLAYER-PROGRESS-FILE
009100     RECORD CONTAINS 29 CHARACTERS
009200     RECORDING MODE IS F.
009300 01  FD-PLAYER-PROGRESS-REC          PIC X(29).
009400*
009500 FD  LEVEL-EVAL-FILE
009600     RECORD CONTAINS 18 CHARACTERS
009700     RECORDING MODE IS F.
009800 01  FD-LEVEL-EVAL-REC.
009900     05  FD-LVE-PLAYER-ID            PIC 9(09).
010000     05  FD-LVE-LEVEL-ID             PIC 9(09).
010100*
010200 FD  LEVEL-STATUS-OUT-FILE
010300     RECORD CONTAINS 43 CHARACTERS
010400     RECORDING MODE IS F.
010500 01  FD-LEVEL-STATUS-OUT-REC         PIC X(43).
010600*
010700 WORKING-STORAGE SECTION.
010800 COPY KHLVLRC.
010900*
011000 01  WS-SWITCHES.
011100     05  WS-LEVEL-EOF-FLAG           PIC X(01) VALUE "N".
011200         88  WS-LEVEL-EOF                        VALUE "Y".
011300     05  WS-PROGRESS-EOF-FLAG        PIC X(01) VALUE "N".
011400         88  WS-PROGRESS-EOF                     VALUE "Y".
011500     05  WS-EVAL-EOF-FLAG            PIC X(01) VALUE "N".
011600         88  WS-EVAL-EOF                         VALUE "Y".
011700     05  KH-LEVEL-NOT-FOUND-SW       PIC X(01) VALUE "N".
011800     05  WS-PROGRESS-FOUND-SW        PIC X(01) VALUE "N".
011900         88  WS-PROGRESS-FOUND                  VALUE "Y".
012000     05  WS-UNLOCKED-SW              PIC X(01) VALUE "N".
012100         88  WS-LEVEL-UNLOCKED                  VALUE "Y".
012200     05  WS-UREQ-VALID-DIGITS-SW     PIC X(01) VALUE "N".
012300         88  WS-UREQ-VALID-DIGITS               VALUE "Y".
012400*
012500 01  WS-COUNTERS COMP.
012600     05  WS-PAIRS-READ               PIC 9(07) VALUE ZERO.
012700     05  WS-PAIRS-EVALUATED          PIC 9(07) VALUE ZERO.
012800     05  WS-PAIRS-UNLOCKED           PIC 9(07) VALUE ZERO.
012900     05  WS-PAIRS-LOCKED             PIC 9(07) VALUE ZERO.
013000*
013100 01  WS-REQUIRED-LEVEL-WORK.
013200     05  WS-REQUIRED-LEVEL-ID        PIC 9(09) COMP.
013300 01  WS-REQUIRED-LEVEL-ALPHA REDEFINES WS-REQUIRED-LEVEL-WORK.
013400     05  FILLER                      PIC X(09).
013500 01  WS-DIFFICULTY-VALUE             PIC 9(01) COMP.
013600 01  WS-SCAN-IDX                     PIC 9(04) COMP.
013700 01  WS-DIGIT-SCAN-IDX               PIC 9(02) COMP.
013800*
013900******************************************************************
014000*  MAX-SCORE WORK - BINARY ACCUMULATOR PLUS A ZONED REDEFINE FOR *
014100*  THE STRAIGHT MOVE INTO KH-LSO-MAX-SCORE.                      *
014200******************************************************************
014300 01  WS-MAX-SCORE-WORK.
014400     05  WS-MAX-SCORE-BIN            PIC 9(07) COMP.
014500 01  WS-MAX-SCORE-DISPLAY REDEFINES WS-MAX-SCORE-WORK.
014600     05  WS-MAX-SCORE-ZONED          PIC 9(07).
014700*
014800******************************************************************
014900*  UNLOCK-REQ DIGIT WORK - KH-UREQ-LEVEL-DIGITS IS RIGHT-PADDED  *
015000*  WITH SPACES; THIS GROUP RIGHT-JUSTIFIES IT OVER A ZERO-FILLED *
015100*  NUMERIC FIELD SO THE PARSED LEVEL-ID CAN BE MOVED STRAIGHT    *
015200*  OUT WITHOUT AN UNSTRING.                                      *
015300******************************************************************
015400 01  WS-UREQ-DIGITS-WORK.
015500     05  WS-UREQ-DIGITS-RIGHT        PIC 9(09) VALUE ZERO.
015600 01  WS-UREQ-DIGITS-ALPHA REDEFINES WS-UREQ-DIGITS-WORK.
015700     05  WS-UREQ-DIGITS-ALPHA-X      PIC X(09).
015800*
015900******************************************************************
016000*                  PROCEDURE DIVISION                           *
016100******************************************************************
016200 PROCEDURE DIVISION.
016300 100-MAIN-LINE.
016400     PERFORM 100-OPEN-FILES
016500     PERFORM 110-LOAD-LEVEL-TABLE THRU 110-EXIT
016600     PERFORM 120-LOAD-PROGRESS-TABLE THRU 120-EXIT
016700     PERFORM 150-READ-EVAL THRU 150-EXIT
016800     PERFORM 200-PROCESS-ONE-PAIR THRU 200-EXIT
016900         UNTIL WS-EVAL-EOF
017000     PERFORM 190-CLOSE-FILES
017100     DISPLAY "KHLVLSTA PAIRS READ:        " WS-PAIRS-READ
017200     DISPLAY "KHLVLSTA PAIRS EVALUATED:   " WS-PAIRS-EVALUATED
017300     DISPLAY "KHLVLSTA PAIRS UNLOCKED:    " WS-PAIRS-UNLOCKED
017400     DISPLAY "KHLVLSTA PAIRS LOCKED:      " WS-PAIRS-LOCKED
017500     STOP RUN.
017600*
017700 100-OPEN-FILES.
017800     OPEN INPUT LEVEL-FILE
017900                PLAYER-PROGRESS-FILE
018000                LEVEL-EVAL-FILE
018100     OPEN OUTPUT LEVEL-STATUS-OUT-FILE.
018200*
018300 110-LOAD-LEVEL-TABLE.
018400     PERFORM 112-READ-LEVEL THRU 112-EXIT
018500     PERFORM 114-LOAD-ONE-LEVEL THRU 114-EXIT
018600         UNTIL WS-LEVEL-EOF
018700     CLOSE LEVEL-FILE.
018800 110-EXIT.
018900     EXIT.
019000*
019100 112-READ-LEVEL.
019200     READ LEVEL-FILE INTO KH-LEVEL-REC
019300         AT END
019400             MOVE "Y" TO WS-LEVEL-EOF-FLAG
019500         NOT AT END
019600             CONTINUE
019700     END-READ.
019800 112-EXIT.
019900     EXIT.
020000*
020100 114-LOAD-ONE-LEVEL.
020200     ADD 1 TO KH-LVT-COUNT
020300     MOVE KH-LVL-LEVEL-ID
020400         TO KH-LVT-LEVEL-ID(KH-LVT-COUNT)
020500     MOVE KH-LVL-DIFFICULTY
020600         TO KH-LVT-DIFFICULTY(KH-LVT-COUNT)
020700     MOVE KH-LVL-UNLOCK-REQ
020800         TO KH-LVT-UNLOCK-REQ(KH-LVT-COUNT)
020900     MOVE KH-LVL-PUZZLE-MAX-TOTAL
021000         TO KH-LVT-PUZZLE-MAX-TOTAL(KH-LVT-COUNT)
021100     MOVE KH-LVL-QUIZ-MAX-TOTAL
021200         TO KH-LVT-QUIZ-MAX-TOTAL(KH-LVT-COUNT)
021300     PERFORM 112-READ-LEVEL THRU 112-EXIT.
021400 114-EXIT.
021500     EXIT.
021600*
021700 120-LOAD-PROGRESS-TABLE.
021800     PERFORM 122-READ-PROGRESS THRU 122-EXIT
021900     PERFORM 124-LOAD-ONE-PROGRESS THRU 124-EXIT
022000         UNTIL WS-PROGRESS-EOF
022100     CLOSE PLAYER-PROGRESS-FILE.
022200 120-EXIT.
022300     EXIT.
022400*
022500 122-READ-PROGRESS.
022600     READ PLAYER-PROGRESS-FILE INTO KH-PLAYER-PROGRESS-REC
022700         AT END
022800             MOVE "Y" TO WS-PROGRESS-EOF-FLAG
022900         NOT AT END
023000             CONTINUE
023100     END-READ.
023200 122-EXIT.
023300     EXIT.
023400*
023500 124-LOAD-ONE-PROGRESS.
023600     ADD 1 TO KH-PGT-COUNT
023700     MOVE KH-PGR-PLAYER-ID
023800         TO KH-PGT-PLAYER-ID(KH-PGT-COUNT)
023900     MOVE KH-PGR-LEVEL-ID
024000         TO KH-PGT-LEVEL-ID(KH-PGT-COUNT)
024100     MOVE KH-PGR-COMPLETED-FLAG
024200         TO KH-PGT-COMPLETED-FLAG(KH-PGT-COUNT)
024300     PERFORM 122-READ-PROGRESS THRU 122-EXIT.
024400 124-EXIT.
024500     EXIT.
024600*
024700 150-READ-EVAL.
024800     READ LEVEL-EVAL-FILE
024900         AT END
025000             MOVE "Y" TO WS-EVAL-EOF-FLAG
025100         NOT AT END
025200             ADD 1 TO WS-PAIRS-READ
025300     END-READ.
025400 150-EXIT.
025500     EXIT.
025600*
025700 200-PROCESS-ONE-PAIR.
025800     MOVE "N" TO KH-LEVEL-NOT-FOUND-SW
025900     PERFORM 210-FIND-LEVEL THRU 210-EXIT
026000*
026100     IF KH-LEVEL-NOT-FOUND-SW = "Y"
026200         MOVE ZERO TO WS-DIFFICULTY-VALUE
026300         MOVE "N" TO WS-UNLOCKED-SW
026400         MOVE ZERO TO WS-MAX-SCORE-BIN
026500     ELSE
026600         PERFORM 220-CLASSIFY-DIFFICULTY THRU 220-EXIT
026700         PERFORM 230-CHECK-UNLOCK THRU 230-EXIT
026800         COMPUTE WS-MAX-SCORE-BIN =
026900                 KH-LVT-PUZZLE-MAX-TOTAL(WS-SCAN-IDX)
027000                 + KH-LVT-QUIZ-MAX-TOTAL(WS-SCAN-IDX)
027100     END-IF
027200*
027300     MOVE FD-LVE-PLAYER-ID TO KH-LSO-PLAYER-ID
027400     MOVE FD-LVE-LEVEL-ID  TO KH-LSO-LEVEL-ID
027500     MOVE WS-DIFFICULTY-VALUE TO KH-LSO-DIFFICULTY-VALUE
027600     MOVE WS-MAX-SCORE-ZONED TO KH-LSO-MAX-SCORE
027700     MOVE 3 TO KH-LSO-MAX-STARS
027800     IF WS-LEVEL-UNLOCKED
027900         MOVE "Y" TO KH-LSO-UNLOCKED-FLAG
028000         ADD 1 TO WS-PAIRS-UNLOCKED
028100     ELSE
028200         MOVE "N" TO KH-LSO-UNLOCKED-FLAG
028300         ADD 1 TO WS-PAIRS-LOCKED
028400     END-IF
028500     WRITE FD-LEVEL-STATUS-OUT-REC FROM KH-LEVEL-STATUS-OUT-REC
028600     ADD 1 TO WS-PAIRS-EVALUATED
028700*
028800     PERFORM 150-READ-EVAL THRU 150-EXIT.
028900 200-EXIT.
029000     EXIT.
029100*
029200 210-FIND-LEVEL.
029300     SET WS-SCAN-IDX TO 1
029400     IF KH-LVT-COUNT = ZERO
029500         MOVE "Y" TO KH-LEVEL-NOT-FOUND-SW
029600         GO TO 210-EXIT
029700     END-IF
029800     SET KH-LVT-IDX TO 1
029900     SEARCH ALL KH-LVT-ROW
030000         AT END
030100             MOVE "Y" TO KH-LEVEL-NOT-FOUND-SW
030200         WHEN KH-LVT-LEVEL-ID(KH-LVT-IDX) = FD-LVE-LEVEL-ID
030300             SET WS-SCAN-IDX TO KH-LVT-IDX
030400     END-SEARCH.
030500 210-EXIT.
030600     EXIT.
030700*
030800 220-CLASSIFY-DIFFICULTY.
030900     MOVE KH-LVT-DIFFICULTY(WS-SCAN-IDX) TO KH-DIFFICULTY-UC
031000     INSPECT KH-DIFFICULTY-UC
031100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
031200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031300     IF KH-DIFF-IS-EASY
031400         MOVE 1 TO WS-DIFFICULTY-VALUE
031500     ELSE
031600         IF KH-DIFF-IS-MEDIUM
031700             MOVE 2 TO WS-DIFFICULTY-VALUE
031800         ELSE
031900             IF KH-DIFF-IS-HARD
032000                 MOVE 3 TO WS-DIFFICULTY-VALUE
032100             ELSE
032200                 IF KH-DIFF-IS-EXPERT
032300                     MOVE 4 TO WS-DIFFICULTY-VALUE
032400                 ELSE
032500                     MOVE ZERO TO WS-DIFFICULTY-VALUE
032600                 END-IF
032700             END-IF
032800         END-IF
032900     END-IF.
033000 220-EXIT.
033100     EXIT.
033200*
033300******************************************************************
033400*  230-CHECK-UNLOCK                                               *
033500*  BLANK UNLOCK-REQ            -> UNLOCKED                        *
033600*  "LEVEL:NNN" WITH GOOD DIGITS-> UNLOCKED IF PROGRESS SAYS SO     *
033700*  "LEVEL:NNN" WITH BAD DIGITS -> LOCKED                           *
033800*  ANYTHING ELSE NON-BLANK     -> LOCKED                           *
033900******************************************************************
034000 230-CHECK-UNLOCK.
034100     MOVE "N" TO WS-UNLOCKED-SW
034200     MOVE KH-LVT-UNLOCK-REQ(WS-SCAN-IDX) TO KH-LVL-UNLOCK-REQ
034300     INSPECT KH-LVL-UNLOCK-REQ
034400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
034500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034600     IF KH-LVL-UNLOCK-REQ = SPACES
034700         MOVE "Y" TO WS-UNLOCKED-SW
034800         GO TO 230-EXIT
034900     END-IF
035000*
035100     IF KH-UREQ-KEYWORD NOT = "LEVEL:"
035200         GO TO 230-EXIT
035300     END-IF
035400*
035500     PERFORM 240-PARSE-UREQ-DIGITS THRU 240-EXIT
035600     IF NOT WS-UREQ-VALID-DIGITS
035700         GO TO 230-EXIT
035800     END-IF
035900     MOVE WS-UREQ-DIGITS-RIGHT TO WS-REQUIRED-LEVEL-ID
036000*
036100     PERFORM 250-FIND-PROGRESS THRU 250-EXIT
036200     IF WS-PROGRESS-FOUND
036300         MOVE "Y" TO WS-UNLOCKED-SW
036400     END-IF.
036500 230-EXIT.
036600     EXIT.
036700*
036800******************************************************************
036900*  240-PARSE-UREQ-DIGITS - KH-UREQ-LEVEL-DIGITS IS X(14), SPACE   *
037000*  FILLED AFTER THE DIGITS.  EVERY NON-SPACE BYTE MUST BE A       *
037100*  NUMERIC DIGIT OR THE WHOLE UNLOCK-REQ IS TREATED AS UNPARSABLE.*
037200******************************************************************
037300 240-PARSE-UREQ-DIGITS.
037400     MOVE ZERO TO WS-UREQ-DIGITS-RIGHT
037500     MOVE SPACES TO WS-UREQ-DIGITS-ALPHA-X
037600     MOVE "Y" TO WS-UREQ-VALID-DIGITS-SW
037700*
037800     PERFORM 242-CHECK-ONE-DIGIT THRU 242-EXIT
037900         VARYING WS-DIGIT-SCAN-IDX FROM 1 BY 1
038000         UNTIL WS-DIGIT-SCAN-IDX > 14
038100*
038200     IF WS-UREQ-VALID-DIGITS
038300         MOVE KH-UREQ-LEVEL-DIGITS(1:9) TO WS-UREQ-DIGITS-ALPHA-X
038400         PERFORM 244-ZERO-FILL-ONE-DIGIT THRU 244-EXIT
038500             VARYING WS-DIGIT-SCAN-IDX FROM 1 BY 1
038600             UNTIL WS-DIGIT-SCAN-IDX > 9
038700     END-IF.
038800 240-EXIT.
038900     EXIT.
039000*
039100 242-CHECK-ONE-DIGIT.
039200     IF KH-UREQ-LEVEL-DIGITS(WS-DIGIT-SCAN-IDX:1) NOT = SPACE
039300         IF KH-UREQ-LEVEL-DIGITS(WS-DIGIT-SCAN-IDX:1)
039400                 NOT KH-NUMERIC-DIGIT
039500             MOVE "N" TO WS-UREQ-VALID-DIGITS-SW
039600         END-IF
039700     END-IF.
039800 242-EXIT.
039900     EXIT.
040000*
040100 244-ZERO-FILL-ONE-DIGIT.
040200     IF WS-UREQ-DIGITS-ALPHA-X(WS-DIGIT-SCAN-IDX:1) = SPACE
040300         MOVE "0" TO WS-UREQ-DIGITS-ALPHA-X(WS-DIGIT-SCAN-IDX:1)
040400     END-IF.
040500 244-EXIT.
040600     EXIT.
040700*
040800******************************************************************
040900*  250-FIND-PROGRESS - LINEAR SCAN, SINCE KH-PROGRESS-TABLE IS   *
041000*  NOT KEPT IN ANY PARTICULAR ORDER BY THE UPSTREAM FEED (NO     *
041100*  ASCENDING KEY ON THIS TABLE - SEE KHLVLRC).                    *
041200******************************************************************
041300 250-FIND-PROGRESS.
041400     MOVE "N" TO WS-PROGRESS-FOUND-SW
041500     PERFORM 252-CHECK-ONE-PROGRESS THRU 252-EXIT
041600         VARYING WS-SCAN-IDX FROM 1 BY 1
041700         UNTIL WS-SCAN-IDX > KH-PGT-COUNT.
041800 250-EXIT.
041900     EXIT.
042000*
042100 252-CHECK-ONE-PROGRESS.
042200     IF KH-PGT-PLAYER-ID(WS-SCAN-IDX) = FD-LVE-PLAYER-ID
042300         AND KH-PGT-LEVEL-ID(WS-SCAN-IDX) = WS-REQUIRED-LEVEL-ID
042400         AND KH-PGT-COMPLETED-FLAG(WS-SCAN-IDX) = "Y"
042500         MOVE "Y" TO WS-PROGRESS-FOUND-SW
042600     END-IF.
042700 252-EXIT.
042800     EXIT.
042900*
043000 190-CLOSE-FILES.
043100     CLOSE LEVEL-EVAL-FILE
043200           LEVEL-STATUS-OUT-FILE.
