000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHLDRBRD.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  SEPTEMBER 1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHLDRBRD - NIGHTLY LEADERBOARD RANKING AND SUMMARY REPORT     *
001100*                                                                *
001200*  LEADERBOARD-ENTRY-FILE PRESENTS ONE LEADERBOARD'S ENTRIES AT  *
001300*  A TIME, ALREADY GROUPED BY LEADERBOARD-ID, IN ORIGINAL         *
001400*  INSERTION ORDER.  EACH GROUP IS LOADED INTO KH-LB-ENTRY-TABLE,*
001500*  SORTED DESCENDING BY SCORE, AND RANKED 1-N.  TIES KEEP THEIR  *
001600*  ORIGINAL INSERTION ORDER - KH-LBT-ORIGINAL-SEQ IS CARRIED     *
001700*  ALONGSIDE THE SCORE SO THE BUBBLE PASS BELOW CAN BREAK TIES   *
001800*  THE SAME WAY A STABLE SORT WOULD.                             *
001900*                                                                *
002000*  A RANKED-ENTRY-OUT LINE IS WRITTEN FOR EVERY ENTRY.  EACH     *
002100*  ENTRY'S RANK AND SCORE ARE PULLED BY A PLAYER-ID LOOKUP       *
002200*  AGAINST THE SORTED TABLE (324-GET-PLAYER-RANK-AND-SCORE)      *
002300*  RATHER THAN OFF THE LOOP INDEX DIRECTLY, SO A ROW'S RANK AND  *
002400*  SCORE ALWAYS COME FROM THE SAME "FIRST MATCH AFTER SORTING"   *
002500*  LOOKUP THE FRONT-END LEADERBOARD SCREEN USES WHEN A PLAYER    *
002600*  ASKS "WHERE DO I STAND."  FORMATTED-SCORE DEPENDS ON THE      *
002700*  ENTRY'S CATEGORY ("TIME" -> M:SS, "STARS" -> PLAIN COUNT WITH *
002800*  A STARS SUFFIX, ANYTHING ELSE -> PLAIN NUMBER).  ONE          *
002900*  LEADERBOARD-SUMMARY LINE CLOSES OUT EACH GROUP WITH THE TOP   *
003000*  SCORE, ENTRY COUNT, AND THE SIZE OF THE TOP-N WINDOW THE      *
003100*  STANDINGS SCREEN SHOWS BY DEFAULT (328-GET-TOP-ENTRY-COUNT).  *
003200*                                                                *
003300*  CHANGE LOG                                                    *
003400*  ---------------------------------------------------------    *
003500*  09/14/89  CAC  0000  INITIAL VERSION - SORT BY SCORE ONLY,    *
003600*                       NO TIE-BREAK (SAME AS THE OLD TOP-       *
003700*                       ACCOUNTS REPORT THIS WAS CLONED FROM).   *
003800*  06/21/92  CAC  0042  ORIGINAL-SEQ TIE-BREAK ADDED SO REPEAT   *
003900*                       RUNS PRODUCE A STABLE RANKING.           *
004000*  02/08/96  RMT  0074  TIME-CATEGORY MM:SS FORMATTING ADDED.    *
004100*  05/05/98  CAC  0096  Y2K REVIEW - REPORT HEADER DATE CHANGED  *
004200*                       FROM A 2-DIGIT YEAR TO 4 DIGITS.         *
004300*  01/04/99  CAC  0097  Y2K SIGN-OFF RECORDED AFTER FIELD TEST.  *
004400*  10/03/06  JBT  0135  STARS-CATEGORY FORMATTING ADDED.         *
004500*  06/30/21  CAC  KH-101 REBUILT AROUND KH-LB-ENTRY-REC.         *
004600*  03/04/24  JBT  KH-431 RANK/SCORE NOW COME FROM A REAL         *
004700*                 PLAYER-ID LOOKUP INSTEAD OF THE LOOP INDEX;    *
004800*                 SUMMARY LINE NOW CARRIES THE TOP-N WINDOW      *
004900*                 SIZE USED BY THE STANDINGS SCREEN.             *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS KH-NO-ENTRIES-TODAY-SW.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT LEADERBOARD-ENTRY-FILE ASSIGN TO LBENTRY
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT RANKED-ENTRY-OUT-FILE ASSIGN TO RANKOUT
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT LEADERBOARD-SUMMARY-FILE ASSIGN TO LBSUMOUT
006500         ORGANIZATION IS SEQUENTIAL.
006600*
006700* //KHLDRBRD JOB 1,NOTIFY=&SYSUID
006800* //***************************************************/
006900* //COBRUN  EXEC IGYWCL
007000* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHLDRBRD),DISP=SHR
007100* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHLDRBRD),DISP=SHR
007200* //***************************************************/
007300* //RUN     EXEC PGM=KHLDRBRD
007400* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007500* //LBENTRY   DD DSN=KHPROD.LEADERBOARD.ENTRY,DISP=SHR
007600* //RANKOUT   DD DSN=&SYSUID..OUTPUT(RANKOUT),DISP=SHR
007700* //LBSUMOUT  DD DSN=&SYSUID..OUTPUT(LBSUMOUT),DISP=SHR
007800* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
007900* //CEEDUMP   DD DUMMY
008000* //SYSUDUMP  DD DUMMY
008100* //***************************************************/
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  LEADERBOARD-ENTRY-FILE
008600     RECORD CONTAINS 73 CHARACTERS
008700     RECORDING MODE IS F.
008800 01  FD-LB-ENTRY-REC                 PIC X(73).
008900*
009000 FD  RANKED-ENTRY-OUT-FILE
009100     RECORD CONTAINS 67 CHARACTERS
009200     RECORDING MODE IS F.
009300 01  FD-RANKED-OUT-REC               PIC X(67).
009400*
009500 FD  LEADERBOARD-SUMMARY-FILE
009600     RECORD CONTAINS 42 CHARACTERS
009700     RECORDING MODE IS F.
009800 01  FD-LB-SUMMARY-REC               PIC X(42).
009900*
010000 WORKING-STORAGE SECTION.
010100 COPY KHLDRRC.
010200*
010300 01  WS-SWITCHES.
010400     05  WS-ENTRY-EOF-FLAG           PIC X(01) VALUE "N".
010500         88  WS-ENTRY-EOF                        VALUE "Y".
010600     05  WS-FIRST-ENTRY-SW           PIC X(01) VALUE "Y".
010700         88  WS-FIRST-ENTRY                      VALUE "Y".
010800     05  WS-MORE-TO-LOAD-SW          PIC X(01) VALUE "Y".
010900         88  WS-MORE-TO-LOAD                     VALUE "Y".
011000     05  KH-NO-ENTRIES-TODAY-SW      PIC X(01) VALUE "N".
011100     05  WS-SWAPPED-SW               PIC X(01) VALUE "N".
011200         88  WS-A-SWAP-HAPPENED                  VALUE "Y".
011300     05  WS-SORT-DONE-SW             PIC X(01) VALUE "N".
011400         88  WS-SORT-DONE                        VALUE "Y".
011500*
011600 01  WS-COUNTERS COMP.
011700     05  WS-ENTRIES-READ             PIC 9(07) VALUE ZERO.
011800     05  WS-LEADERBOARDS-PROCESSED   PIC 9(05) VALUE ZERO.
011900*
012000 01  WS-HOLD-LEADERBOARD-ID          PIC 9(09) COMP.
012100 01  WS-BUBBLE-OUTER                 PIC 9(05) COMP.
012200 01  WS-BUBBLE-INNER                 PIC 9(05) COMP.
012300 01  WS-BUBBLE-LIMIT                 PIC 9(05) COMP.
012400 01  WS-RANK-NUMBER                  PIC 9(03) COMP.
012500*
012600******************************************************************
012700*  PLAYER-ID LOOKUP WORK - 324-GET-PLAYER-RANK-AND-SCORE SCANS   *
012800*  KH-LB-ENTRY-TABLE FROM ROW 1 FORWARD FOR THE FIRST ROW         *
012900*  MATCHING WS-LOOKUP-PLAYER-ID, THE SAME "FIRST MATCH AFTER      *
013000*  SORTING" RULE THE STANDINGS SCREEN USES.  RANK/SCORE COME     *
013100*  BACK -1 WHEN THE TABLE HAS NO MATCHING ROW.                   *
013200******************************************************************
013300 01  WS-LOOKUP-WORK.
013400     05  WS-LOOKUP-PLAYER-ID         PIC 9(09).
013500     05  WS-LOOKUP-SCAN-IDX          PIC 9(05) COMP.
013600     05  WS-LOOKUP-RANK              PIC S9(05) COMP.
013700     05  WS-LOOKUP-SCORE             PIC S9(09) COMP.
013800     05  WS-LOOKUP-FOUND-SW          PIC X(01) VALUE "N".
013900         88  WS-LOOKUP-FOUND                     VALUE "Y".
014000*
014100******************************************************************
014200*  TOP-N WINDOW - 328-GET-TOP-ENTRY-COUNT REPORTS HOW MANY ROWS  *
014300*  OF THIS LEADERBOARD ACTUALLY FALL INSIDE THE STANDINGS        *
014400*  SCREEN'S TOP-10 DISPLAY (FEWER THAN 10 WHEN THE BOARD ITSELF  *
014500*  HAS FEWER THAN 10 ENTRIES).                                   *
014600******************************************************************
014700 01  WS-TOP-N-LIMIT                  PIC 9(05) COMP VALUE 10.
014800 01  WS-TOP-N-RESULT                 PIC 9(05) COMP.
014900*
015000******************************************************************
015100*  SWAP-TEMP HOLDS ONE ROW WHILE TWO ADJACENT ROWS ARE EXCHANGED *
015200*  DURING THE BUBBLE PASS.  SAME SHAPE AS ONE KH-LBT-ROW ENTRY.  *
015300******************************************************************
015400 01  WS-SWAP-TEMP.
015500     05  WS-SWT-ORIGINAL-SEQ         PIC 9(05) COMP.
015600     05  WS-SWT-PLAYER-ID            PIC 9(09).
015700     05  WS-SWT-PLAYER-NAME          PIC X(30).
015800     05  WS-SWT-SCORE                PIC 9(09).
015900     05  WS-SWT-CATEGORY             PIC X(20).
016000*
016100******************************************************************
016200*  REPORT-HEADER DATE/TIME STAMP - PULLED FROM THE SYSTEM CLOCK   *
016300*  VIA ACCEPT FROM DATE/TIME (NOT AN INTRINSIC FUNCTION) THE SAME*
016400*  WAY THIS SHOP'S REPORT PROGRAMS HAVE ALWAYS STAMPED SYSOUT.   *
016500*  WS-RUN-DATE-YY REDEFINES THE 2-DIGIT YEAR FORM RETAINED FOR   *
016600*  THE SYSOUT BANNER ALONGSIDE THE Y2K-CORRECTED 4-DIGIT FIELD.  *
016700******************************************************************
016800 01  WS-RUN-DATE.
016900     05  WS-RUN-DATE-CC              PIC 9(02).
017000     05  WS-RUN-DATE-YY              PIC 9(02).
017100     05  WS-RUN-DATE-MM              PIC 9(02).
017200     05  WS-RUN-DATE-DD              PIC 9(02).
017300 01  WS-RUN-DATE-YY-ONLY REDEFINES WS-RUN-DATE.
017400     05  FILLER                      PIC 9(02).
017500     05  WS-RUN-DATE-YY-ALONE        PIC 9(02).
017600     05  FILLER                      PIC 9(04).
017700 01  WS-RUN-TIME.
017800     05  WS-RUN-TIME-HH              PIC 9(02).
017900     05  WS-RUN-TIME-MM              PIC 9(02).
018000     05  WS-RUN-TIME-SS              PIC 9(02).
018100     05  WS-RUN-TIME-HH100           PIC 9(02).
018200*
018300******************************************************************
018400*  SCORE-FORMATTING WORK - MM:SS BUILD-UP FOR THE "TIME"          *
018500*  CATEGORY AND A NUMERIC/ALPHA REDEFINE SO THE MINUTES PORTION  *
018600*  CAN BE EDITED WITHOUT LEADING ZERO SUPPRESSION GETTING IN THE *
018700*  WAY OF THE COLON-SECONDS SUFFIX.                               *
018800******************************************************************
018900 01  WS-TIME-FMT-WORK COMP.
019000     05  WS-TIME-FMT-MINUTES         PIC 9(05).
019100     05  WS-TIME-FMT-SECONDS         PIC 9(02).
019200 01  WS-TIME-FMT-ALPHA REDEFINES WS-TIME-FMT-WORK.
019300     05  WS-TIME-FMT-MINUTES-X       PIC X(05).
019400     05  WS-TIME-FMT-SECONDS-X       PIC X(02).
019500*
019600 01  WS-MINUTES-EDIT                 PIC ZZZZ9.
019700 01  WS-MINUTES-TRIMMED              PIC X(05) VALUE SPACES.
019800 01  WS-TRIM-SCAN-IDX                PIC 9(02) COMP.
019900 01  WS-TRIM-OUT-IDX                 PIC 9(02) COMP.
020000*
020100******************************************************************
020200*                  PROCEDURE DIVISION                           *
020300******************************************************************
020400 PROCEDURE DIVISION.
020500 100-MAIN-LINE.
020600     PERFORM 100-OPEN-FILES
020700     ACCEPT WS-RUN-DATE FROM DATE
020800     ACCEPT WS-RUN-TIME FROM TIME
020900     DISPLAY "KHLDRBRD RUN DATE " WS-RUN-DATE-MM "/"
021000             WS-RUN-DATE-DD "/" WS-RUN-DATE-YY-ALONE
021100             " TIME " WS-RUN-TIME-HH ":" WS-RUN-TIME-MM
021200     PERFORM 150-READ-ENTRY THRU 150-EXIT
021300     PERFORM 205-PROCESS-ONE-LEADERBOARD THRU 205-EXIT
021400         UNTIL WS-ENTRY-EOF
021500     PERFORM 190-CLOSE-FILES
021600     DISPLAY "KHLDRBRD ENTRIES READ:      " WS-ENTRIES-READ
021700     DISPLAY "KHLDRBRD LEADERBOARDS DONE: " WS-LEADERBOARDS-PROCESSED
021800     STOP RUN.
021900*
022000 100-OPEN-FILES.
022100     OPEN INPUT LEADERBOARD-ENTRY-FILE
022200     OPEN OUTPUT RANKED-ENTRY-OUT-FILE
022300                 LEADERBOARD-SUMMARY-FILE.
022400*
022500 150-READ-ENTRY.
022600     READ LEADERBOARD-ENTRY-FILE INTO KH-LB-ENTRY-REC
022700         AT END
022800             MOVE "Y" TO WS-ENTRY-EOF-FLAG
022900         NOT AT END
023000             ADD 1 TO WS-ENTRIES-READ
023100     END-READ.
023200 150-EXIT.
023300     EXIT.
023400*
023500 205-PROCESS-ONE-LEADERBOARD.
023600     PERFORM 200-LOAD-ONE-LEADERBOARD THRU 200-EXIT
023700     PERFORM 300-SORT-AND-RANK THRU 300-EXIT
023800     ADD 1 TO WS-LEADERBOARDS-PROCESSED.
023900 205-EXIT.
024000     EXIT.
024100*
024200******************************************************************
024300*  200-LOAD-ONE-LEADERBOARD - COLLECTS EVERY CONSECUTIVE ENTRY   *
024400*  SHARING THE CURRENT LEADERBOARD-ID INTO KH-LB-ENTRY-TABLE,    *
024500*  STAMPING EACH ROW WITH ITS INPUT-ORDER SEQUENCE NUMBER SO THE *
024600*  BUBBLE SORT CAN BREAK SCORE TIES THE WAY A STABLE SORT WOULD. *
024700******************************************************************
024800 200-LOAD-ONE-LEADERBOARD.
024900     MOVE ZERO TO KH-LBT-COUNT
025000     MOVE KH-LBE-LEADERBOARD-ID TO WS-HOLD-LEADERBOARD-ID
025100     MOVE "Y" TO WS-MORE-TO-LOAD-SW
025200*
025300     PERFORM 202-LOAD-ONE-ENTRY THRU 202-EXIT
025400         UNTIL NOT WS-MORE-TO-LOAD.
025500 200-EXIT.
025600     EXIT.
025700*
025800 202-LOAD-ONE-ENTRY.
025900     ADD 1 TO KH-LBT-COUNT
026000     MOVE KH-LBT-COUNT           TO KH-LBT-ORIGINAL-SEQ(KH-LBT-COUNT)
026100     MOVE KH-LBE-PLAYER-ID       TO KH-LBT-PLAYER-ID(KH-LBT-COUNT)
026200     MOVE KH-LBE-PLAYER-NAME     TO KH-LBT-PLAYER-NAME(KH-LBT-COUNT)
026300     MOVE KH-LBE-SCORE           TO KH-LBT-SCORE(KH-LBT-COUNT)
026400     MOVE KH-LBE-CATEGORY        TO KH-LBT-CATEGORY(KH-LBT-COUNT)
026500     PERFORM 150-READ-ENTRY THRU 150-EXIT
026600     IF WS-ENTRY-EOF
026700         MOVE "N" TO WS-MORE-TO-LOAD-SW
026800     ELSE
026900         IF KH-LBE-LEADERBOARD-ID NOT = WS-HOLD-LEADERBOARD-ID
027000             MOVE "N" TO WS-MORE-TO-LOAD-SW
027100         END-IF
027200     END-IF.
027300 202-EXIT.
027400     EXIT.
027500*
027600******************************************************************
027700*  300-SORT-AND-RANK - CLASSIC BUBBLE SORT, DESCENDING ON SCORE, *
027800*  ASCENDING ON ORIGINAL-SEQ WHEN SCORES TIE (THIS IS WHAT MAKES *
027900*  THE SORT STABLE - TWO ROWS NEVER SWAP WHEN THEY ARE ALREADY   *
028000*  IN THE RIGHT RELATIVE ORDER).  ONCE SORTED, EACH ROW'S RANK   *
028100*  IS JUST ITS TABLE POSITION.                                   *
028200******************************************************************
028300 300-SORT-AND-RANK.
028400     COMPUTE WS-BUBBLE-LIMIT = KH-LBT-COUNT - 1
028500     MOVE "N" TO WS-SORT-DONE-SW
028600     PERFORM 302-BUBBLE-ONE-PASS THRU 302-EXIT
028700         VARYING WS-BUBBLE-OUTER FROM 1 BY 1
028800         UNTIL WS-BUBBLE-OUTER > WS-BUBBLE-LIMIT
028900             OR WS-SORT-DONE
029000     PERFORM 320-WRITE-RANKED-ENTRIES THRU 320-EXIT
029100     PERFORM 330-WRITE-SUMMARY THRU 330-EXIT.
029200 300-EXIT.
029300     EXIT.
029400*
029500 302-BUBBLE-ONE-PASS.
029600     MOVE "N" TO WS-SWAPPED-SW
029700     PERFORM 310-COMPARE-AND-SWAP THRU 310-EXIT
029800         VARYING WS-BUBBLE-INNER FROM 1 BY 1
029900         UNTIL WS-BUBBLE-INNER > WS-BUBBLE-LIMIT
030000     IF NOT WS-A-SWAP-HAPPENED
030100         MOVE "Y" TO WS-SORT-DONE-SW
030200     END-IF.
030300 302-EXIT.
030400     EXIT.
030500*
030600 310-COMPARE-AND-SWAP.
030700     IF KH-LBT-SCORE(WS-BUBBLE-INNER) <
030800             KH-LBT-SCORE(WS-BUBBLE-INNER + 1)
030900         PERFORM 315-SWAP-ROWS THRU 315-EXIT
031000         MOVE "Y" TO WS-SWAPPED-SW
031100     ELSE
031200         IF KH-LBT-SCORE(WS-BUBBLE-INNER) =
031300                 KH-LBT-SCORE(WS-BUBBLE-INNER + 1)
031400             IF KH-LBT-ORIGINAL-SEQ(WS-BUBBLE-INNER) >
031500                     KH-LBT-ORIGINAL-SEQ(WS-BUBBLE-INNER + 1)
031600                 PERFORM 315-SWAP-ROWS THRU 315-EXIT
031700                 MOVE "Y" TO WS-SWAPPED-SW
031800             END-IF
031900         END-IF
032000     END-IF.
032100 310-EXIT.
032200     EXIT.
032300*
032400 315-SWAP-ROWS.
032500     MOVE KH-LBT-ROW(WS-BUBBLE-INNER)     TO WS-SWAP-TEMP
032600     MOVE KH-LBT-ROW(WS-BUBBLE-INNER + 1) TO KH-LBT-ROW(WS-BUBBLE-INNER)
032700     MOVE WS-SWAP-TEMP TO KH-LBT-ROW(WS-BUBBLE-INNER + 1).
032800 315-EXIT.
032900     EXIT.
033000*
033100 320-WRITE-RANKED-ENTRIES.
033200     PERFORM 322-WRITE-ONE-RANKED-ENTRY THRU 322-EXIT
033300         VARYING WS-RANK-NUMBER FROM 1 BY 1
033400         UNTIL WS-RANK-NUMBER > KH-LBT-COUNT.
033500 320-EXIT.
033600     EXIT.
033700*
033800 322-WRITE-ONE-RANKED-ENTRY.
033900     MOVE KH-LBT-PLAYER-ID(WS-RANK-NUMBER) TO WS-LOOKUP-PLAYER-ID
034000     PERFORM 324-GET-PLAYER-RANK-AND-SCORE THRU 324-EXIT
034100     MOVE WS-LOOKUP-RANK                     TO KH-RKO-RANK
034200     MOVE KH-LBT-PLAYER-ID(WS-RANK-NUMBER)   TO KH-RKO-PLAYER-ID
034300     MOVE KH-LBT-PLAYER-NAME(WS-RANK-NUMBER) TO KH-RKO-PLAYER-NAME
034400     MOVE WS-LOOKUP-SCORE                    TO KH-RKO-SCORE
034500     MOVE KH-LBT-CATEGORY(WS-RANK-NUMBER)    TO KH-CATEGORY-UC
034600     PERFORM 340-FORMAT-SCORE THRU 340-EXIT
034700     WRITE FD-RANKED-OUT-REC FROM KH-RANKED-OUT-REC.
034800 322-EXIT.
034900     EXIT.
035000*
035100******************************************************************
035200*  324-GET-PLAYER-RANK-AND-SCORE - A PLAYER'S RANK IS THE 1-BASED*
035300*  POSITION OF THE FIRST TABLE ROW (AFTER SORTING) WHOSE         *
035400*  PLAYER-ID MATCHES; THEIR BEST SCORE ON THIS BOARD IS THAT     *
035500*  SAME ROW'S SCORE.  BOTH COME BACK -1 IF THE PLAYER HAS NO ROW *
035600*  ON THIS LEADERBOARD - CANNOT HAPPEN FOR A ROW WE JUST WROTE,  *
035700*  BUT THE SAME SCAN SERVES ANY FUTURE AD-HOC "WHERE DO I        *
035800*  STAND" LOOKUP AGAINST AN ALREADY-LOADED TABLE.                *
035900******************************************************************
036000 324-GET-PLAYER-RANK-AND-SCORE.
036100     MOVE -1  TO WS-LOOKUP-RANK
036200     MOVE -1  TO WS-LOOKUP-SCORE
036300     MOVE "N" TO WS-LOOKUP-FOUND-SW
036400     PERFORM 326-SCAN-ONE-ENTRY THRU 326-EXIT
036500         VARYING WS-LOOKUP-SCAN-IDX FROM 1 BY 1
036600         UNTIL WS-LOOKUP-SCAN-IDX > KH-LBT-COUNT
036700             OR WS-LOOKUP-FOUND.
036800 324-EXIT.
036900     EXIT.
037000*
037100 326-SCAN-ONE-ENTRY.
037200     IF KH-LBT-PLAYER-ID(WS-LOOKUP-SCAN-IDX) = WS-LOOKUP-PLAYER-ID
037300         MOVE WS-LOOKUP-SCAN-IDX               TO WS-LOOKUP-RANK
037400         MOVE KH-LBT-SCORE(WS-LOOKUP-SCAN-IDX) TO WS-LOOKUP-SCORE
037500         MOVE "Y"                              TO WS-LOOKUP-FOUND-SW
037600     END-IF.
037700 326-EXIT.
037800     EXIT.
037900*
038000 330-WRITE-SUMMARY.
038100     MOVE WS-HOLD-LEADERBOARD-ID TO KH-LBS-LEADERBOARD-ID
038200     MOVE KH-LBT-COUNT           TO KH-LBS-ENTRY-COUNT
038300     PERFORM 328-GET-TOP-ENTRY-COUNT THRU 328-EXIT
038400     MOVE WS-TOP-N-RESULT        TO KH-LBS-TOP-N-COUNT
038500     IF KH-LBT-COUNT = ZERO
038600         MOVE ZERO TO KH-LBS-TOP-SCORE
038700     ELSE
038800         MOVE KH-LBT-SCORE(1) TO KH-LBS-TOP-SCORE
038900     END-IF
039000     WRITE FD-LB-SUMMARY-REC FROM KH-LB-SUMMARY-REC.
039100 330-EXIT.
039200     EXIT.
039300*
039400******************************************************************
039500*  328-GET-TOP-ENTRY-COUNT - THE STANDINGS SCREEN ONLY EVER      *
039600*  DISPLAYS THE TOP WS-TOP-N-LIMIT ROWS OF A BOARD, SO A BOARD   *
039700*  WITH FEWER ENTRIES THAN THAT SHOWS ALL OF THEM; ONE WITH MORE *
039800*  SHOWS EXACTLY WS-TOP-N-LIMIT.  RESULT IS THE SMALLER OF THE   *
039900*  TWO COUNTS.                                                  *
040000******************************************************************
040100 328-GET-TOP-ENTRY-COUNT.
040200     IF KH-LBT-COUNT < WS-TOP-N-LIMIT
040300         MOVE KH-LBT-COUNT   TO WS-TOP-N-RESULT
040400     ELSE
040500         MOVE WS-TOP-N-LIMIT TO WS-TOP-N-RESULT
040600     END-IF.
040700 328-EXIT.
040800     EXIT.
040900*
041000******************************************************************
041100*  340-FORMAT-SCORE - "TIME" CATEGORY BECOMES M:SS (MINUTES NOT  *
041200*  ZERO-PADDED, SECONDS ZERO-PADDED TO 2 DIGITS); "STARS"        *
041300*  BECOMES THE RAW COUNT FOLLOWED BY THE WORD STARS; ANYTHING    *
041400*  ELSE IS JUST THE PLAIN NUMBER, RIGHT-JUSTIFIED.                *
041500******************************************************************
041600 340-FORMAT-SCORE.
041700     IF KH-CAT-IS-TIME
041800         DIVIDE KH-RKO-SCORE BY 60
041900             GIVING WS-TIME-FMT-MINUTES
042000             REMAINDER WS-TIME-FMT-SECONDS
042100         MOVE WS-TIME-FMT-MINUTES TO WS-MINUTES-EDIT
042200         PERFORM 345-LEFT-TRIM-MINUTES THRU 345-EXIT
042300         STRING WS-MINUTES-TRIMMED      DELIMITED BY SPACE
042400                 ":"                            DELIMITED BY SIZE
042500                 WS-TIME-FMT-SECONDS            DELIMITED BY SIZE
042600             INTO KH-RKO-FORMATTED-SCORE
042700     ELSE
042800         IF KH-CAT-IS-STARS
042900             STRING KH-RKO-SCORE DELIMITED BY SIZE
043000                     " STARS"   DELIMITED BY SIZE
043100                 INTO KH-RKO-FORMATTED-SCORE
043200         ELSE
043300             MOVE KH-RKO-SCORE TO KH-RKO-FORMATTED-SCORE
043400         END-IF
043500     END-IF.
043600 340-EXIT.
043700     EXIT.
043800*
043900******************************************************************
044000*  345-LEFT-TRIM-MINUTES - WS-MINUTES-EDIT IS ZERO-SUPPRESSED    *
044100*  (LEADING SPACES, NOT ZEROS); THIS SQUEEZES THOSE LEADING      *
044200*  SPACES OUT SO THE COLON FOLLOWS THE LAST MINUTE DIGIT         *
044300*  DIRECTLY, MATCHING THE FRONT END'S "%d:%02d" FORMAT STRING.   *
044400******************************************************************
044500 345-LEFT-TRIM-MINUTES.
044600     MOVE SPACES TO WS-MINUTES-TRIMMED
044700     MOVE 1 TO WS-TRIM-OUT-IDX
044800     PERFORM 347-TRIM-ONE-CHAR THRU 347-EXIT
044900         VARYING WS-TRIM-SCAN-IDX FROM 1 BY 1
045000         UNTIL WS-TRIM-SCAN-IDX > 5.
045100 345-EXIT.
045200     EXIT.
045300*
045400 347-TRIM-ONE-CHAR.
045500     IF WS-MINUTES-EDIT(WS-TRIM-SCAN-IDX:1) NOT = SPACE
045600         MOVE WS-MINUTES-EDIT(WS-TRIM-SCAN-IDX:1)
045700             TO WS-MINUTES-TRIMMED(WS-TRIM-OUT-IDX:1)
045800         ADD 1 TO WS-TRIM-OUT-IDX
045900     END-IF.
046000 347-EXIT.
046100     EXIT.
046200*
046300 190-CLOSE-FILES.
046400     CLOSE LEADERBOARD-ENTRY-FILE
046500           RANKED-ENTRY-OUT-FILE
046600           LEADERBOARD-SUMMARY-FILE.
