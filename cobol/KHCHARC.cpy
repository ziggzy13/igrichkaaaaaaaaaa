000100******************************************************************
000200*                                                                *
000300*  KHCHARC  --  CHARACTER MASTER RECORD AND EXPERIENCE-GAIN      *
000400*               TRANSACTION LAYOUTS                              *
000500*                                                                *
000600*  KNOWLEDGEHEROES - EACH PLAYER OWNS ONE OR MORE CHARACTERS.    *
000700*  A CHARACTER ACCUMULATES EXPERIENCE FROM QUIZZES/PUZZLES AND   *
000800*  LEVELS UP, GAINING ONE POINT IN EACH OF THE FOUR ATTRIBUTES   *
000900*  PER LEVEL GAINED.  CHARACTER-FILE IS READ/REWRITTEN IN        *
001000*  CHARACTER-ID SEQUENCE AGAINST A SORTED EXPERIENCE-GAIN-FILE   *
001100*  (SEE KHCHRLVL).                                               *
001200*                                                                *
001300*  MAINTENANCE HISTORY                                          *
001400*  ---------------------------------------------------------    *
001500*  2021-03-09  CAC  INITIAL CHARACTER MASTER LAYOUT.             *
001600*  2021-06-27  CAC  ADDED EXP-GAIN-REC FOR NIGHTLY LEVELING RUN. *
001700*  2021-09-14  RMT  WIDENED EXPERIENCE TO 9(09), KH-203.         *
001800*  1998-12-03  CAC  Y2K REVIEW - NO DATE FIELDS, NO EXPOSURE.    *
001900*  2024-03-04  JBT  ADDED PCT-TO-NEXT TO LEVEL-REPORT REC SO     *
002000*               260-CALC-PERCENT-TO-NEXT IN KHCHRLVL HAS         *
002100*               SOMEWHERE TO PUT ITS RESULT, KH-431.             *
002200******************************************************************
002300 01  KH-CHARACTER-REC.
002400     05  KH-CHR-CHARACTER-ID         PIC 9(09).
002500     05  KH-CHR-PLAYER-ID            PIC 9(09).
002600     05  KH-CHR-CHAR-NAME            PIC X(30).
002700     05  KH-CHR-LEVEL                PIC 9(04).
002800     05  KH-CHR-EXPERIENCE           PIC 9(09).
002900     05  KH-CHR-ATTRIBUTES.
003000         10  KH-CHR-INTELLIGENCE     PIC 9(04).
003100         10  KH-CHR-STRENGTH         PIC 9(04).
003200         10  KH-CHR-AGILITY          PIC 9(04).
003300         10  KH-CHR-WISDOM           PIC 9(04).
003400     05  FILLER                      PIC X(10).
003500*
003600******************************************************************
003700*  ALTERNATE VIEW OF THE FOUR ATTRIBUTES AS A ONE-DIMENSIONAL    *
003800*  TABLE SO 230-CALC-ATTRIBUTE-BONUS CAN SUBSCRIPT THROUGH THEM  *
003900*  INSTEAD OF FOUR SEPARATE COMPUTE STATEMENTS.                  *
004000*  KH-ATTR-IDX 1=INT 2=STR 3=AGI 4=WIS, MATCHES KHABLEFV'S USE   *
004100*  OF THE SAME SUBSCRIPT NUMBERING FOR THE BONUS LOOKUP.         *
004200******************************************************************
004300 01  KH-CHR-ATTR-TABLE REDEFINES KH-CHR-ATTRIBUTES.
004400     05  KH-CHR-ATTR-VAL             PIC 9(04) OCCURS 4 TIMES.
004500*
004600******************************************************************
004700*  IN-MEMORY CHARACTER LOOKUP TABLE - LOADED ONCE FROM           *
004800*  CHARACTER-FILE BY KHABLEFV SO THE ATTRIBUTE BONUS CAN BE      *
004900*  FOUND BY CHARACTER-ID WITHOUT RE-READING THE MASTER FILE FOR  *
005000*  EVERY ABILITY-CALC RECORD PRESENTED.                          *
005100******************************************************************
005200 01  KH-CHARACTER-TABLE.
005300     05  KH-CHT-ROW OCCURS 1 TO 20000 TIMES
005400                    DEPENDING ON KH-CHT-COUNT
005500                    ASCENDING KEY IS KH-CHT-CHARACTER-ID
005600                    INDEXED BY KH-CHT-IDX.
005700         10  KH-CHT-CHARACTER-ID     PIC 9(09).
005800         10  KH-CHT-PLAYER-ID        PIC 9(09).
005900         10  KH-CHT-LEVEL            PIC 9(04).
006000         10  KH-CHT-EXPERIENCE       PIC 9(09).
006100         10  KH-CHT-INTELLIGENCE     PIC 9(04).
006200         10  KH-CHT-STRENGTH         PIC 9(04).
006300         10  KH-CHT-AGILITY          PIC 9(04).
006400         10  KH-CHT-WISDOM           PIC 9(04).
006500 01  KH-CHT-COUNT                    PIC 9(05) COMP VALUE ZERO.
006600*
006700 01  KH-EXP-GAIN-REC.
006800     05  KH-EXG-CHARACTER-ID         PIC 9(09).
006900     05  KH-EXG-AMOUNT               PIC 9(09).
007000     05  FILLER                      PIC X(20).
007100*
007200 01  KH-CHAR-LEVEL-REPORT-REC.
007300     05  KH-CLR-CHARACTER-ID         PIC 9(09).
007400     05  KH-CLR-PLAYER-ID            PIC 9(09).
007500     05  KH-CLR-NEW-LEVEL            PIC 9(04).
007600     05  KH-CLR-INTELLIGENCE         PIC 9(04).
007700     05  KH-CLR-STRENGTH             PIC 9(04).
007800     05  KH-CLR-AGILITY              PIC 9(04).
007900     05  KH-CLR-WISDOM               PIC 9(04).
008000     05  KH-CLR-PCT-TO-NEXT          PIC 9(03).
008100     05  FILLER                      PIC X(17).
