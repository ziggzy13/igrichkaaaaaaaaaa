000100******************************************************************
000200*                                                                *
000300*  KHLDRRC  --  LEADERBOARD-ENTRY, RANKED-ENTRY-OUT               *
000400*               AND LEADERBOARD-SUMMARY LAYOUTS                  *
000500*                                                                *
000600*  LEADERBOARD-ENTRY-FILE CARRIES ONE LEADERBOARD'S ENTRIES AT   *
000700*  A TIME, IN ORIGINAL INSERTION ORDER, ALREADY GROUPED BY       *
000800*  LEADERBOARD-ID.  KHLDRBRD LOADS THEM INTO KH-LB-ENTRY-TABLE,  *
000900*  SORTS DESCENDING BY SCORE (STABLE ON TIES), LOOKS UP EACH     *
001000*  ENTRY'S RANK AND SCORE BY PLAYER-ID, AND PRINTS THE           *
001100*  RANKED-ENTRY-OUT DETAIL LINE PLUS A LEADERBOARD-SUMMARY BREAK.*
001200*                                                                *
001300*  MAINTENANCE HISTORY                                          *
001400*  ---------------------------------------------------------    *
001500*  2021-07-01  CAC  INITIAL LEADERBOARD-ENTRY LAYOUT.            *
001600*  2021-07-01  CAC  ADDED RANKED-ENTRY-OUT AND SUMMARY LAYOUTS.  *
001700*  2021-12-09  RMT  ANSWER LAYOUT ADDED FOR STYLED REMARK, KH-299*
001800*  2024-03-04  JBT  ANSWER LAYOUT REMOVED - NO REMARK EVER       *
001900*               WIRED TO IT, KH-431.  ADDED TOP-N-COUNT TO       *
002000*               SUMMARY FOR 328-GET-TOP-ENTRY-COUNT, KH-431.     *
002100*  1999-04-15  CAC  Y2K - NO DATE FIELDS IN THIS COPYBOOK.       *
002200******************************************************************
002300 01  KH-LB-ENTRY-REC.
002400     05  KH-LBE-LEADERBOARD-ID       PIC 9(09).
002500     05  KH-LBE-PLAYER-ID            PIC 9(09).
002600     05  KH-LBE-PLAYER-NAME          PIC X(30).
002700     05  KH-LBE-SCORE                PIC 9(09).
002800     05  KH-LBE-CATEGORY             PIC X(20).
002900     05  FILLER                      PIC X(03).
003000*
003100******************************************************************
003200*  WORKING TABLE HOLDING ONE LEADERBOARD'S ENTRIES WHILE THEY    *
003300*  ARE SORTED AND RANKED.  ORIGINAL-SEQ PRESERVES INPUT ORDER SO *
003400*  A STABLE SORT CAN BE SIMULATED WITH BUBBLE-BY-SCORE-THEN-SEQ. *
003500******************************************************************
003600 01  KH-LB-ENTRY-TABLE.
003700     05  KH-LBT-ROW OCCURS 1 TO 5000 TIMES
003800                    DEPENDING ON KH-LBT-COUNT
003900                    INDEXED BY KH-LBT-IDX.
004000         10  KH-LBT-ORIGINAL-SEQ     PIC 9(05) COMP.
004100         10  KH-LBT-PLAYER-ID        PIC 9(09).
004200         10  KH-LBT-PLAYER-NAME      PIC X(30).
004300         10  KH-LBT-SCORE            PIC 9(09).
004400         10  KH-LBT-CATEGORY         PIC X(20).
004500 01  KH-LBT-COUNT                    PIC 9(05) COMP VALUE ZERO.
004600*
004700 01  KH-CATEGORY-UC                  PIC X(20).
004800     88  KH-CAT-IS-TIME        VALUE "TIME                ".
004900     88  KH-CAT-IS-STARS       VALUE "STARS               ".
005000*
005100 01  KH-RANKED-OUT-REC.
005200     05  KH-RKO-RANK                 PIC 9(03).
005300     05  KH-RKO-PLAYER-ID            PIC 9(09).
005400     05  KH-RKO-PLAYER-NAME          PIC X(30).
005500     05  KH-RKO-SCORE                PIC 9(09).
005600     05  KH-RKO-FORMATTED-SCORE      PIC X(10).
005700     05  FILLER                      PIC X(15).
005800*
005900 01  KH-LB-SUMMARY-REC.
006000     05  KH-LBS-LEADERBOARD-ID       PIC 9(09).
006100     05  KH-LBS-TOP-SCORE            PIC 9(09).
006200     05  KH-LBS-ENTRY-COUNT          PIC 9(05).
006300     05  KH-LBS-TOP-N-COUNT          PIC 9(05).
006400     05  FILLER                      PIC X(20).
