000100******************************************************************
000200*                                                                *
000300*  KHCARDC  --  CARD RECORD AND PLAYER-COLLECTION-SUMMARY        *
000400*               LAYOUTS                                         *
000500*                                                                *
000600*  CARD-FILE CARRIES ONE ROW PER (PLAYER, CARD) HOLDING, SORTED  *
000700*  PLAYER-ID MAJOR, WITH THE PLAYER'S QUANTITY ALREADY JOINED    *
000800*  IN (THE CARD CATALOG ITSELF IS OUT OF SCOPE HERE).            *
000900*                                                                *
001000*  MAINTENANCE HISTORY                                          *
001100*  ---------------------------------------------------------    *
001200*  2021-05-18  CAC  INITIAL CARD LAYOUT FOR COLLECTION ROLLUP.   *
001300*  2021-08-02  CAC  RARITY 88-LEVELS ADDED FOR ISRARE CHECK.     *
001400*  1999-03-01  CAC  Y2K REVIEW - NO DATE FIELDS, NO EXPOSURE.    *
001500******************************************************************
001600 01  KH-CARD-REC.
001700     05  KH-CRD-CARD-ID              PIC 9(09).
001800     05  KH-CRD-CARD-NAME            PIC X(40).
001900     05  KH-CRD-CATEGORY-ID          PIC 9(09).
002000     05  KH-CRD-RARITY               PIC X(10).
002100     05  KH-CRD-PLAYER-ID            PIC 9(09).
002200     05  KH-CRD-QUANTITY             PIC 9(05).
002300     05  FILLER                      PIC X(03).
002400*
002500******************************************************************
002600*  RARITY CLASSIFICATION WORK AREA FOR 210-CLASSIFY-RARITY.      *
002700*  RARITY-VALUE TABLE IS REDEFINED OVER THE ORDINAL LIST SO A    *
002800*  SINGLE SEARCH VARYING PASS RETURNS BOTH THE ORDINAL AND THE   *
002900*  RARE/NOT-RARE FLAG.                                           *
003000******************************************************************
003100 01  KH-RARITY-UC                    PIC X(10).
003200     88  KH-RARITY-IS-COMMON    VALUE "COMMON    ".
003300     88  KH-RARITY-IS-UNCOMMON  VALUE "UNCOMMON  ".
003400     88  KH-RARITY-IS-RARE      VALUE "RARE      ".
003500     88  KH-RARITY-IS-EPIC      VALUE "EPIC      ".
003600     88  KH-RARITY-IS-LEGENDARY VALUE "LEGENDARY ".
003700*
003800 01  KH-COLLECTION-SUMMARY-REC.
003900     05  KH-PCS-PLAYER-ID            PIC 9(09).
004000     05  KH-PCS-TOTAL-CARDS          PIC 9(07).
004100     05  KH-PCS-RARE-CARDS           PIC 9(07).
004200     05  FILLER                      PIC X(25).
