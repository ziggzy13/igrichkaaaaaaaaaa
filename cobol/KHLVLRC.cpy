000100******************************************************************
000200*                                                                *
000300*  KHLVLRC  --  LEVEL, PLAYER-PROGRESS                           *
000400*               AND LEVEL-STATUS-OUT LAYOUTS                     *
000500*                                                                *
000600*  LEVEL-FILE AND PLAYER-PROGRESS-FILE ARE BOTH SMALL ENOUGH     *
000700*  REFERENCE DATA TO LOAD WHOLE INTO OCCURS TABLES AT START-UP   *
000800*  AND SEARCH ALL.                                               *
000900*                                                                *
001000*  MAINTENANCE HISTORY                                          *
001100*  ---------------------------------------------------------    *
001200*  2021-06-10  CAC  INITIAL LEVEL REFERENCE LAYOUT.              *
001300*  2021-06-10  CAC  ADDED PLAYER-PROGRESS TABLE FOR UNLOCK CHECK.*
001400*  2021-10-05  RMT  ADDED QUESTION-DIFFICULTY TABLE, KH-268.     *
001500*  1999-03-22  CAC  Y2K - NO DATE FIELDS IN THIS COPYBOOK.       *
001600*  2024-03-04  JBT  REMOVED KH-QUESTION-REC - NO QUESTION I/O    *
001700*               EVER BUILT AGAINST IT, KH-431.                   *
001800******************************************************************
001900 01  KH-LEVEL-REC.
002000     05  KH-LVL-LEVEL-ID             PIC 9(09).
002100     05  KH-LVL-DIFFICULTY           PIC X(10).
002200     05  KH-LVL-UNLOCK-REQ           PIC X(20).
002300     05  KH-LVL-PUZZLE-MAX-TOTAL     PIC 9(07).
002400     05  KH-LVL-QUIZ-MAX-TOTAL       PIC 9(07).
002500     05  FILLER                      PIC X(10).
002600*
002700******************************************************************
002800*  ALTERNATE VIEW OF UNLOCK-REQ - "LEVEL:NNNNNNNNN" OR SPACES.   *
002900*  210-CHECK-UNLOCK SPLITS ON THE COLON TO PULL THE REQUIRED     *
003000*  LEVEL-ID OUT WITHOUT AN UNSTRING DELIMITER TABLE.             *
003100******************************************************************
003200 01  KH-UNLOCK-REQ-PARSE REDEFINES KH-LVL-UNLOCK-REQ.
003300     05  KH-UREQ-KEYWORD             PIC X(06).
003400     05  KH-UREQ-LEVEL-DIGITS        PIC X(14).
003500*
003600 01  KH-LEVEL-TABLE.
003700     05  KH-LVT-ROW OCCURS 1 TO 200 TIMES
003800                    DEPENDING ON KH-LVT-COUNT
003900                    ASCENDING KEY IS KH-LVT-LEVEL-ID
004000                    INDEXED BY KH-LVT-IDX.
004100         10  KH-LVT-LEVEL-ID         PIC 9(09).
004200         10  KH-LVT-DIFFICULTY       PIC X(10).
004300         10  KH-LVT-UNLOCK-REQ       PIC X(20).
004400         10  KH-LVT-PUZZLE-MAX-TOTAL PIC 9(07).
004500         10  KH-LVT-QUIZ-MAX-TOTAL   PIC 9(07).
004600 01  KH-LVT-COUNT                    PIC 9(04) COMP VALUE ZERO.
004700*
004800 01  KH-PLAYER-PROGRESS-REC.
004900     05  KH-PGR-PLAYER-ID            PIC 9(09).
005000     05  KH-PGR-LEVEL-ID             PIC 9(09).
005100     05  KH-PGR-COMPLETED-FLAG       PIC X(01).
005200         88  KH-PGR-COMPLETED                     VALUE "Y".
005300     05  FILLER                      PIC X(10).
005400*
005500 01  KH-PROGRESS-TABLE.
005600     05  KH-PGT-ROW OCCURS 1 TO 2000 TIMES
005700                    DEPENDING ON KH-PGT-COUNT
005800                    INDEXED BY KH-PGT-IDX.
005900         10  KH-PGT-PLAYER-ID        PIC 9(09).
006000         10  KH-PGT-LEVEL-ID         PIC 9(09).
006100         10  KH-PGT-COMPLETED-FLAG   PIC X(01).
006200 01  KH-PGT-COUNT                    PIC 9(04) COMP VALUE ZERO.
006300*
006400*
006500 01  KH-DIFFICULTY-UC                PIC X(10).
006600     88  KH-DIFF-IS-EASY       VALUE "EASY      ".
006700     88  KH-DIFF-IS-MEDIUM     VALUE "MEDIUM    ".
006800     88  KH-DIFF-IS-HARD       VALUE "HARD      ".
006900     88  KH-DIFF-IS-EXPERT     VALUE "EXPERT    ".
007000*
007100 01  KH-LEVEL-STATUS-OUT-REC.
007200     05  KH-LSO-PLAYER-ID            PIC 9(09).
007300     05  KH-LSO-LEVEL-ID             PIC 9(09).
007400     05  KH-LSO-DIFFICULTY-VALUE     PIC 9(01).
007500     05  KH-LSO-UNLOCKED-FLAG        PIC X(01).
007600         88  KH-LSO-UNLOCKED                      VALUE "Y".
007700     05  KH-LSO-MAX-STARS            PIC 9(01).
007800     05  KH-LSO-MAX-SCORE            PIC 9(07).
007900     05  FILLER                      PIC X(15).
