000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHCHRLVL.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  APRIL 1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHCHRLVL - NIGHTLY CHARACTER EXPERIENCE AND LEVELING RUN      *
001100*                                                                *
001200*  MATCH-MERGES CHARACTER-FILE (MASTER, READ/REWRITE, SEQUENCE   *
001300*  BY CHARACTER-ID) AGAINST EXPERIENCE-GAIN-FILE (TRANSACTIONS,  *
001400*  SAME SEQUENCE).  EACH MATCHED GAIN IS ADDED TO EXPERIENCE;    *
001500*  THE CHARACTER LEVELS UP ONCE FOR EVERY REQUIRED-EXPERIENCE    *
001600*  THRESHOLD IT NOW CLEARS, LOOPING SINCE A SINGLE LARGE GRANT   *
001700*  (A BIG QUIZ STREAK, A PROMO CODE) CAN CROSS SEVERAL LEVEL     *
001800*  BOUNDARIES IN ONE NIGHT.  EVERY LEVEL GAINED ADDS ONE POINT   *
001900*  TO EACH OF THE FOUR ATTRIBUTES AND WRITES A LINE TO           *
002000*  CHARACTER-LEVEL-REPORT-FILE.                                  *
002100*                                                                *
002200*  MASTER RECORDS WITH NO MATCHING TRANSACTION TONIGHT ARE       *
002300*  REWRITTEN UNCHANGED (THIS KEEPS THE REWRITE LOGIC UNIFORM     *
002400*  REGARDLESS OF WHETHER A GIVEN CHARACTER EARNED ANYTHING).     *
002500*  ORPHAN TRANSACTIONS (A GAIN FOR A CHARACTER-ID NOT ON THE     *
002600*  MASTER) ARE SKIPPED AND COUNTED FOR THE OPERATOR TO CHASE.    *
002700*                                                                *
002800*  CHANGE LOG                                                    *
002900*  ---------------------------------------------------------    *
003000*  04/11/88  CAC  0000  INITIAL VERSION - SINGLE LEVEL-UP ONLY.  *
003100*  09/02/89  CAC  0019  LOOP ADDED SO ONE GAIN CAN CROSS MORE    *
003200*                       THAN ONE LEVEL BOUNDARY.                 *
003300*  03/14/91  CAC  0037  REQUIRED-EXP FORMULA CORRECTED - DROPPED *
003400*                       A STRAY ROUNDING ON THE QUADRATIC TERM.  *
003500*  11/20/92  CAC  0052  ORPHAN TRANSACTION COUNT ADDED TO SYSOUT.*
003600*  06/18/94  CAC  0069  PERCENT-TO-NEXT-LEVEL COMPUTATION ADDED. *
003700*  02/09/96  RMT  0081  ATTRIBUTE BONUS NOW SHARED SUBROUTINE.   *
003800*  05/05/98  CAC  0096  Y2K REVIEW - NO DATE FIELDS ON MASTER.   *
003900*  01/04/99  CAC  0097  Y2K SIGN-OFF RECORDED, NO CHANGE MADE.   *
004000*  08/13/02  RMT  0112  LEVEL REPORT NOW CARRIES PLAYER-ID TOO.  *
004100*  10/27/06  JBT  0134  TIGHTENED MATCH-MERGE LOW/HIGH COMPARE.  *
004200*  04/02/11  JBT  0159  MINOR - RENAMED WORK FIELDS FOR CLARITY. *
004300*  06/30/21  CAC  KH-101 REBUILT AROUND KH-CHARACTER-REC.        *
004400*  03/04/24  JBT  KH-431 PERCENT-TO-NEXT-LEVEL NOW WIRED INTO    *
004500*               252-APPLY-ONE-LEVEL-UP AND WRITTEN TO THE LEVEL  *
004600*               REPORT - FORMULA HAD SAT UNCALLED SINCE 0069.    *
004700*  08/09/26  JBT  KH-452 WS-PCT-SCALED RECAST FROM COMP-3 TO     *
004800*               COMP - SHOP DOES NOT PACK, NO OTHER PROGRAM IN   *
004900*               THE SYSTEM USES COMP-3.                          *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS KH-NO-GAINS-TODAY-SW.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CHARACTER-FILE ASSIGN TO CHARMSTR
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT EXPERIENCE-GAIN-FILE ASSIGN TO EXPGAIN
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT CHARACTER-LEVEL-REPORT-FILE ASSIGN TO CHRLVLRP
006500         ORGANIZATION IS SEQUENTIAL.
006600*
006700* KHCHRLVJ
006800* //KHCHRLVL JOB 1,NOTIFY=&SYSUID
006900* //***************************************************/
007000* //COBRUN  EXEC IGYWCL
007100* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHCHRLVL),DISP=SHR
007200* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHCHRLVL),DISP=SHR
007300* //***************************************************/
007400* //RUN     EXEC PGM=KHCHRLVL
007500* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007600* //CHARMSTR  DD DSN=KHPROD.CHARACTER.MASTER,DISP=OLD
007700* //EXPGAIN   DD DSN=KHPROD.EXPGAIN.NIGHTLY,DISP=SHR
007800* //CHRLVLRP  DD DSN=&SYSUID..OUTPUT(CHRLVLRP),DISP=SHR
007900* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
008000* //CEEDUMP   DD DUMMY
008100* //SYSUDUMP  DD DUMMY
008200* //***************************************************/
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  CHARACTER-FILE
008700     RECORD CONTAINS 85 CHARACTERS
008800     RECORDING MODE IS F.
008900 01  FD-CHARACTER-REC                PIC X(85).
009000*
009100 FD  EXPERIENCE-GAIN-FILE
009200     RECORD CONTAINS 29 CHARACTERS
009300     RECORDING MODE IS F.
009400 01  FD-EXP-GAIN-REC                 PIC X(29).
009500*
009600 FD  CHARACTER-LEVEL-REPORT-FILE
009700     RECORD CONTAINS 49 CHARACTERS
009800     RECORDING MODE IS F.
009900 01  FD-CHAR-LEVEL-REPORT-REC        PIC X(49).
010000*
010100 WORKING-STORAGE SECTION.
010200 COPY KHCHARC.
010300*
010400 01  WS-SWITCHES.
010500     05  WS-CHR-EOF-FLAG             PIC X(01) VALUE "N".
010600         88  WS-CHR-EOF                         VALUE "Y".
010700     05  WS-EXG-EOF-FLAG             PIC X(01) VALUE "N".
010800         88  WS-EXG-EOF                         VALUE "Y".
010900     05  KH-NO-GAINS-TODAY-SW        PIC X(01) VALUE "N".
011000     05  WS-LEVELED-UP-SW            PIC X(01) VALUE "N".
011100         88  WS-LEVELED-UP                      VALUE "Y".
011200*
011300 01  WS-COUNTERS COMP.
011400     05  WS-CHARS-PROCESSED          PIC 9(07) VALUE ZERO.
011500     05  WS-CHARS-LEVELED            PIC 9(07) VALUE ZERO.
011600     05  WS-LEVEL-UPS-TOTAL          PIC 9(07) VALUE ZERO.
011700     05  WS-ORPHAN-GAINS             PIC 9(07) VALUE ZERO.
011800 01  WS-COUNTERS-ALPHA REDEFINES WS-COUNTERS.
011900     05  FILLER                      PIC X(28).
012000*
012100 01  WS-REQUIRED-EXP-WORK COMP.
012200     05  WS-REQ-EXP-N                PIC 9(04).
012300     05  WS-REQ-EXP-TERM1            PIC 9(09).
012400     05  WS-REQ-EXP-TERM2            PIC 9(09).
012500     05  WS-REQ-EXP-RESULT           PIC 9(09).
012600     05  WS-REQ-EXP-CUR              PIC 9(09).
012700     05  WS-REQ-EXP-NEXT             PIC 9(09).
012800*
012900 01  WS-ATTR-IDX                     PIC 9(01) COMP.
013000 01  WS-ATTR-BONUS                   PIC 9(04) COMP.
013100*
013200 01  WS-PERCENT-WORK.
013300     05  WS-PCT-NUMERATOR            PIC S9(09) COMP.
013400     05  WS-PCT-DENOMINATOR          PIC S9(09) COMP.
013500     05  WS-PCT-SCALED               PIC S9(09)V99 COMP.
013600     05  WS-PCT-RESULT               PIC S9(05) COMP.
013700*
013800 01  WS-REQUIRED-EXP-ALPHA REDEFINES WS-REQUIRED-EXP-WORK.
013900     05  WS-REQ-EXP-N-X              PIC X(04).
014000     05  FILLER                      PIC X(36).
014100*
014200 01  WS-PERCENT-BYTES REDEFINES WS-PERCENT-WORK.
014300     05  FILLER                      PIC X(08).
014400     05  WS-PCT-SCALED-X             PIC X(06).
014500     05  FILLER                      PIC X(02).
014600*
014700******************************************************************
014800*                  PROCEDURE DIVISION                           *
014900******************************************************************
015000 PROCEDURE DIVISION.
015100 100-MAIN-LINE.
015200     PERFORM 100-OPEN-FILES
015300     PERFORM 150-PRIME-READERS
015400     PERFORM 200-PROCESS-ONE-CHARACTER THRU 200-EXIT
015500         UNTIL WS-CHR-EOF
015600     PERFORM 190-CLOSE-FILES
015700     DISPLAY "KHCHRLVL CHARACTERS PROCESSED: " WS-CHARS-PROCESSED
015800     DISPLAY "KHCHRLVL CHARACTERS LEVELED:   " WS-CHARS-LEVELED
015900     DISPLAY "KHCHRLVL TOTAL LEVEL-UPS:      " WS-LEVEL-UPS-TOTAL
016000     DISPLAY "KHCHRLVL ORPHAN GAIN RECORDS:  " WS-ORPHAN-GAINS
016100     STOP RUN.
016200*
016300 100-OPEN-FILES.
016400     OPEN I-O CHARACTER-FILE
016500     OPEN INPUT EXPERIENCE-GAIN-FILE
016600     OPEN OUTPUT CHARACTER-LEVEL-REPORT-FILE.
016700*
016800 150-PRIME-READERS.
016900     PERFORM 160-READ-CHARACTER THRU 160-EXIT
017000     PERFORM 170-READ-EXP-GAIN THRU 170-EXIT.
017100*
017200 160-READ-CHARACTER.
017300     READ CHARACTER-FILE INTO KH-CHARACTER-REC
017400         AT END
017500             MOVE "Y" TO WS-CHR-EOF-FLAG
017600     END-READ.
017700 160-EXIT.
017800     EXIT.
017900*
018000 170-READ-EXP-GAIN.
018100     READ EXPERIENCE-GAIN-FILE INTO KH-EXP-GAIN-REC
018200         AT END
018300             MOVE "Y" TO WS-EXG-EOF-FLAG
018400     END-READ.
018500 170-EXIT.
018600     EXIT.
018700*
018800******************************************************************
018900*  200-PROCESS-ONE-CHARACTER DRIVES THE MATCH-MERGE.  WHILE THE  *
019000*  TRANSACTION KEY IS BEHIND THE MASTER KEY (AN ORPHAN, SHOULD   *
019100*  NOT HAPPEN IF THE SORT STEP UPSTREAM DID ITS JOB) IT IS       *
019200*  SKIPPED AND COUNTED.  WHEN THE KEYS MATCH, THE GAIN IS        *
019300*  APPLIED AND LEVEL-UP IS EVALUATED.  EITHER WAY THE MASTER IS  *
019400*  REWRITTEN AND THE NEXT MASTER RECORD IS READ.                 *
019500******************************************************************
019600 200-PROCESS-ONE-CHARACTER.
019700     MOVE "N" TO WS-LEVELED-UP-SW
019800     ADD 1 TO WS-CHARS-PROCESSED
019900*
020000     PERFORM 205-SKIP-ORPHAN-GAINS THRU 205-EXIT
020100*
020200     IF (NOT WS-EXG-EOF)
020300        AND KH-EXG-CHARACTER-ID = KH-CHR-CHARACTER-ID
020400         ADD KH-EXG-AMOUNT TO KH-CHR-EXPERIENCE
020500         PERFORM 250-APPLY-LEVEL-UPS THRU 250-EXIT
020600         PERFORM 170-READ-EXP-GAIN THRU 170-EXIT
020700     END-IF
020800*
020900     REWRITE FD-CHARACTER-REC FROM KH-CHARACTER-REC
021000     IF WS-LEVELED-UP
021100         ADD 1 TO WS-CHARS-LEVELED
021200     END-IF
021300     PERFORM 160-READ-CHARACTER THRU 160-EXIT.
021400 200-EXIT.
021500     EXIT.
021600*
021700 205-SKIP-ORPHAN-GAINS.
021800     IF WS-EXG-EOF
021900         GO TO 205-EXIT
022000     END-IF
022100     IF KH-EXG-CHARACTER-ID NOT < KH-CHR-CHARACTER-ID
022200         GO TO 205-EXIT
022300     END-IF
022400     ADD 1 TO WS-ORPHAN-GAINS
022500     PERFORM 170-READ-EXP-GAIN THRU 170-EXIT
022600     GO TO 205-SKIP-ORPHAN-GAINS.
022700 205-EXIT.
022800     EXIT.
022900*
023000******************************************************************
023100*  250-APPLY-LEVEL-UPS LOOPS, SINCE A SINGLE GAIN CAN CROSS MORE *
023200*  THAN ONE LEVEL BOUNDARY - A CHARACTER SITTING ONE EXP SHY OF  *
023300*  LEVEL 4 WHO BANKS A LARGE QUIZ AWARD MAY CLEAR 5, 6 AND 7 IN  *
023400*  THE SAME RUN, SO EACH PASS RE-CHECKS THE THRESHOLD BEFORE     *
023500*  DECIDING WHETHER ANOTHER LEVEL-UP IS DUE.                     *
023600******************************************************************
023700 250-APPLY-LEVEL-UPS.
023800     MOVE KH-CHR-LEVEL TO WS-REQ-EXP-N
023900     ADD 1 TO WS-REQ-EXP-N
024000     PERFORM 240-CALC-REQUIRED-EXP THRU 240-EXIT
024100     PERFORM 252-APPLY-ONE-LEVEL-UP THRU 252-EXIT
024200         UNTIL KH-CHR-EXPERIENCE < WS-REQ-EXP-RESULT.
024300 250-EXIT.
024400     EXIT.
024500*
024600 252-APPLY-ONE-LEVEL-UP.
024700     ADD 1 TO KH-CHR-LEVEL
024800     ADD 1 TO WS-LEVEL-UPS-TOTAL
024900     MOVE "Y" TO WS-LEVELED-UP-SW
025000     MOVE 1 TO WS-ATTR-IDX
025100     PERFORM 254-BUMP-ONE-ATTRIBUTE THRU 254-EXIT
025200         UNTIL WS-ATTR-IDX > 4
025300     PERFORM 260-CALC-PERCENT-TO-NEXT THRU 260-EXIT
025400     PERFORM 270-WRITE-LEVEL-REPORT THRU 270-EXIT
025500     MOVE KH-CHR-LEVEL TO WS-REQ-EXP-N
025600     ADD 1 TO WS-REQ-EXP-N
025700     PERFORM 240-CALC-REQUIRED-EXP THRU 240-EXIT.
025800 252-EXIT.
025900     EXIT.
026000*
026100 254-BUMP-ONE-ATTRIBUTE.
026200     ADD 1 TO KH-CHR-ATTR-VAL(WS-ATTR-IDX)
026300     ADD 1 TO WS-ATTR-IDX.
026400 254-EXIT.
026500     EXIT.
026600*
026700******************************************************************
026800*  240-CALC-REQUIRED-EXP                                         *
026900*  N <= 1            -> 0                                        *
027000*  N >  1            -> 1000*(N-1) + 100*(N-2)*(N-1)/2            *
027100*  ALL INTEGER ARITHMETIC, MULTIPLY-THEN-DIVIDE, TRUNCATED -      *
027200*  NO INTERMEDIATE ROUNDING, SO REPEAT RUNS ALWAYS REPRODUCE      *
027300*  THE SAME REQUIRED-EXP TABLE BIT FOR BIT.                       *
027400******************************************************************
027500 240-CALC-REQUIRED-EXP.
027600     IF WS-REQ-EXP-N <= 1
027700         MOVE ZERO TO WS-REQ-EXP-RESULT
027800     ELSE
027900         COMPUTE WS-REQ-EXP-TERM1 =
028000                 1000 * (WS-REQ-EXP-N - 1)
028100         COMPUTE WS-REQ-EXP-TERM2 =
028200                 (100 * (WS-REQ-EXP-N - 2) * (WS-REQ-EXP-N - 1)) / 2
028300         COMPUTE WS-REQ-EXP-RESULT =
028400                 WS-REQ-EXP-TERM1 + WS-REQ-EXP-TERM2
028500     END-IF.
028600 240-EXIT.
028700     EXIT.
028800*
028900******************************************************************
029000*  230-CALC-ATTRIBUTE-BONUS - bonus = attribute / 5, truncating. *
029100*  SHARED FORMULA - KHABLEFV CARRIES AN IDENTICAL COPY OF THIS   *
029200*  PARAGRAPH FOR THE ABILITY EFFECTIVE-VALUE CALCULATION.        *
029300******************************************************************
029400 230-CALC-ATTRIBUTE-BONUS.
029500     DIVIDE KH-CHR-ATTR-VAL(WS-ATTR-IDX) BY 5
029600         GIVING WS-ATTR-BONUS.
029700 230-EXIT.
029800     EXIT.
029900*
030000******************************************************************
030100*  260-CALC-PERCENT-TO-NEXT - HOW FAR INTO THE CURRENT LEVEL THE *
030200*  CHARACTER'S EXPERIENCE SITS, AS A WHOLE-NUMBER PERCENT OF THE *
030300*  EXPERIENCE NEEDED TO REACH THE NEXT ONE.  CALLED AFTER EVERY  *
030400*  LEVEL-UP FROM 252-APPLY-ONE-LEVEL-UP SO KH-CLR-PCT-TO-NEXT ON *
030500*  THE LEVEL REPORT ALWAYS REFLECTS THE CHARACTER'S NEW LEVEL -  *
030600*  SEE TICKET KH-069, WIRED TO THE REPORT UNDER KH-431.          *
030700******************************************************************
030800 260-CALC-PERCENT-TO-NEXT.
030900     MOVE KH-CHR-LEVEL TO WS-REQ-EXP-N
031000     PERFORM 240-CALC-REQUIRED-EXP THRU 240-EXIT
031100     MOVE WS-REQ-EXP-RESULT TO WS-REQ-EXP-CUR
031200     MOVE KH-CHR-LEVEL TO WS-REQ-EXP-N
031300     ADD 1 TO WS-REQ-EXP-N
031400     PERFORM 240-CALC-REQUIRED-EXP THRU 240-EXIT
031500     MOVE WS-REQ-EXP-RESULT TO WS-REQ-EXP-NEXT
031600*
031700     COMPUTE WS-PCT-NUMERATOR =
031800             KH-CHR-EXPERIENCE - WS-REQ-EXP-CUR
031900     COMPUTE WS-PCT-DENOMINATOR =
032000             WS-REQ-EXP-NEXT - WS-REQ-EXP-CUR
032100     IF WS-PCT-DENOMINATOR = ZERO
032200         MOVE ZERO TO WS-PCT-RESULT
032300     ELSE
032400         COMPUTE WS-PCT-SCALED =
032500             100.0 * WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR
032600         MOVE WS-PCT-SCALED TO WS-PCT-RESULT
032700     END-IF.
032800 260-EXIT.
032900     EXIT.
033000*
033100 270-WRITE-LEVEL-REPORT.
033200     MOVE KH-CHR-CHARACTER-ID TO KH-CLR-CHARACTER-ID
033300     MOVE KH-CHR-PLAYER-ID    TO KH-CLR-PLAYER-ID
033400     MOVE KH-CHR-LEVEL        TO KH-CLR-NEW-LEVEL
033500     MOVE KH-CHR-INTELLIGENCE TO KH-CLR-INTELLIGENCE
033600     MOVE KH-CHR-STRENGTH     TO KH-CLR-STRENGTH
033700     MOVE KH-CHR-AGILITY      TO KH-CLR-AGILITY
033800     MOVE KH-CHR-WISDOM       TO KH-CLR-WISDOM
033900     MOVE WS-PCT-RESULT       TO KH-CLR-PCT-TO-NEXT
034000     WRITE FD-CHAR-LEVEL-REPORT-REC FROM KH-CHAR-LEVEL-REPORT-REC.
034100 270-EXIT.
034200     EXIT.
034300*
034400 190-CLOSE-FILES.
034500     CLOSE CHARACTER-FILE
034600           EXPERIENCE-GAIN-FILE
034700           CHARACTER-LEVEL-REPORT-FILE.
