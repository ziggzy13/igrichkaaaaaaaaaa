000100******************************************************************
000200*                                                                *
000300*  KHABLRC  --  ABILITY RECORD AND ABILITY-CALC JOIN LAYOUTS     *
000400*                                                                *
000500*  ABILITY-CALC-FILE IS THE NIGHTLY BATCH INPUT OF ABILITY X     *
000600*  CHARACTER PAIRS PRESENTED FOR EFFECTIVE-VALUE RECALCULATION   *
000700*  (EACH ROW CARRIES ITS OWNING CHARACTER-ID SO THE ATTRIBUTE    *
000800*  BONUS CAN BE LOOKED UP AGAINST THE CHARACTER TABLE ALREADY    *
000900*  LOADED BY KHABLEFV FROM CHARACTER-FILE).                      *
001000*                                                                *
001100*  MAINTENANCE HISTORY                                          *
001200*  ---------------------------------------------------------    *
001300*  2021-05-03  CAC  INITIAL ABILITY LAYOUT.                      *
001400*  2021-05-03  CAC  ADDED EFFECT-TYPE 88-LEVELS FOR READABILITY. *
001500*  2022-02-17  RMT  EFFECTIVE-VALUE-OUT WIDENED TO S9(7), KH-255.*
001600******************************************************************
001700 01  KH-ABILITY-REC.
001800     05  KH-ABL-ABILITY-ID           PIC 9(09).
001900     05  KH-ABL-CARD-ID              PIC 9(09).
002000     05  KH-ABL-ABIL-NAME            PIC X(40).
002100     05  KH-ABL-EFFECT-TYPE          PIC X(10).
002200     05  KH-ABL-EFFECT-VALUE         PIC S9(05).
002300     05  FILLER                      PIC X(10).
002400*
002500 01  KH-ABILITY-CALC-REC.
002600     05  KH-ABC-ABILITY-ID           PIC 9(09).
002700     05  KH-ABC-CARD-ID              PIC 9(09).
002800     05  KH-ABC-CHARACTER-ID         PIC 9(09).
002900     05  KH-ABC-EFFECT-TYPE          PIC X(10).
003000     05  KH-ABC-EFFECT-VALUE         PIC S9(05).
003100     05  FILLER                      PIC X(08).
003200*
003300******************************************************************
003400*  CLASSIFICATION WORK AREA FOR 210-CLASSIFY-EFFECT-TYPE.        *
003500*  THE FOUR 88-LEVELS BELOW DRIVE ISATTACK/ISHEALING/ISBUFF/     *
003600*  ISDEBUFF - COMPARED CASE-INSENSITIVE AFTER AN UPPER-CASE      *
003700*  FOLD OF THE INCOMING EFFECT-TYPE TEXT.                        *
003800******************************************************************
003900 01  KH-EFFECT-TYPE-UC               PIC X(10).
004000     88  KH-EFFECT-IS-DAMAGE   VALUE "DAMAGE    ", "ATTACK    ".
004100     88  KH-EFFECT-IS-HEALING  VALUE "HEAL      ", "HEALING   ".
004200     88  KH-EFFECT-IS-BUFF     VALUE "BUFF      ".
004300     88  KH-EFFECT-IS-DEBUFF   VALUE "DEBUFF    ".
004400*
004500 01  KH-ABILITY-EFFECTIVE-OUT-REC.
004600     05  KH-AEO-ABILITY-ID           PIC 9(09).
004700     05  KH-AEO-CHARACTER-ID         PIC 9(09).
004800     05  KH-AEO-EFFECT-LABEL         PIC X(06).
004900     05  KH-AEO-EFFECTIVE-VALUE      PIC S9(07).
005000     05  FILLER                      PIC X(15).
