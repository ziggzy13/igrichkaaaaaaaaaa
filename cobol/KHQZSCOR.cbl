000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHQZSCOR.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  MAY 1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHQZSCOR - NIGHTLY QUIZ-ATTEMPT SCORING RUN                   *
001100*                                                                *
001200*  QUIZ-FILE (REFERENCE DATA, ONE ROW PER QUIZ DEFINED IN THE    *
001300*  GAME) IS LOADED ENTIRELY INTO KH-QUIZ-TABLE AT START-UP AND   *
001400*  SEARCHED ALL ON QUIZ-ID.  QUIZ-RESULT-FILE IS THEN READ IN    *
001500*  WHATEVER ORDER THE FRONT END HAPPENED TO WRITE IT - NO SORT   *
001600*  IS NEEDED SINCE EACH RESULT IS SCORED INDEPENDENTLY.          *
001700*                                                                *
001800*  SCORE = ACCURACY-BASED BASE SCORE (0-100) PLUS A TIME BONUS   *
001900*  OF UP TO HALF THE BASE SCORE WHEN THE PLAYER BEAT THE QUIZ'S  *
002000*  TIME LIMIT.  A QUIZ WITH NO QUESTIONS ANSWERED SCORES ZERO.   *
002100*                                                                *
002200*  CHANGE LOG                                                    *
002300*  ---------------------------------------------------------    *
002400*  05/22/89  CAC  0000  INITIAL VERSION.                         *
002500*  01/30/90  CAC  0011  TIME BONUS ADDED PER DESIGN REVIEW.      *
002600*  07/09/93  CAC  0044  QUIZ TABLE SEARCH CHANGED TO SEARCH ALL  *
002700*                       (WAS A LINEAR PERFORM VARYING SCAN).     *
002800*  03/02/95  RMT  0061  GUARDED AGAINST TIME-LIMIT OF ZERO.      *
002900*  09/19/97  CAC  0078  BASE-SCORE NOW TRUNCATED, NOT ROUNDED -  *
003000*                       MATCHES THE FRONT-END SCORING ENGINE.    *
003100*  05/05/98  CAC  0096  Y2K REVIEW - NO DATE FIELDS ON RECORD.   *
003200*  01/04/99  CAC  0097  Y2K SIGN-OFF RECORDED, NO CHANGE MADE.   *
003300*  11/14/03  RMT  0121  QUIZ TABLE LIMIT RAISED TO 500 ROWS.     *
003400*  06/30/21  CAC  KH-101 REBUILT AROUND KH-QUIZ-REC.             *
003500*  08/09/26  JBT  KH-452 TABLE-LOAD COUNT AND ZERO-SCORE SWITCH  *
003600*               ADDED FOR THE OPERATOR DUMP.                     *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS KH-QUIZ-ID-NOT-FOUND-SW.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT QUIZ-FILE ASSIGN TO QUIZREF
004600         ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT QUIZ-RESULT-FILE ASSIGN TO QZRESULT
004900         ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT QUIZ-SCORE-OUT-FILE ASSIGN TO QZSCOROT
005200         ORGANIZATION IS SEQUENTIAL.
005300*
005400* //KHQZSCOR JOB 1,NOTIFY=&SYSUID
005500* //***************************************************/
005600* //COBRUN  EXEC IGYWCL
005700* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHQZSCOR),DISP=SHR
005800* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHQZSCOR),DISP=SHR
005900* //***************************************************/
006000* //RUN     EXEC PGM=KHQZSCOR
006100* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
006200* //QUIZREF   DD DSN=KHPROD.QUIZ.REFERENCE,DISP=SHR
006300* //QZRESULT  DD DSN=KHPROD.QUIZ.RESULT.NIGHTLY,DISP=SHR
006400* //QZSCOROT  DD DSN=&SYSUID..OUTPUT(QZSCOROT),DISP=SHR
006500* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
006600* //CEEDUMP   DD DUMMY
006700* //SYSUDUMP  DD DUMMY
006800* //***************************************************/
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  QUIZ-FILE
007300     RECORD CONTAINS 37 CHARACTERS
007400     RECORDING MODE IS F.
007500 01  FD-QUIZ-REC                     PIC X(37).
007600*
007700 FD  QUIZ-RESULT-FILE
007800     RECORD CONTAINS 36 CHARACTERS
007900     RECORDING MODE IS F.
008000 01  FD-QUIZ-RESULT-REC              PIC X(36).
008100*
008200 FD  QUIZ-SCORE-OUT-FILE
008300     RECORD CONTAINS 43 CHARACTERS
008400     RECORDING MODE IS F.
008500 01  FD-QUIZ-SCORE-OUT-REC           PIC X(43).
008600*
008700 WORKING-STORAGE SECTION.
008800 COPY KHQQREC.
008900*
009000 01  WS-SWITCHES.
009100     05  WS-QUIZ-EOF-FLAG            PIC X(01) VALUE "N".
009200         88  WS-QUIZ-EOF                         VALUE "Y".
009300     05  WS-RESULT-EOF-FLAG          PIC X(01) VALUE "N".
009400         88  WS-RESULT-EOF                       VALUE "Y".
009500     05  KH-QUIZ-ID-NOT-FOUND-SW     PIC X(01) VALUE "N".
009600*
009700 01  WS-COUNTERS COMP.
009800     05  WS-RESULTS-READ             PIC 9(07) VALUE ZERO.
009900     05  WS-RESULTS-SCORED           PIC 9(07) VALUE ZERO.
010000     05  WS-RESULTS-NO-QUIZ          PIC 9(07) VALUE ZERO.
010100*
010200******************************************************************
010300*  SCORE WORK AREA - WS-SCORE-BIN CARRIES THE RUNNING SCORE AS A *
010400*  BINARY COUNTER FOR SPEED; WS-SCORE-DISPLAY IS THE ZONED VIEW  *
010500*  MOVED STRAIGHT INTO THE OUTPUT RECORD WITHOUT A CONVERSION    *
010600*  MOVE.                                                         *
010700******************************************************************
010800 01  WS-SCORE-WORK.
010900     05  WS-SCORE-BIN                PIC S9(05) COMP.
011000 01  WS-SCORE-DISPLAY REDEFINES WS-SCORE-WORK.
011100     05  WS-SCORE-ZONED              PIC S9(05).
011200*
011300 01  WS-BASE-SCORE                   PIC S9(05) COMP.
011400 01  WS-TIME-BONUS                   PIC S9(05) COMP.
011500 01  WS-LOOKUP-TIME-LIMIT            PIC 9(05) COMP.
011600 77  WS-TABLE-LOAD-COUNT             PIC 9(05) COMP VALUE ZERO.
011700 77  WS-ZERO-SCORE-SW                PIC X(01) VALUE "N".
011800     88  WS-ZERO-SCORE-RESULT                  VALUE "Y".
011900*
012000******************************************************************
012100*  ACCURACY/TIME-RATIO WORK - FLOATING INTERMEDIATES, EXACTLY AS *
012200*  THE FRONT-END SCORING ENGINE COMPUTES THEM, THEN TRUNCATED    *
012300*  BACK TO A WHOLE NUMBER OF POINTS.  WS-PCT-SPLIT BREAKS A      *
012400*  PERCENT VALUE INTO WHOLE/HUNDREDTHS FOR THE OPERATOR DUMP.    *
012500******************************************************************
012600 01  WS-FLOAT-WORK.
012700     05  WS-ACCURACY                 PIC S9(03)V9999 COMP.
012800     05  WS-TIME-RATIO               PIC S9(03)V9999 COMP.
012900     05  WS-BONUS-FLOAT              PIC S9(05)V9999 COMP.
013000*
013100 01  WS-PCT-SPLIT COMP.
013200     05  WS-PCT-WHOLE                PIC 9(03).
013300     05  WS-PCT-HUNDREDTHS           PIC 9(02).
013400 01  WS-PCT-COMBINED REDEFINES WS-PCT-SPLIT.
013500     05  WS-PCT-COMBINED-NUM         PIC 9(05).
013600*
013700******************************************************************
013800*  ALTERNATE BYTE VIEW OF THE SCORE-OUT RECORD - RETAINED FROM   *
013900*  THE DAYS WHEN THIS PROGRAM EDITED THE SCORE FIELD BYTE BY     *
014000*  BYTE FOR THE OLD PRINTED AUDIT TRAIL; THE AUDIT TRAIL IS GONE *
014100*  BUT OPERATIONS STILL WANTS THE REDEFINE LEFT IN PLACE FOR THE *
014200*  OCCASIONAL HEX DUMP.  SEE TICKET KH-044.                      *
014300******************************************************************
014400 01  WS-SCORE-OUT-BYTES REDEFINES KH-QUIZ-SCORE-OUT-REC.
014500     05  FILLER                      PIC X(18).
014600     05  WS-SCOB-SCORE-BYTE          PIC X(01) OCCURS 5 TIMES.
014700     05  FILLER                      PIC X(20).
014800*
014900******************************************************************
015000*                  PROCEDURE DIVISION                           *
015100******************************************************************
015200 PROCEDURE DIVISION.
015300 100-MAIN-LINE.
015400     PERFORM 100-OPEN-FILES
015500     PERFORM 110-LOAD-QUIZ-TABLE THRU 110-EXIT
015600     PERFORM 150-READ-RESULT THRU 150-EXIT
015700     PERFORM 200-PROCESS-ONE-RESULT THRU 200-EXIT
015800         UNTIL WS-RESULT-EOF
015900     PERFORM 190-CLOSE-FILES
016000     DISPLAY "KHQZSCOR RESULTS READ:      " WS-RESULTS-READ
016100     DISPLAY "KHQZSCOR RESULTS SCORED:    " WS-RESULTS-SCORED
016200     DISPLAY "KHQZSCOR RESULTS NO QUIZ:   " WS-RESULTS-NO-QUIZ
016300     DISPLAY "KHQZSCOR QUIZZES LOADED:    " WS-TABLE-LOAD-COUNT
016400     STOP RUN.
016500*
016600 100-OPEN-FILES.
016700     OPEN INPUT QUIZ-FILE
016800                QUIZ-RESULT-FILE
016900     OPEN OUTPUT QUIZ-SCORE-OUT-FILE.
017000*
017100******************************************************************
017200*  110-LOAD-QUIZ-TABLE - QUIZ-FILE IS SMALL REFERENCE DATA, SO   *
017300*  THE WHOLE FILE IS READ ONCE INTO KH-QUIZ-TABLE, WHICH IS KEPT *
017400*  IN ASCENDING QUIZ-ID ORDER ON DISK SO SEARCH ALL CAN BE USED. *
017500******************************************************************
017600 110-LOAD-QUIZ-TABLE.
017700     PERFORM 112-READ-QUIZ THRU 112-EXIT
017800     PERFORM 114-LOAD-ONE-QUIZ THRU 114-EXIT
017900         UNTIL WS-QUIZ-EOF
018000     CLOSE QUIZ-FILE.
018100 110-EXIT.
018200     EXIT.
018300*
018400 112-READ-QUIZ.
018500     READ QUIZ-FILE INTO KH-QUIZ-REC
018600         AT END
018700             MOVE "Y" TO WS-QUIZ-EOF-FLAG
018800         NOT AT END
018900             CONTINUE
019000     END-READ.
019100 112-EXIT.
019200     EXIT.
019300*
019400 114-LOAD-ONE-QUIZ.
019500     ADD 1 TO KH-QZT-COUNT
019600     MOVE KH-QZ-QUIZ-ID    TO KH-QZT-QUIZ-ID(KH-QZT-COUNT)
019700     MOVE KH-QZ-TIME-LIMIT TO KH-QZT-TIME-LIMIT(KH-QZT-COUNT)
019800     ADD 1 TO WS-TABLE-LOAD-COUNT
019900     PERFORM 112-READ-QUIZ THRU 112-EXIT.
020000 114-EXIT.
020100     EXIT.
020200*
020300 150-READ-RESULT.
020400     READ QUIZ-RESULT-FILE INTO KH-QUIZ-RESULT-REC
020500         AT END
020600             MOVE "Y" TO WS-RESULT-EOF-FLAG
020700         NOT AT END
020800             ADD 1 TO WS-RESULTS-READ
020900     END-READ.
021000 150-EXIT.
021100     EXIT.
021200*
021300 200-PROCESS-ONE-RESULT.
021400     MOVE "N" TO KH-QUIZ-ID-NOT-FOUND-SW
021500     PERFORM 210-FIND-QUIZ-TIME-LIMIT THRU 210-EXIT
021600     IF KH-QUIZ-ID-NOT-FOUND-SW = "Y"
021700         ADD 1 TO WS-RESULTS-NO-QUIZ
021800         MOVE ZERO TO WS-LOOKUP-TIME-LIMIT
021900     END-IF
022000*
022100     PERFORM 220-CALC-BASE-SCORE THRU 220-EXIT
022200     PERFORM 230-CALC-TIME-BONUS THRU 230-EXIT
022300     COMPUTE WS-SCORE-BIN = WS-BASE-SCORE + WS-TIME-BONUS
022400     MOVE "N" TO WS-ZERO-SCORE-SW
022500     IF WS-SCORE-BIN = ZERO
022600         MOVE "Y" TO WS-ZERO-SCORE-SW
022700     END-IF
022800*
022900     MOVE KH-QZR-PLAYER-ID TO KH-QSO-PLAYER-ID
023000     MOVE KH-QZR-QUIZ-ID   TO KH-QSO-QUIZ-ID
023100     MOVE WS-SCORE-ZONED   TO KH-QSO-SCORE
023200     WRITE FD-QUIZ-SCORE-OUT-REC FROM KH-QUIZ-SCORE-OUT-REC
023300     ADD 1 TO WS-RESULTS-SCORED
023400*
023500     PERFORM 150-READ-RESULT THRU 150-EXIT.
023600 200-EXIT.
023700     EXIT.
023800*
023900 210-FIND-QUIZ-TIME-LIMIT.
024000     SET KH-QZT-IDX TO 1
024100     IF KH-QZT-COUNT = ZERO
024200         MOVE "Y" TO KH-QUIZ-ID-NOT-FOUND-SW
024300         GO TO 210-EXIT
024400     END-IF
024500     SEARCH ALL KH-QZT-ROW
024600         AT END
024700             MOVE "Y" TO KH-QUIZ-ID-NOT-FOUND-SW
024800         WHEN KH-QZT-QUIZ-ID(KH-QZT-IDX) = KH-QZR-QUIZ-ID
024900             MOVE KH-QZT-TIME-LIMIT(KH-QZT-IDX)
025000                 TO WS-LOOKUP-TIME-LIMIT
025100     END-SEARCH.
025200 210-EXIT.
025300     EXIT.
025400*
025500******************************************************************
025600*  220-CALC-BASE-SCORE                                           *
025700*  TOTAL-ANSWERS = 0            -> SCORE 0, SKIP BONUS ENTIRELY  *
025800*  ELSE BASE-SCORE = int(100 * CORRECT-ANSWERS / TOTAL-ANSWERS)  *
025900******************************************************************
026000 220-CALC-BASE-SCORE.
026100     IF KH-QZR-TOTAL-ANSWERS = ZERO
026200         MOVE ZERO TO WS-BASE-SCORE
026300         MOVE ZERO TO WS-TIME-BONUS
026400         GO TO 220-EXIT
026500     END-IF
026600*
026700     COMPUTE WS-ACCURACY =
026800             KH-QZR-CORRECT-ANSWERS / KH-QZR-TOTAL-ANSWERS
026900     COMPUTE WS-BASE-SCORE = WS-ACCURACY * 100.
027000 220-EXIT.
027100     EXIT.
027200*
027300******************************************************************
027400*  230-CALC-TIME-BONUS - AWARDED ONLY WHEN THE QUIZ HAS A REAL   *
027500*  TIME LIMIT AND THE PLAYER BEAT IT; WORTH UP TO HALF THE BASE  *
027600*  SCORE, SHRINKING LINEARLY AS SOLVE-TIME APPROACHES THE LIMIT. *
027700******************************************************************
027800 230-CALC-TIME-BONUS.
027900     IF KH-QZR-TOTAL-ANSWERS = ZERO
028000         GO TO 230-EXIT
028100     END-IF
028200     IF WS-LOOKUP-TIME-LIMIT = ZERO
028300         MOVE ZERO TO WS-TIME-BONUS
028400         GO TO 230-EXIT
028500     END-IF
028600     IF KH-QZR-SOLVE-TIME NOT < WS-LOOKUP-TIME-LIMIT
028700         MOVE ZERO TO WS-TIME-BONUS
028800         GO TO 230-EXIT
028900     END-IF
029000*
029100     COMPUTE WS-TIME-RATIO =
029200             KH-QZR-SOLVE-TIME / WS-LOOKUP-TIME-LIMIT
029300     COMPUTE WS-BONUS-FLOAT =
029400             WS-BASE-SCORE * (1.0 - WS-TIME-RATIO) * 0.5
029500     COMPUTE WS-TIME-BONUS = WS-BONUS-FLOAT.
029600 230-EXIT.
029700     EXIT.
029800*
029900 190-CLOSE-FILES.
030000     CLOSE QUIZ-RESULT-FILE
030100           QUIZ-SCORE-OUT-FILE.
