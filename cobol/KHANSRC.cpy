000100******************************************************************
000200*                                                                *
000300*  KHANSRC  --  ANSWER AND ANSWER-STYLE-OUT LAYOUTS                *
000400*                                                                *
000500*  ANSWER-FILE CARRIES ONE ANSWER CHOICE PER RECORD, CORRECT-    *
000600*  FLAG "Y" ON THE ONE CORRECT CHOICE PER QUESTION.  KHANSSTY     *
000700*  CLASSIFIES THE DISPLAY STYLE BRANCH THE REVIEW SCREEN USES -  *
000800*  A CORRECT-MARKER PREFIX WHEN CORRECT-FLAG IS "Y", A WRONG-    *
000900*  MARKER PREFIX OTHERWISE.  THE GLYPH ITSELF IS COSMETIC AND    *
001000*  NOT CARRIED HERE - ONLY THE STYLE-FLAG BRANCH SELECTION.      *
001100*                                                                *
001200*  MAINTENANCE HISTORY                                          *
001300*  ---------------------------------------------------------    *
001400*  1988-04-02  CAC  INITIAL ANSWER LAYOUT.                       *
001500*  1999-02-18  CAC  Y2K - NO DATE FIELDS IN THIS COPYBOOK.       *
001600*  2021-06-30  CAC  KH-101 REBUILT AROUND KH-ANSWER-REC.         *
001700*  2024-03-04  JBT  KH-447 STYLE-OUT LAYOUT ADDED - CORRECTNESS  *
001800*               CLASSIFICATION WAS NEVER CARRIED THROUGH THE     *
001900*               KH-101 REBUILD, LEFT THE RULE UNIMPLEMENTED.     *
002000******************************************************************
002100 01  KH-ANSWER-REC.
002200     05  KH-ANS-ANSWER-ID            PIC 9(09).
002300     05  KH-ANS-QUESTION-ID          PIC 9(09).
002400     05  KH-ANS-TEXT                 PIC X(80).
002500     05  KH-ANS-CORRECT-FLAG         PIC X(01).
002600         88  KH-ANS-CORRECT                       VALUE "Y".
002700     05  FILLER                      PIC X(10).
002800*
002900 01  KH-ANS-STYLE-OUT-REC.
003000     05  KH-ASO-ANSWER-ID            PIC 9(09).
003100     05  KH-ASO-CORRECT-FLAG         PIC X(01).
003200     05  KH-ASO-STYLE-FLAG           PIC X(01).
003300         88  KH-ASO-STYLE-CORRECT                 VALUE "C".
003400         88  KH-ASO-STYLE-WRONG                   VALUE "W".
003500     05  FILLER                      PIC X(15).
