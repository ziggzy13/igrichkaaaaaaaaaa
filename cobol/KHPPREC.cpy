000100******************************************************************
000200*                                                                *
000300*  KHPPREC  --  PUZZLE REFERENCE RECORD, PUZZLE-RESULT           *
000400*               TRANSACTION, AND PUZZLE-SCORE-OUT LAYOUTS        *
000500*                                                                *
000600*  SAME SHAPE AS KHQQREC - PUZZLE-FILE IS SMALL REFERENCE DATA   *
000700*  LOADED WHOLE INTO KH-PUZZLE-TABLE AND SEARCHED BY PUZZLE-ID.  *
000800*  PUZZLE-RESULT-FILE IS THE NIGHTLY BATCH OF SOLVE ATTEMPTS.    *
000900*                                                                *
001000*  MAINTENANCE HISTORY                                          *
001100*  ---------------------------------------------------------    *
001200*  2021-04-22  CAC  INITIAL PUZZLE REFERENCE + RESULT LAYOUT.    *
001300*  1999-02-08  CAC  Y2K - NO DATE FIELDS ON THIS RECORD.         *
001400******************************************************************
001500 01  KH-PUZZLE-REC.
001600     05  KH-PZ-PUZZLE-ID             PIC 9(09).
001700     05  KH-PZ-LEVEL-ID              PIC 9(09).
001800     05  KH-PZ-TIME-LIMIT            PIC 9(05).
001900     05  FILLER                      PIC X(12).
002000*
002100******************************************************************
002200*  IN-MEMORY REFERENCE TABLE - SAME IDEA AS KH-QUIZ-TABLE.       *
002300******************************************************************
002400 01  KH-PUZZLE-TABLE.
002500     05  KH-PZT-ROW OCCURS 1 TO 500 TIMES
002600                    DEPENDING ON KH-PZT-COUNT
002700                    ASCENDING KEY IS KH-PZT-PUZZLE-ID
002800                    INDEXED BY KH-PZT-IDX.
002900         10  KH-PZT-PUZZLE-ID        PIC 9(09).
003000         10  KH-PZT-TIME-LIMIT       PIC 9(05).
003100 01  KH-PZT-COUNT                    PIC 9(04) COMP VALUE ZERO.
003200*
003300 01  KH-PUZZLE-RESULT-REC.
003400     05  KH-PZR-PUZZLE-ID            PIC 9(09).
003500     05  KH-PZR-PLAYER-ID            PIC 9(09).
003600     05  KH-PZR-SOLVE-TIME           PIC 9(05).
003700     05  KH-PZR-IS-CORRECT           PIC X(01).
003800         88  KH-PZR-CORRECT                       VALUE "Y".
003900     05  FILLER                      PIC X(10).
004000*
004100 01  KH-PUZZLE-SCORE-OUT-REC.
004200     05  KH-PSO-PLAYER-ID            PIC 9(09).
004300     05  KH-PSO-PUZZLE-ID            PIC 9(09).
004400     05  KH-PSO-SCORE                PIC 9(05).
004500     05  FILLER                      PIC X(20).
