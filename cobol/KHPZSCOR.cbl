000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KHPZSCOR.
000300 AUTHOR.        C A CHIPMAN.
000400 INSTALLATION.  KNOWLEDGEHEROES GAME STUDIO - BATCH SYSTEMS.
000500 DATE-WRITTEN.  MAY 1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL GAME DATA ONLY.
000800******************************************************************
000900*                                                                *
001000*  KHPZSCOR - NIGHTLY PUZZLE-ATTEMPT SCORING RUN                 *
001100*                                                                *
001200*  SAME SHAPE AS KHQZSCOR (SEE THAT PROGRAM FOR THE QUIZ SIDE OF *
001300*  THE HOUSE) BUT FOR SOLVED-PUZZLE ATTEMPTS.  AN INCORRECT      *
001400*  SOLVE SCORES ZERO OUTRIGHT; A CORRECT ONE STARTS AT A FLAT    *
001500*  100 POINTS AND CAN EARN UP TO 50 MORE FOR BEATING THE         *
001600*  PUZZLE'S TIME LIMIT.                                          *
001700*                                                                *
001800*  CHANGE LOG                                                    *
001900*  ---------------------------------------------------------    *
002000*  05/24/89  CAC  0000  INITIAL VERSION, CLONED FROM KHQZSCOR.   *
002100*  01/30/90  CAC  0011  TIME BONUS FORMULA ALIGNED WITH QUIZ     *
002200*                       SCORING AFTER DESIGN REVIEW.             *
002300*  07/09/93  CAC  0044  PUZZLE TABLE SEARCH CHANGED TO SEARCH    *
002400*                       ALL (WAS A LINEAR PERFORM VARYING SCAN). *
002500*  03/02/95  RMT  0061  GUARDED AGAINST TIME-LIMIT OF ZERO.      *
002600*  05/05/98  CAC  0096  Y2K REVIEW - NO DATE FIELDS ON RECORD.   *
002700*  01/04/99  CAC  0097  Y2K SIGN-OFF RECORDED, NO CHANGE MADE.   *
002800*  11/14/03  RMT  0121  PUZZLE TABLE LIMIT RAISED TO 500 ROWS.   *
002900*  06/30/21  CAC  KH-101 REBUILT AROUND KH-PUZZLE-REC.           *
003000*  08/09/26  JBT  KH-452 WRONG-SOLVE SWITCH ADDED FOR THE         *
003100*               OPERATOR DUMP.                                   *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS KH-PUZZLE-ID-NOT-FOUND-SW.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PUZZLE-FILE ASSIGN TO PUZLREF
004100         ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT PUZZLE-RESULT-FILE ASSIGN TO PZRESULT
004400         ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT PUZZLE-SCORE-OUT-FILE ASSIGN TO PZSCOROT
004700         ORGANIZATION IS SEQUENTIAL.
004800*
004900* //KHPZSCOR JOB 1,NOTIFY=&SYSUID
005000* //***************************************************/
005100* //COBRUN  EXEC IGYWCL
005200* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(KHPZSCOR),DISP=SHR
005300* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KHPZSCOR),DISP=SHR
005400* //***************************************************/
005500* //RUN     EXEC PGM=KHPZSCOR
005600* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
005700* //PUZLREF   DD DSN=KHPROD.PUZZLE.REFERENCE,DISP=SHR
005800* //PZRESULT  DD DSN=KHPROD.PUZZLE.RESULT.NIGHTLY,DISP=SHR
005900* //PZSCOROT  DD DSN=&SYSUID..OUTPUT(PZSCOROT),DISP=SHR
006000* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
006100* //CEEDUMP   DD DUMMY
006200* //SYSUDUMP  DD DUMMY
006300* //***************************************************/
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  PUZZLE-FILE
006800     RECORD CONTAINS 35 CHARACTERS
006900     RECORDING MODE IS F.
007000 01  FD-PUZZLE-REC                   PIC X(35).
007100*
007200 FD  PUZZLE-RESULT-FILE
007300     RECORD CONTAINS 34 CHARACTERS
007400     RECORDING MODE IS F.
007500 01  FD-PUZZLE-RESULT-REC            PIC X(34).
007600*
007700 FD  PUZZLE-SCORE-OUT-FILE
007800     RECORD CONTAINS 43 CHARACTERS
007900     RECORDING MODE IS F.
008000 01  FD-PUZZLE-SCORE-OUT-REC         PIC X(43).
008100*
008200 WORKING-STORAGE SECTION.
008300 COPY KHPPREC.
008400*
008500 01  WS-SWITCHES.
008600     05  WS-PUZZLE-EOF-FLAG          PIC X(01) VALUE "N".
008700         88  WS-PUZZLE-EOF                       VALUE "Y".
008800     05  WS-RESULT-EOF-FLAG          PIC X(01) VALUE "N".
008900         88  WS-RESULT-EOF                       VALUE "Y".
009000     05  KH-PUZZLE-ID-NOT-FOUND-SW   PIC X(01) VALUE "N".
009100*
009200 01  WS-COUNTERS COMP.
009300     05  WS-RESULTS-READ             PIC 9(07) VALUE ZERO.
009400     05  WS-RESULTS-SCORED           PIC 9(07) VALUE ZERO.
009500     05  WS-RESULTS-NO-PUZZLE        PIC 9(07) VALUE ZERO.
009600     05  WS-RESULTS-WRONG            PIC 9(07) VALUE ZERO.
009700*
009800******************************************************************
009900*  SCORE WORK AREA - SAME BINARY/ZONED PAIR AS KHQZSCOR SO THE   *
010000*  SCORE CAN BE COMPUTED IN BINARY AND MOVED STRAIGHT TO THE     *
010100*  ZONED OUTPUT FIELD WITHOUT A SEPARATE EDIT STATEMENT.         *
010200******************************************************************
010300 01  WS-SCORE-WORK.
010400     05  WS-SCORE-BIN                PIC S9(05) COMP.
010500 01  WS-SCORE-DISPLAY REDEFINES WS-SCORE-WORK.
010600     05  WS-SCORE-ZONED              PIC S9(05).
010700*
010800 01  WS-BASE-SCORE                   PIC S9(05) COMP VALUE 100.
010900 01  WS-TIME-BONUS                   PIC S9(05) COMP.
011000 01  WS-LOOKUP-TIME-LIMIT            PIC 9(05) COMP.
011100 77  WS-WRONG-SOLVE-SW               PIC X(01) VALUE "N".
011200     88  WS-WRONG-SOLVE                         VALUE "Y".
011300*
011400******************************************************************
011500*  TIME-RATIO WORK - FLOATING INTERMEDIATE, TRUNCATED BACK TO A  *
011600*  WHOLE NUMBER OF BONUS POINTS (SEE 230-CALC-TIME-BONUS).       *
011700******************************************************************
011800 01  WS-FLOAT-WORK.
011900     05  WS-TIME-RATIO               PIC S9(03)V9999 COMP.
012000     05  WS-BONUS-FLOAT              PIC S9(05)V9999 COMP.
012100*
012200 01  WS-PCT-SPLIT COMP.
012300     05  WS-PCT-WHOLE                PIC 9(03).
012400     05  WS-PCT-HUNDREDTHS           PIC 9(02).
012500 01  WS-PCT-COMBINED REDEFINES WS-PCT-SPLIT.
012600     05  WS-PCT-COMBINED-NUM         PIC 9(05).
012700*
012800******************************************************************
012900*  ALTERNATE BYTE VIEW OF THE SCORE-OUT RECORD - LEFT IN PLACE   *
013000*  FOR THE SAME REASON AS KHQZSCOR (TICKET KH-044 HEX DUMP).     *
013100******************************************************************
013200 01  WS-SCORE-OUT-BYTES REDEFINES KH-PUZZLE-SCORE-OUT-REC.
013300     05  FILLER                      PIC X(18).
013400     05  WS-SCOB-SCORE-BYTE          PIC X(01) OCCURS 5 TIMES.
013500     05  FILLER                      PIC X(20).
013600*
013700******************************************************************
013800*                  PROCEDURE DIVISION                           *
013900******************************************************************
014000 PROCEDURE DIVISION.
014100 100-MAIN-LINE.
014200     PERFORM 100-OPEN-FILES
014300     PERFORM 110-LOAD-PUZZLE-TABLE THRU 110-EXIT
014400     PERFORM 150-READ-RESULT THRU 150-EXIT
014500     PERFORM 200-PROCESS-ONE-RESULT THRU 200-EXIT
014600         UNTIL WS-RESULT-EOF
014700     PERFORM 190-CLOSE-FILES
014800     DISPLAY "KHPZSCOR RESULTS READ:      " WS-RESULTS-READ
014900     DISPLAY "KHPZSCOR RESULTS SCORED:    " WS-RESULTS-SCORED
015000     DISPLAY "KHPZSCOR RESULTS WRONG:     " WS-RESULTS-WRONG
015100     DISPLAY "KHPZSCOR RESULTS NO PUZZLE: " WS-RESULTS-NO-PUZZLE
015200     STOP RUN.
015300*
015400 100-OPEN-FILES.
015500     OPEN INPUT PUZZLE-FILE
015600                PUZZLE-RESULT-FILE
015700     OPEN OUTPUT PUZZLE-SCORE-OUT-FILE.
015800*
015900 110-LOAD-PUZZLE-TABLE.
016000     PERFORM 112-READ-PUZZLE THRU 112-EXIT
016100     PERFORM 114-LOAD-ONE-PUZZLE THRU 114-EXIT
016200         UNTIL WS-PUZZLE-EOF
016300     CLOSE PUZZLE-FILE.
016400 110-EXIT.
016500     EXIT.
016600*
016700 112-READ-PUZZLE.
016800     READ PUZZLE-FILE INTO KH-PUZZLE-REC
016900         AT END
017000             MOVE "Y" TO WS-PUZZLE-EOF-FLAG
017100         NOT AT END
017200             CONTINUE
017300     END-READ.
017400 112-EXIT.
017500     EXIT.
017600*
017700 114-LOAD-ONE-PUZZLE.
017800     ADD 1 TO KH-PZT-COUNT
017900     MOVE KH-PZ-PUZZLE-ID    TO KH-PZT-PUZZLE-ID(KH-PZT-COUNT)
018000     MOVE KH-PZ-TIME-LIMIT   TO KH-PZT-TIME-LIMIT(KH-PZT-COUNT)
018100     PERFORM 112-READ-PUZZLE THRU 112-EXIT.
018200 114-EXIT.
018300     EXIT.
018400*
018500 150-READ-RESULT.
018600     READ PUZZLE-RESULT-FILE INTO KH-PUZZLE-RESULT-REC
018700         AT END
018800             MOVE "Y" TO WS-RESULT-EOF-FLAG
018900         NOT AT END
019000             ADD 1 TO WS-RESULTS-READ
019100     END-READ.
019200 150-EXIT.
019300     EXIT.
019400*
019500******************************************************************
019600*  200-PROCESS-ONE-RESULT - AN INCORRECT SOLVE IS SCORED ZERO    *
019700*  AND NEVER EVEN LOOKS UP THE PUZZLE'S TIME LIMIT (MATCHES THE  *
019800*  FRONT-END'S SHORT-CIRCUIT ON !isCorrect).                     *
019900******************************************************************
020000 200-PROCESS-ONE-RESULT.
020100     MOVE "N" TO KH-PUZZLE-ID-NOT-FOUND-SW
020200     MOVE "N" TO WS-WRONG-SOLVE-SW
020300     IF NOT KH-PZR-CORRECT
020400         MOVE "Y" TO WS-WRONG-SOLVE-SW
020500         ADD 1 TO WS-RESULTS-WRONG
020600         MOVE ZERO TO WS-SCORE-BIN
020700     ELSE
020800         PERFORM 210-FIND-PUZZLE-TIME-LIMIT THRU 210-EXIT
020900         IF KH-PUZZLE-ID-NOT-FOUND-SW = "Y"
021000             ADD 1 TO WS-RESULTS-NO-PUZZLE
021100             MOVE ZERO TO WS-LOOKUP-TIME-LIMIT
021200         END-IF
021300         PERFORM 230-CALC-TIME-BONUS THRU 230-EXIT
021400         COMPUTE WS-SCORE-BIN = WS-BASE-SCORE + WS-TIME-BONUS
021500     END-IF
021600*
021700     MOVE KH-PZR-PLAYER-ID TO KH-PSO-PLAYER-ID
021800     MOVE KH-PZR-PUZZLE-ID TO KH-PSO-PUZZLE-ID
021900     MOVE WS-SCORE-ZONED   TO KH-PSO-SCORE
022000     WRITE FD-PUZZLE-SCORE-OUT-REC FROM KH-PUZZLE-SCORE-OUT-REC
022100     ADD 1 TO WS-RESULTS-SCORED
022200*
022300     PERFORM 150-READ-RESULT THRU 150-EXIT.
022400 200-EXIT.
022500     EXIT.
022600*
022700 210-FIND-PUZZLE-TIME-LIMIT.
022800     SET KH-PZT-IDX TO 1
022900     IF KH-PZT-COUNT = ZERO
023000         MOVE "Y" TO KH-PUZZLE-ID-NOT-FOUND-SW
023100         GO TO 210-EXIT
023200     END-IF
023300     SEARCH ALL KH-PZT-ROW
023400         AT END
023500             MOVE "Y" TO KH-PUZZLE-ID-NOT-FOUND-SW
023600         WHEN KH-PZT-PUZZLE-ID(KH-PZT-IDX) = KH-PZR-PUZZLE-ID
023700             MOVE KH-PZT-TIME-LIMIT(KH-PZT-IDX)
023800                 TO WS-LOOKUP-TIME-LIMIT
023900     END-SEARCH.
024000 210-EXIT.
024100     EXIT.
024200*
024300******************************************************************
024400*  230-CALC-TIME-BONUS - UP TO HALF THE 100-POINT BASE SCORE,    *
024500*  SHRINKING LINEARLY AS SOLVE-TIME APPROACHES THE LIMIT.        *
024600******************************************************************
024700 230-CALC-TIME-BONUS.
024800     IF WS-LOOKUP-TIME-LIMIT = ZERO
024900         MOVE ZERO TO WS-TIME-BONUS
025000         GO TO 230-EXIT
025100     END-IF
025200     IF KH-PZR-SOLVE-TIME NOT < WS-LOOKUP-TIME-LIMIT
025300         MOVE ZERO TO WS-TIME-BONUS
025400         GO TO 230-EXIT
025500     END-IF
025600*
025700     COMPUTE WS-TIME-RATIO =
025800             KH-PZR-SOLVE-TIME / WS-LOOKUP-TIME-LIMIT
025900     COMPUTE WS-BONUS-FLOAT =
026000             WS-BASE-SCORE * (1.0 - WS-TIME-RATIO) * 0.5
026100     COMPUTE WS-TIME-BONUS = WS-BONUS-FLOAT.
026200 230-EXIT.
026300     EXIT.
026400*
026500 190-CLOSE-FILES.
026600     CLOSE PUZZLE-RESULT-FILE
026700           PUZZLE-SCORE-OUT-FILE.
